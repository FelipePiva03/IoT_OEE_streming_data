000100******************************************************************OEEP0010
000200*                                                                *OEEP0020
000300* NOMBRE DEL OBJETO:  OEEPRM0                                    *OEEP0030
000400*                                                                *OEEP0040
000500* DESCRIPCION:  PARAMETROS DE SINTONIA DEL SIMULADOR DE PISO     *OEEP0050
000600*               DE PLANTA (OEE).  NO ES UN DCLGEN DE DB2 - ESTE * OEEP0060
000700*               SISTEMA NO USA BASE DE DATOS, ES PURO ARCHIVO   * OEEP0070
000800*               SECUENCIAL.  LOS VALORES SE FIJAN AQUI PARA QUE * OEEP0080
000900*               OPERACIONES PUEDA CAMBIARLOS SIN RECOMPILAR LOS * OEEP0090
001000*               TRES PROGRAMAS QUE INCLUYEN ESTE COPY.          * OEEP0100
001100*                                                                *OEEP0110
001200* -------------------------------------------------------------- *OEEP0120
001300*                                                                *OEEP0130
001400*           LONGITUD : N/A - SOLO WORKING-STORAGE.               *OEEP0140
001500*           PREFIJO  : PRM0.                                     *OEEP0150
001600*                                                                *OEEP0160
001700* 2024-06-11 RSOLIS   TCKT OEE-0101  VERSION INICIAL.            *OEEP0170
001800* 2024-09-03 RSOLIS   TCKT OEE-0144  AJUSTE PROB. FALLO BASE.    *OEEP0180
001900******************************************************************OEEP0190
002000                                                                  OEEP0200
002100 01  OEEPRM0.                                                     OEEP0210
002200     05 PRM0-INTERVALO-SEG           PIC 9(04) COMP VALUE 5.      OEEP0220
002300     05 PRM0-MULTIPLICADOR-TIEMPO    PIC 9(04) COMP VALUE 60.     OEEP0230
002400     05 PRM0-PROB-INSPECCION         PIC V999 VALUE .150.         OEEP0240
002500     05 PRM0-PROB-PARO-PLANEADO      PIC V999 VALUE .020.         OEEP0250
002600     05 PRM0-PROB-FALLO-BASE         PIC V999 VALUE .005.         OEEP0260
002700     05 PRM0-PROB-SETUP              PIC V999 VALUE .050.         OEEP0270
002800     05 PRM0-PROB-EVENTO-CICLO       PIC V999 VALUE .300.         OEEP0280
002900     05 PRM0-HORAS-MANTENIMIENTO     PIC 9(03) COMP VALUE 168.    OEEP0290
003000     05 PRM0-UMBRAL-DESGASTE         PIC V999 VALUE .950.         OEEP0300
003100     05 PRM0-PROB-DEFECTO-BASE       PIC V999 VALUE .050.         OEEP0310
003200     05 PRM0-COEF-DEFECTO-DESGASTE   PIC V999 VALUE .150.         OEEP0320
003300     05 PRM0-ESTAD-CADA-N-ITER       PIC 9(04) COMP VALUE 12.     OEEP0330
003400     05 PRM0-ACTIVA-FALLAS           PIC X(01) VALUE 'S'.         OEEP0340
003500        88 PRM0-88-FALLAS-ACTIVAS              VALUE 'S'.         OEEP0350
003600        88 PRM0-88-FALLAS-INACTIVAS            VALUE 'N'.         OEEP0360
003700     05 FILLER                       PIC X(08).                   OEEP0370
