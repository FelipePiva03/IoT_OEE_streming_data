000100******************************************************************OEEC0010
000200*                                                                *OEEC0020
000300* NOMBRE DEL OBJETO:  OEECFG0                                    *OEEC0030
000400*                                                                *OEEC0040
000500* DESCRIPCION:  LAYOUT DE ENTRADA CON LA CONFIGURACION DE CADA   *OEEC0050
000600*               MAQUINA DE LA FLOTA DE PISO DE PLANTA.  UN       *OEEC0060
000700*               REGISTRO POR MAQUINA, SIN LLAVE, LEIDO EN ORDEN  *OEEC0070
000800*               DE ARCHIVO.                                      *OEEC0080
000900*                                                                *OEEC0090
001000* -------------------------------------------------------------- *OEEC0100
001100*                                                                *OEEC0110
001200*           LONGITUD : 120 POSICIONES.                           *OEEC0120
001300*           PREFIJO  : CFG0.                                     *OEEC0130
001400*                                                                *OEEC0140
001500* 2024-06-11 RSOLIS   TCKT OEE-0101  VERSION INICIAL.            *OEEC0150
001600******************************************************************OEEC0160
001700                                                                  OEEC0170
001800     05  OEECFG0.                                                 OEEC0180
001900         10 CFG0-MACHINE-ID              PIC X(15).               OEEC0190
002000         10 CFG0-MACHINE-TYPE            PIC X(15).               OEEC0200
002100            88 CFG0-88-CNC-MILL          VALUE 'CNC_MILL       '. OEEC0210
002200            88 CFG0-88-CNC-LATHE         VALUE 'CNC_LATHE      '. OEEC0220
002300            88 CFG0-88-INJECTION-MOLD    VALUE 'INJECTION_MOLD '. OEEC0230
002400            88 CFG0-88-PRESS             VALUE 'PRESS          '. OEEC0240
002500            88 CFG0-88-ASSEMBLY-ROBOT    VALUE 'ASSEMBLY_ROBOT '. OEEC0250
002600         10 CFG0-RATED-SPEED             PIC 9(05).               OEEC0260
002700         10 CFG0-CYCLE-TIME              PIC 9(03)V9.             OEEC0270
002800         10 CFG0-OPERATOR-ID             PIC X(12).               OEEC0280
002900         10 CFG0-SHIFT                   PIC X(05).               OEEC0290
003000            88 CFG0-88-SHIFT-DAY         VALUE 'day  '.           OEEC0300
003100            88 CFG0-88-SHIFT-NIGHT       VALUE 'night'.           OEEC0310
003200         10 CFG0-MAX-TEMPERATURE         PIC 9(03)V99.            OEEC0320
003300         10 CFG0-OPTIMAL-TEMPERATURE     PIC 9(03)V99.            OEEC0330
003400         10 CFG0-MAX-VIBRATION           PIC 9(02)V99.            OEEC0340
003500         10 CFG0-OPTIMAL-VIBRATION       PIC 9(02)V99.            OEEC0350
003600         10 CFG0-MAX-PRESSURE            PIC 9(02)V99.            OEEC0360
003700         10 CFG0-OPTIMAL-PRESSURE        PIC 9(02)V99.            OEEC0370
003800         10 CFG0-FAILURE-INJECTION-RATE  PIC V999.                OEEC0380
003900         10 FILLER                       PIC X(35).               OEEC0390
