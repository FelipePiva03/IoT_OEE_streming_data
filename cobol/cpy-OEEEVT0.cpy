000100******************************************************************OEEE0010
000200*                                                                *OEEE0020
000300* NOMBRE DEL OBJETO:  OEEEVT0                                    *OEEE0030
000400*                                                                *OEEE0040
000500* DESCRIPCION:  LAYOUT DE SALIDA PARA EVENTOS DE MAQUINA -       *OEEE0050
000600*               CAMBIOS DE ESTADO Y CICLOS COMPLETADOS.          *OEEE0060
000700*               SE EMITE COMO MAXIMO UN REGISTRO POR MAQUINA     *OEEE0070
000800*               POR TICK (GANA EL ULTIMO QUE SE ARMO EN EL       *OEEE0080
000900*               TICK: CAMBIO DE ESTADO O CICLO COMPLETADO).      *OEEE0090
001000*                                                                *OEEE0100
001100* -------------------------------------------------------------- *OEEE0110
001200*                                                                *OEEE0120
001300*           LONGITUD : 173 POSICIONES (169 + 4 RESERVA).         *OEEE0130
001400*           PREFIJO  : EVT0.                                     *OEEE0140
001500*                                                                *OEEE0150
001600* 2024-06-11 RSOLIS   TCKT OEE-0101  VERSION INICIAL.            *OEEE0160
001700* 2024-11-20 JPELAEZ  TCKT OEE-0177  AGREGA REDEFINES DE FECHA   *OEEE0170
001800*                     SOBRE EL TIMESTAMP PARA EL REPORTE DIARIO. *OEEE0180
001900******************************************************************OEEE0190
002000                                                                  OEEE0200
002100     05  OEEEVT0.                                                 OEEE0210
002200         10 EVT0-EVENT-ID                PIC X(16).               OEEE0220
002300         10 EVT0-MACHINE-ID              PIC X(15).               OEEE0230
002400         10 EVT0-EVENT-TIMESTAMP         PIC X(24).               OEEE0240
002500         10 EVT0-TIMESTAMP-R REDEFINES                            OEEE0250
002600            EVT0-EVENT-TIMESTAMP.                                 OEEE0260
002700            15 EVT0-TS-ANIO              PIC X(04).               OEEE0270
002800            15 FILLER                    PIC X(01).               OEEE0280
002900            15 EVT0-TS-MES               PIC X(02).               OEEE0290
003000            15 FILLER                    PIC X(01).               OEEE0300
003100            15 EVT0-TS-DIA               PIC X(02).               OEEE0310
003200            15 FILLER                    PIC X(01).               OEEE0320
003300            15 EVT0-TS-HORA              PIC X(02).               OEEE0330
003400            15 FILLER                    PIC X(01).               OEEE0340
003500            15 EVT0-TS-MINUTO            PIC X(02).               OEEE0350
003600            15 FILLER                    PIC X(01).               OEEE0360
003700            15 EVT0-TS-SEGUNDO           PIC X(02).               OEEE0370
003800            15 FILLER                    PIC X(07).               OEEE0380
003900         10 EVT0-EVENT-TYPE              PIC X(14).               OEEE0390
004000            88 EVT0-88-STATUS-CHANGE     VALUE 'status_change '.  OEEE0400
004100            88 EVT0-88-CYCLE-COMPLETE    VALUE 'cycle_complete'.  OEEE0410
004200         10 EVT0-STATUS                  PIC X(18).               OEEE0420
004300         10 EVT0-PREVIOUS-STATUS         PIC X(18).               OEEE0430
004400         10 EVT0-CYCLE-COUNT             PIC 9(07).               OEEE0440
004500         10 EVT0-SHIFT                   PIC X(05).               OEEE0450
004600         10 EVT0-OPERATOR-ID             PIC X(12).               OEEE0460
004700         10 EVT0-REASON                  PIC X(40).               OEEE0470
004800         10 FILLER                       PIC X(04).               OEEE0480
