000100******************************************************************OEES0020
000200*                                                                *OEES0020
000300*          I D E N T I F I C A T I O N  D I V I S I O N         * OEES0020
000400*                                                                *OEES0020
000500******************************************************************OEES0020
000600*                                                                 OEES0020
000700* PROGRAM NAME:    OEES0020.                                      OEES0020
000800* ORIGINAL AUTHOR: R. SOLIS.                                      OEES0020
000900*                                                                 OEES0020
001000* MAINTENANCE LOG                                                 OEES0020
001100* DATE       AUTHOR        MAINTENANCE REQUIREMENT.               OEES0020
001200* ---------- ------------  -------------------------------------  OEES0020
001300* 1989-04-03 R. SOLIS      INITIAL VERSION.  DRIVES THE STATE OF  OEES0020
001400*                           THE PRESS-LINE EVENT COUNTER, CALLED  OEES0020
001500*                           FROM THE SHIFT TALLY JOB.             OEES0020
001600* 1990-11-19 R. SOLIS      ADDS UNPLANNED_DOWNTIME STATE AFTER    OEES0020
001700*                           PRESS #3 RUNAWAY INCIDENT.            OEES0020
001800* 1992-02-27 R. SOLIS      SETUP STATE SPLIT OUT OF RUNNING FOR   OEES0020
001900*                           TOOL-CHANGE TRACKING.                 OEES0020
002000* 1993-07-08 A. MENDEZ     DWELL-TIME RANGES TABLE DRIVEN, WAS    OEES0020
002100*                           HARD-CODED PER STATE.                 OEES0020
002200* 1995-01-16 A. MENDEZ     COOLDOWN STATE ADDED FOR END-OF-SHIFT  OEES0020
002300*                           WIND-DOWN BEFORE MAINTANCE.           OEES0020
002400* 1996-10-02 A. MENDEZ     REASON-TEXT TABLE ADDED FOR THE SHIFT  OEES0020
002500*                           LOG PRINTOUT.                         OEES0020
002600* 1998-06-30 L. QUIROGA    REVIEWED FOR Y2K.  NO 2-DIGIT YEAR     OEES0020
002700*                           FIELDS IN THIS MODULE - NO CHANGE     OEES0020
002800*                           REQUIRED, PER AUDIT TCKT Y2K-041      OEES0020
002900* 2001-03-14 L. QUIROGA    PLANNED_DOWNTIME STATE ADDED FOR THE   OEES0020
003000*                           NEW SCHEDULED-BREAK POLICY.           OEES0020
003100* 2006-09-05 L. QUIROGA    AUTO-SUCCESSOR TABLE ADDED SO THE DWELLOEES0020
003200*                           TIMER CAN RETIRE A STATE ON ITS OWN.  OEES0020
003300* 2011-05-21 P. ACEVEDO    LAN MIGRATION.  RECOMPILED UNDER THE   OEES0020
003400*                           OPEN SYSTEM COBOL RUNTIME, NO SOURCE  OEES0020
003500*                           CHANGES.                              OEES0020
003600* 2017-08-11 P. ACEVEDO    TCKT OEE-0066  CALLED NOW FROM THE NEW OEES0020
003700*                           SENSOR-EVENT COLLECTOR, OEEM0030, NOT OEES0020
003800*                           FROM THE OLD TALLY JOB.  LINKAGE AREA OEES0020
003900*                           REPLACED WITH OEELNK0.                OEES0020
004000* 2024-06-11 R. SOLIS      TCKT OEE-0101  RETURN-CODE 20 ADDED FOROEES0020
004100*                           "NO TRANSITION DUE" SO THE CALLER CAN OEES0020
004200*                           TELL A REJECTED REQUEST FROM A QUIET  OEES0020
004300*                           TICK.                                 OEES0020
004400* 2024-09-03 R. SOLIS      TCKT OEE-0144  DWELL DRAW NOW USES THE OEES0020
004500*                           SHOP PSEUDO-RANDOM ROUTINE INSTEAD OF OEES0020
004600*                           FIXED MIDPOINT.                       OEES0020
004700* 2026-02-09 R. SOLIS      TCKT OEE-0159  DROPPED THE UNUSED      OEES0020
004800*                           UPSI-0 TRACE SWITCH AND THE ALFA-     OEES0020
004900*                           NUMERICO CLASS TEST, NEITHER EVER     OEES0020
005000*                           WIRED TO ANYTHING; WS-RANGO-TAM AND   OEES0020
005100*                           WS-ENCONTRADO PROMOTED TO 77-LEVEL.   OEES0020
005200******************************************************************OEES0020
005300*                                                                *OEES0020
005400*             E N V I R O N M E N T   D I V I S I O N           * OEES0020
005500*                                                                *OEES0020
005600******************************************************************OEES0020
005700 IDENTIFICATION DIVISION.                                         OEES0020
005800 PROGRAM-ID.  OEES0020.                                           OEES0020
005900 AUTHOR. R. SOLIS.                                                OEES0020
006000 INSTALLATION. IBM Z/OS.                                          OEES0020
006100 DATE-WRITTEN. 1989-04-03.                                        OEES0020
006200 DATE-COMPILED.                                                   OEES0020
006300 SECURITY. CONFIDENTIAL.                                          OEES0020
006400******************************************************************OEES0020
006500 ENVIRONMENT DIVISION.                                            OEES0020
006600 CONFIGURATION SECTION.                                           OEES0020
006700 SPECIAL-NAMES.                                                   OEES0020
006800     C01 IS TOP-OF-FORM.                                          OEES0020
006900 INPUT-OUTPUT SECTION.                                            OEES0020
007000 FILE-CONTROL.                                                    OEES0020
007100******************************************************************OEES0020
007200*                                                                *OEES0020
007300*                      D A T A   D I V I S I O N                * OEES0020
007400*                                                                *OEES0020
007500******************************************************************OEES0020
007600 DATA DIVISION.                                                   OEES0020
007700 WORKING-STORAGE SECTION.                                         OEES0020
007800******************************************************************OEES0020
007900*              ITEMS DE NIVEL 77 (CONTADOR Y SWITCH)            * OEES0020
008000******************************************************************OEES0020
008100 77  WS-RANGO-TAM              PIC 9(05) COMP.                    OEES0020
008200 77  WS-ENCONTRADO             PIC X(01) VALUE 'N'.               OEES0020
008300        88 WS-88-ENCONTRADO-SI             VALUE 'S'.             OEES0020
008400        88 WS-88-ENCONTRADO-NO             VALUE 'N'.             OEES0020
008500******************************************************************OEES0020
008600*                    DEFINICION DE CONSTANTES                   * OEES0020
008700******************************************************************OEES0020
008800 01  CT-CONSTANTES.                                               OEES0020
008900     05 CT-ESPACIO                PIC X(01) VALUE SPACE.          OEES0020
009000     05 CT-SI                     PIC X(01) VALUE 'S'.            OEES0020
009100     05 CT-NO                     PIC X(01) VALUE 'N'.            OEES0020
009200     05 CT-1                      PIC 9(01) VALUE 1.              OEES0020
009300     05 FILLER                    PIC X(04).                      OEES0020
009400******************************************************************OEES0020
009500*                TABLA DE RANGOS DE PERMANENCIA (U1)            * OEES0020
009600*  CADA FILLER ES UN RENGLON: ESTADO(18) + MIN-SEG(5) + MAX(5). * OEES0020
009700******************************************************************OEES0020
009800 01  WS-TABLA-RANGOS-LIT.                                         OEES0020
009900     05 FILLER PIC X(28) VALUE                                    OEES0020
010000        'idle              0060003600'.                           OEES0020
010100     05 FILLER PIC X(28) VALUE                                    OEES0020
010200        'warmup            0018000420'.                           OEES0020
010300     05 FILLER PIC X(28) VALUE                                    OEES0020
010400        'running           0180014400'.                           OEES0020
010500     05 FILLER PIC X(28) VALUE                                    OEES0020
010600        'setup             0030000900'.                           OEES0020
010700     05 FILLER PIC X(28) VALUE                                    OEES0020
010800        'planned_downtime  0180003600'.                           OEES0020
010900     05 FILLER PIC X(28) VALUE                                    OEES0020
011000        'unplanned_downtime0060007200'.                           OEES0020
011100     05 FILLER PIC X(28) VALUE                                    OEES0020
011200        'maintance         0720018000'.                           OEES0020
011300     05 FILLER PIC X(28) VALUE                                    OEES0020
011400        'cooldown          0012000300'.                           OEES0020
011500 01  WS-TABLA-RANGOS REDEFINES WS-TABLA-RANGOS-LIT.               OEES0020
011600     05 WS-RANGO OCCURS 8 TIMES INDEXED BY WS-IX-RANGO.           OEES0020
011700        10 WS-RANGO-ESTADO        PIC X(18).                      OEES0020
011800        10 WS-RANGO-MIN-SEG       PIC 9(05).                      OEES0020
011900        10 WS-RANGO-MAX-SEG       PIC 9(05).                      OEES0020
012000******************************************************************OEES0020
012100*           TABLA DE TRANSICIONES VALIDAS (U1)                  * OEES0020
012200*  CADA FILLER: ESTADO-ORIGEN(18) + ESTADO-DESTINO(18).          *OEES0020
012300******************************************************************OEES0020
012400 01  WS-TABLA-TRANSIC-LIT.                                        OEES0020
012500     05 FILLER PIC X(36) VALUE                                    OEES0020
012600        'idle              warmup            '.                   OEES0020
012700     05 FILLER PIC X(36) VALUE                                    OEES0020
012800        'idle              maintance         '.                   OEES0020
012900     05 FILLER PIC X(36) VALUE                                    OEES0020
013000        'warmup            running           '.                   OEES0020
013100     05 FILLER PIC X(36) VALUE                                    OEES0020
013200        'warmup            unplanned_downtime'.                   OEES0020
013300     05 FILLER PIC X(36) VALUE                                    OEES0020
013400        'running           setup             '.                   OEES0020
013500     05 FILLER PIC X(36) VALUE                                    OEES0020
013600        'running           planned_downtime  '.                   OEES0020
013700     05 FILLER PIC X(36) VALUE                                    OEES0020
013800        'running           unplanned_downtime'.                   OEES0020
013900     05 FILLER PIC X(36) VALUE                                    OEES0020
014000        'running           maintance         '.                   OEES0020
014100     05 FILLER PIC X(36) VALUE                                    OEES0020
014200        'running           cooldown          '.                   OEES0020
014300     05 FILLER PIC X(36) VALUE                                    OEES0020
014400        'setup             running           '.                   OEES0020
014500     05 FILLER PIC X(36) VALUE                                    OEES0020
014600        'setup             unplanned_downtime'.                   OEES0020
014700     05 FILLER PIC X(36) VALUE                                    OEES0020
014800        'planned_downtime  warmup            '.                   OEES0020
014900     05 FILLER PIC X(36) VALUE                                    OEES0020
015000        'unplanned_downtimemaintance         '.                   OEES0020
015100     05 FILLER PIC X(36) VALUE                                    OEES0020
015200        'unplanned_downtimewarmup            '.                   OEES0020
015300     05 FILLER PIC X(36) VALUE                                    OEES0020
015400        'maintance         warmup            '.                   OEES0020
015500     05 FILLER PIC X(36) VALUE                                    OEES0020
015600        'cooldown          idle              '.                   OEES0020
015700 01  WS-TABLA-TRANSIC REDEFINES WS-TABLA-TRANSIC-LIT.             OEES0020
015800     05 WS-TRANSIC OCCURS 16 TIMES INDEXED BY WS-IX-TRANSIC.      OEES0020
015900        10 WS-TRANSIC-ORIGEN      PIC X(18).                      OEES0020
016000        10 WS-TRANSIC-DESTINO     PIC X(18).                      OEES0020
016100******************************************************************OEES0020
016200*             TABLA DE SUCESOR AUTOMATICO (U1)                  * OEES0020
016300******************************************************************OEES0020
016400 01  WS-TABLA-AUTOSUC-LIT.                                        OEES0020
016500     05 FILLER PIC X(36) VALUE                                    OEES0020
016600        'warmup            running           '.                   OEES0020
016700     05 FILLER PIC X(36) VALUE                                    OEES0020
016800        'setup             running           '.                   OEES0020
016900     05 FILLER PIC X(36) VALUE                                    OEES0020
017000        'planned_downtime  warmup            '.                   OEES0020
017100     05 FILLER PIC X(36) VALUE                                    OEES0020
017200        'maintance         warmup            '.                   OEES0020
017300     05 FILLER PIC X(36) VALUE                                    OEES0020
017400        'cooldown          idle              '.                   OEES0020
017500 01  WS-TABLA-AUTOSUC REDEFINES WS-TABLA-AUTOSUC-LIT.             OEES0020
017600     05 WS-AUTOSUC OCCURS 5 TIMES INDEXED BY WS-IX-AUTOSUC.       OEES0020
017700        10 WS-AUTOSUC-ORIGEN      PIC X(18).                      OEES0020
017800        10 WS-AUTOSUC-DESTINO     PIC X(18).                      OEES0020
017900******************************************************************OEES0020
018000*          TABLA DE RAZONES DE TRANSICION (U1)                  * OEES0020
018100*  CADA FILLER: ORIGEN(18)+DESTINO(18)+RAZON(40).                *OEES0020
018200******************************************************************OEES0020
018300 01  WS-TABLA-RAZON-LIT.                                          OEES0020
018400     05 FILLER PIC X(76) VALUE                                    OEES0020
018500        'idle              warmup            Starting product'.   OEES0020
018600     05 FILLER PIC X(25) VALUE 'ion shift               '.        OEES0020
018700     05 FILLER PIC X(76) VALUE                                    OEES0020
018800        'warmup            running           Machine ready fo'.   OEES0020
018900     05 FILLER PIC X(25) VALUE 'r production            '.        OEES0020
019000     05 FILLER PIC X(76) VALUE                                    OEES0020
019100        'running           setup             Tool change requ'.   OEES0020
019200     05 FILLER PIC X(25) VALUE 'ired                    '.        OEES0020
019300     05 FILLER PIC X(76) VALUE                                    OEES0020
019400        'running           planned_downtime  Scheduled break  '.  OEES0020
019500     05 FILLER PIC X(25) VALUE '                        '.        OEES0020
019600     05 FILLER PIC X(76) VALUE                                    OEES0020
019700        'running           unplanned_downtimeUnexpected failur'.  OEES0020
019800     05 FILLER PIC X(25) VALUE 'e                       '.        OEES0020
019900     05 FILLER PIC X(76) VALUE                                    OEES0020
020000        'running           maintance         Preventive maint'.   OEES0020
020100     05 FILLER PIC X(25) VALUE 'enance                  '.        OEES0020
020200     05 FILLER PIC X(76) VALUE                                    OEES0020
020300        'running           cooldown          End of shift     '.  OEES0020
020400     05 FILLER PIC X(25) VALUE '                        '.        OEES0020
020500     05 FILLER PIC X(76) VALUE                                    OEES0020
020600        'setup             running           Setup completed  '.  OEES0020
020700     05 FILLER PIC X(25) VALUE '                        '.        OEES0020
020800     05 FILLER PIC X(76) VALUE                                    OEES0020
020900        'planned_downtime  warmup            Resuming product'.   OEES0020
021000     05 FILLER PIC X(25) VALUE 'ion                     '.        OEES0020
021100     05 FILLER PIC X(76) VALUE                                    OEES0020
021200        'unplanned_downtimemaintance         Repair needed    '.  OEES0020
021300     05 FILLER PIC X(25) VALUE '                        '.        OEES0020
021400     05 FILLER PIC X(76) VALUE                                    OEES0020
021500        'unplanned_downtimewarmup            Issue resolved   '.  OEES0020
021600     05 FILLER PIC X(25) VALUE '                        '.        OEES0020
021700     05 FILLER PIC X(76) VALUE                                    OEES0020
021800        'maintance         warmup            Maintenance comp'.   OEES0020
021900     05 FILLER PIC X(25) VALUE 'leted                   '.        OEES0020
022000     05 FILLER PIC X(76) VALUE                                    OEES0020
022100        'cooldown          idle              Machine stopped  '.  OEES0020
022200     05 FILLER PIC X(25) VALUE '                        '.        OEES0020
022300 01  WS-TABLA-RAZON REDEFINES WS-TABLA-RAZON-LIT.                 OEES0020
022400     05 WS-RAZON OCCURS 13 TIMES INDEXED BY WS-IX-RAZON.          OEES0020
022500        10 WS-RAZON-ORIGEN        PIC X(18).                      OEES0020
022600        10 WS-RAZON-DESTINO       PIC X(18).                      OEES0020
022700        10 WS-RAZON-TEXTO         PIC X(40).                      OEES0020
022800******************************************************************OEES0020
022900*          GENERADOR PSEUDO-ALEATORIO DEL TALLER (U1)           * OEES0020
023000*  CONGRUENCIAL LINEAL - SIN FUNCIONES INTRINSECAS.  EL MISMO   * OEES0020
023100*  ESQUEMA SE REPITE EN OEEM0030 CON SEMILLA PROPIA.            * OEES0020
023200******************************************************************OEES0020
023300 01  WS-ALEATORIO.                                                OEES0020
023400     05 WS9-SEMILLA               PIC S9(18) COMP VALUE 987654321.OEES0020
023500     05 WS9-PRODUCTO              PIC S9(18) COMP.                OEES0020
023600     05 WS9-COCIENTE              PIC S9(18) COMP.                OEES0020
023700     05 WS9-MILESIMO              PIC 9(04) COMP.                 OEES0020
023800     05 FILLER                    PIC X(02).                      OEES0020
023900******************************************************************OEES0020
024000*                     DEFINICION DE VARIABLES                   * OEES0020
024100******************************************************************OEES0020
024200 01  WS-VARIABLES.                                                OEES0020
024300     05 FILLER                    PIC X(05).                      OEES0020
024400******************************************************************OEES0020
024500*                     DEFINICION DE LINKAGE                     * OEES0020
024600******************************************************************OEES0020
024700 LINKAGE SECTION.                                                 OEES0020
024800 01  LN-AREA.                                                     OEES0020
024900     COPY OEELNK0.                                                OEES0020
025000******************************************************************OEES0020
025100*                                                                *OEES0020
025200*              P R O C E D U R E   D I V I S I O N              * OEES0020
025300*                                                                *OEES0020
025400******************************************************************OEES0020
025500 PROCEDURE DIVISION USING LN-AREA.                                OEES0020
025600******************************************************************OEES0020
025700*                        0000-MAINLINE                          * OEES0020
025800******************************************************************OEES0020
025900 0000-MAINLINE.                                                   OEES0020
026000                                                                  OEES0020
026100     PERFORM 1000-AVANZA-RELOJ                                    OEES0020
026200        THRU 1000-AVANZA-RELOJ-EXIT                               OEES0020
026300                                                                  OEES0020
026400     PERFORM 1100-DETERMINA-DESTINO                               OEES0020
026500        THRU 1100-DETERMINA-DESTINO-EXIT                          OEES0020
026600                                                                  OEES0020
026700     IF LNK0-ESTADO-SOLICITADO NOT EQUAL SPACES                   OEES0020
026800        PERFORM 2000-VALIDA-TRANSICION                            OEES0020
026900           THRU 2000-VALIDA-TRANSICION-EXIT                       OEES0020
027000     END-IF                                                       OEES0020
027100                                                                  OEES0020
027200     GOBACK.                                                      OEES0020
027300******************************************************************OEES0020
027400*                      1000-AVANZA-RELOJ                         *OEES0020
027500* ACUMULA EL TIEMPO TRANSCURRIDO EN EL ESTADO ACTUAL. EL RELOJ   *OEES0020
027600* DE PERMANENCIA ES PROPIEDAD DE ESTE MODULO (U1), NO DEL        *OEES0020
027700* SIMULADOR QUE LLAMA (U2).                                      *OEES0020
027800******************************************************************OEES0020
027900 1000-AVANZA-RELOJ.                                               OEES0020
028000                                                                  OEES0020
028100     ADD LNK0-ELAPSED-SEG         TO LNK0-TIEMPO-EN-ESTADO.       OEES0020
028200                                                                  OEES0020
028300 1000-AVANZA-RELOJ-EXIT.                                          OEES0020
028400     EXIT.                                                        OEES0020
028500******************************************************************OEES0020
028600*                  1100-DETERMINA-DESTINO                       * OEES0020
028700* SI EL LLAMADOR NO TRAE UN DESTINO EXPLICITO, REVISA SI EL      *OEES0020
028800* RELOJ DE PERMANENCIA YA VENCIO Y SI EL ESTADO ACTUAL TIENE     *OEES0020
028900* SUCESOR AUTOMATICO.                                           * OEES0020
029000******************************************************************OEES0020
029100 1100-DETERMINA-DESTINO.                                          OEES0020
029200                                                                  OEES0020
029300     IF LNK0-ESTADO-SOLICITADO EQUAL SPACES                       OEES0020
029400        SET WS-88-ENCONTRADO-NO   TO TRUE                         OEES0020
029500        SET WS-IX-AUTOSUC TO 1                                    OEES0020
029600        SEARCH WS-AUTOSUC                                         OEES0020
029700           AT END                                                 OEES0020
029800              CONTINUE                                            OEES0020
029900           WHEN WS-AUTOSUC-ORIGEN (WS-IX-AUTOSUC)                 OEES0020
030000                   EQUAL LNK0-ESTADO-ACTUAL                       OEES0020
030100              SET WS-88-ENCONTRADO-SI TO TRUE                     OEES0020
030200        END-SEARCH                                                OEES0020
030300        IF WS-88-ENCONTRADO-SI                                    OEES0020
030400           AND LNK0-TIEMPO-EN-ESTADO                              OEES0020
030500                  NOT LESS LNK0-DURACION-PERMANENCIA              OEES0020
030600           MOVE WS-AUTOSUC-DESTINO (WS-IX-AUTOSUC)                OEES0020
030700                                    TO LNK0-ESTADO-SOLICITADO     OEES0020
030800        ELSE                                                      OEES0020
030900           MOVE '20'               TO LNK0-COD-RET                OEES0020
031000           SET LNK0-88-NO-TRANSICION TO TRUE                      OEES0020
031100        END-IF                                                    OEES0020
031200     END-IF.                                                      OEES0020
031300                                                                  OEES0020
031400 1100-DETERMINA-DESTINO-EXIT.                                     OEES0020
031500     EXIT.                                                        OEES0020
031600******************************************************************OEES0020
031700*                 2000-VALIDA-TRANSICION                        * OEES0020
031800* BUSCA EL PAR ORIGEN/DESTINO EN LA TABLA DE TRANSICIONES        *OEES0020
031900* VALIDAS.  SI NO ESTA, LA SOLICITUD SE RECHAZA Y EL ESTADO      *OEES0020
032000* QUEDA SIN CAMBIO (REGLA U1).                                  * OEES0020
032100******************************************************************OEES0020
032200 2000-VALIDA-TRANSICION.                                          OEES0020
032300                                                                  OEES0020
032400     SET WS-88-ENCONTRADO-NO      TO TRUE                         OEES0020
032500     SET WS-IX-TRANSIC TO 1                                       OEES0020
032600     SEARCH WS-TRANSIC                                            OEES0020
032700        AT END                                                    OEES0020
032800           CONTINUE                                               OEES0020
032900        WHEN WS-TRANSIC-ORIGEN (WS-IX-TRANSIC)                    OEES0020
033000                EQUAL LNK0-ESTADO-ACTUAL                          OEES0020
033100             AND WS-TRANSIC-DESTINO (WS-IX-TRANSIC)               OEES0020
033200                EQUAL LNK0-ESTADO-SOLICITADO                      OEES0020
033300           SET WS-88-ENCONTRADO-SI TO TRUE                        OEES0020
033400     END-SEARCH                                                   OEES0020
033500                                                                  OEES0020
033600     IF WS-88-ENCONTRADO-SI                                       OEES0020
033700        PERFORM 2100-EJECUTA-TRANSICION                           OEES0020
033800           THRU 2100-EJECUTA-TRANSICION-EXIT                      OEES0020
033900     ELSE                                                         OEES0020
034000        MOVE '10'                 TO LNK0-COD-RET                 OEES0020
034100        SET LNK0-88-NO-TRANSICION TO TRUE                         OEES0020
034200        MOVE SPACES                TO LNK0-ESTADO-SOLICITADO      OEES0020
034300     END-IF.                                                      OEES0020
034400                                                                  OEES0020
034500 2000-VALIDA-TRANSICION-EXIT.                                     OEES0020
034600     EXIT.                                                        OEES0020
034700******************************************************************OEES0020
034800*                2100-EJECUTA-TRANSICION                        * OEES0020
034900* APLICA LA TRANSICION: GUARDA EL ESTADO ANTERIOR, MUEVE EL      *OEES0020
035000* NUEVO ESTADO, REINICIA EL RELOJ DE PERMANENCIA Y SORTEA UNA    *OEES0020
035100* NUEVA DURACION PARA EL ESTADO DESTINO.                         *OEES0020
035200******************************************************************OEES0020
035300 2100-EJECUTA-TRANSICION.                                         OEES0020
035400                                                                  OEES0020
035500     MOVE LNK0-ESTADO-ACTUAL      TO LNK0-ESTADO-ANTERIOR         OEES0020
035600     MOVE LNK0-ESTADO-SOLICITADO  TO LNK0-ESTADO-ACTUAL           OEES0020
035700     MOVE ZERO                    TO LNK0-TIEMPO-EN-ESTADO        OEES0020
035800     MOVE '00'                    TO LNK0-COD-RET                 OEES0020
035900     SET LNK0-88-SI-TRANSICION    TO TRUE                         OEES0020
036000                                                                  OEES0020
036100     PERFORM 2200-SORTEA-DURACION                                 OEES0020
036200        THRU 2200-SORTEA-DURACION-EXIT                            OEES0020
036300                                                                  OEES0020
036400     PERFORM 2300-ARMA-RAZON                                      OEES0020
036500        THRU 2300-ARMA-RAZON-EXIT.                                OEES0020
036600                                                                  OEES0020
036700 2100-EJECUTA-TRANSICION-EXIT.                                    OEES0020
036800     EXIT.                                                        OEES0020
036900******************************************************************OEES0020
037000*                2200-SORTEA-DURACION                           * OEES0020
037100* SORTEA LA NUEVA DURACION DE PERMANENCIA, UNIFORME EN EL        *OEES0020
037200* RANGO [MIN,MAX] DEL ESTADO DESTINO (REGLA U1).                 *OEES0020
037300******************************************************************OEES0020
037400 2200-SORTEA-DURACION.                                            OEES0020
037500                                                                  OEES0020
037600     SET WS-IX-RANGO TO 1                                         OEES0020
037700     SEARCH WS-RANGO                                              OEES0020
037800        AT END                                                    OEES0020
037900           CONTINUE                                               OEES0020
038000        WHEN WS-RANGO-ESTADO (WS-IX-RANGO)                        OEES0020
038100                EQUAL LNK0-ESTADO-ACTUAL                          OEES0020
038200           CONTINUE                                               OEES0020
038300     END-SEARCH                                                   OEES0020
038400                                                                  OEES0020
038500     COMPUTE WS-RANGO-TAM =                                       OEES0020
038600        WS-RANGO-MAX-SEG (WS-IX-RANGO)                            OEES0020
038700        - WS-RANGO-MIN-SEG (WS-IX-RANGO) + 1                      OEES0020
038800                                                                  OEES0020
038900     PERFORM 9000-GENERA-MILESIMO                                 OEES0020
039000        THRU 9000-GENERA-MILESIMO-EXIT                            OEES0020
039100                                                                  OEES0020
039200     COMPUTE WS-DURACION-NUEVA =                                  OEES0020
039300        WS-RANGO-MIN-SEG (WS-IX-RANGO)                            OEES0020
039400        + ((WS-RANGO-TAM * WS9-MILESIMO) / 1000)                  OEES0020
039500                                                                  OEES0020
039600     MOVE WS-DURACION-NUEVA       TO LNK0-DURACION-PERMANENCIA.   OEES0020
039700                                                                  OEES0020
039800 2200-SORTEA-DURACION-EXIT.                                       OEES0020
039900     EXIT.                                                        OEES0020
040000******************************************************************OEES0020
040100*                  2300-ARMA-RAZON                               *OEES0020
040200* BUSCA EL TEXTO DE RAZON PARA EL PAR ORIGEN/DESTINO; SI NO      *OEES0020
040300* ESTA EN LA TABLA, ARMA EL TEXTO GENERICO DEL PAR.              *OEES0020
040400******************************************************************OEES0020
040500 2300-ARMA-RAZON.                                                 OEES0020
040600                                                                  OEES0020
040700     SET WS-88-ENCONTRADO-NO      TO TRUE                         OEES0020
040800     SET WS-IX-RAZON TO 1                                         OEES0020
040900     SEARCH WS-RAZON                                              OEES0020
041000        AT END                                                    OEES0020
041100           CONTINUE                                               OEES0020
041200        WHEN WS-RAZON-ORIGEN (WS-IX-RAZON)                        OEES0020
041300                EQUAL LNK0-ESTADO-ANTERIOR                        OEES0020
041400             AND WS-RAZON-DESTINO (WS-IX-RAZON)                   OEES0020
041500                EQUAL LNK0-ESTADO-ACTUAL                          OEES0020
041600           SET WS-88-ENCONTRADO-SI TO TRUE                        OEES0020
041700     END-SEARCH                                                   OEES0020
041800                                                                  OEES0020
041900     IF WS-88-ENCONTRADO-SI                                       OEES0020
042000        MOVE WS-RAZON-TEXTO (WS-IX-RAZON)                         OEES0020
042100                              TO LNK0-RAZON-TRANSICION            OEES0020
042200     ELSE                                                         OEES0020
042300        STRING 'Transition from ' DELIMITED BY SIZE               OEES0020
042400               LNK0-ESTADO-ANTERIOR DELIMITED BY SPACE            OEES0020
042500               ' to ' DELIMITED BY SIZE                           OEES0020
042600               LNK0-ESTADO-ACTUAL DELIMITED BY SPACE              OEES0020
042700               INTO LNK0-RAZON-TRANSICION                         OEES0020
042800     END-IF.                                                      OEES0020
042900                                                                  OEES0020
043000 2300-ARMA-RAZON-EXIT.                                            OEES0020
043100     EXIT.                                                        OEES0020
043200******************************************************************OEES0020
043300*              9000-GENERA-MILESIMO                             * OEES0020
043400* GENERADOR CONGRUENCIAL LINEAL (MINIMAL STANDARD, A=16807,      *OEES0020
043500* M=2147483647).  DEVUELVE UN ENTERO 0-999 EN WS9-MILESIMO.      *OEES0020
043600* NO SE USA FUNCTION RANDOM - EL TALLER NO TIENE INTRINSECAS.    *OEES0020
043700******************************************************************OEES0020
043800 9000-GENERA-MILESIMO.                                            OEES0020
043900                                                                  OEES0020
044000     COMPUTE WS9-PRODUCTO = WS9-SEMILLA * 16807                   OEES0020
044100                                                                  OEES0020
044200     DIVIDE WS9-PRODUCTO BY 2147483647                            OEES0020
044300        GIVING WS9-COCIENTE                                       OEES0020
044400        REMAINDER WS9-SEMILLA                                     OEES0020
044500                                                                  OEES0020
044600     IF WS9-SEMILLA < 0                                           OEES0020
044700        ADD 2147483647            TO WS9-SEMILLA                  OEES0020
044800     END-IF                                                       OEES0020
044900                                                                  OEES0020
045000     DIVIDE WS9-SEMILLA BY 1000                                   OEES0020
045100        GIVING WS9-COCIENTE                                       OEES0020
045200        REMAINDER WS9-MILESIMO.                                   OEES0020
045300                                                                  OEES0020
045400 9000-GENERA-MILESIMO-EXIT.                                       OEES0020
045500     EXIT.                                                        OEES0020
