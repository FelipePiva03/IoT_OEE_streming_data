000100******************************************************************OEES0010
000200*                                                                *OEES0020
000300* NOMBRE DEL OBJETO:  OEESEN0                                    *OEES0030
000400*                                                                *OEES0040
000500* DESCRIPCION:  LAYOUT DE SALIDA PARA LECTURAS DE SENSOR -       *OEES0050
000600*               UNA POR MAQUINA EN CADA TICK, SIEMPRE SE EMITE.  *OEES0060
000700*                                                                *OEES0070
000800* -------------------------------------------------------------- *OEES0080
000900*                                                                *OEES0090
001000*           LONGITUD : 103 POSICIONES (85 + 18 RESERVA).         *OEES0100
001100*           PREFIJO  : SEN0.                                     *OEES0110
001200*                                                                *OEES0120
001300* 2024-06-11 RSOLIS   TCKT OEE-0101  VERSION INICIAL.            *OEES0130
001400******************************************************************OEES0140
001500                                                                  OEES0150
001600     05  OEESEN0.                                                 OEES0160
001700         10 SEN0-METRIC-ID               PIC X(16).               OEES0170
001800         10 SEN0-MACHINE-ID              PIC X(15).               OEES0180
001900         10 SEN0-METRIC-TIMESTAMP        PIC X(24).               OEES0190
002000         10 SEN0-TEMPERATURE             PIC S9(03)V99.           OEES0200
002100         10 SEN0-VIBRATION                PIC S9(02)V99.          OEES0210
002200         10 SEN0-SPEED-RPM               PIC 9(05).               OEES0220
002300         10 SEN0-PRESSURE                PIC S9(02)V99.           OEES0230
002400         10 SEN0-POWER-CONSUMPTION       PIC S9(03)V99.           OEES0240
002500         10 SEN0-OPERATING-HOURS         PIC 9(05)V99.            OEES0250
002600         10 FILLER                       PIC X(18).               OEES0260
