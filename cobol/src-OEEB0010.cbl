000100******************************************************************OEEB0010
000200*                                                                *OEEB0010
000300*          I D E N T I F I C A T I O N  D I V I S I O N         * OEEB0010
000400*                                                                *OEEB0010
000500******************************************************************OEEB0010
000600*                                                                 OEEB0010
000700* PROGRAM NAME:    OEEB0010.                                      OEEB0010
000800* ORIGINAL AUTHOR: R. SOLIS.                                      OEEB0010
000900*                                                                 OEEB0010
001000* MAINTENANCE LOG                                                 OEEB0010
001100* DATE       AUTHOR        MAINTENANCE REQUIREMENT.               OEEB0010
001200* ---------- ------------  -------------------------------------  OEEB0010
001300* 1988-03-14 R. SOLIS      INITIAL VERSION.  NIGHTLY DRIVER THAT  OEEB0010
001400*                           READS THE PRESS-LINE TELETYPE TAPE ANDOEEB0010
001500*                           PRINTS THE FOREMAN'S SHIFT BOARD.     OEEB0010
001600* 1991-07-22 R. SOLIS      ADDED THE 12-LINE INTERIM BOARD SO THE OEEB0010
001700*                           SHIFT LEAD NEED NOT WAIT FOR RUN END. OEEB0010
001800* 1995-09-05 A. MENDEZ     PICKS UP THE NEW SENSOR CHANNEL FILE   OEEB0010
001900*                           ALONGSIDE THE EVENT TAPE.             OEEB0010
002000* 1998-07-02 L. QUIROGA    REVIEWED FOR Y2K.  NO 2-DIGIT YEAR     OEEB0010
002100*                           FIELDS IN THIS MODULE - LOGGED PER    OEEB0010
002200*                           AUDIT TCKT Y2K-041.                   OEEB0010
002300* 2004-01-09 L. QUIROGA    QUALITY INSPECTION FILE ADDED TO THE   OEEB0010
002400*                           NIGHTLY RUN FOR THE NEW SPC PROGRAM.  OEEB0010
002500* 2012-10-03 P. ACEVEDO    LAN MIGRATION.  RECOMPILED UNDER THE   OEEB0010
002600*                           OPEN SYSTEM COBOL RUNTIME, NO SOURCE  OEEB0010
002700*                           CHANGES.                              OEEB0010
002800* 2017-08-11 P. ACEVEDO    TCKT OEE-0066  REWRITTEN AS THE FLOOR  OEEB0010
002900*                           SIMULATOR DRIVER.  CALLS OEEM0030 ONCEOEEB0010
003000*                           PER MACHINE PER TICK, NOT THE OLD TAPEOEEB0010
003100* 2024-06-11 R. SOLIS      TCKT OEE-0101  FINAL CONTROL-TOTAL     OEEB0010
003200*                           REPORT WITH THE BALANCING CHECK ADDED.OEEB0010
003300* 2024-09-03 R. SOLIS      TCKT OEE-0144  EXPLICIT IDLE-TO-WARMUP OEEB0010
003400*                           KICK AT START OF RUN (MACHINES NO     OEEB0010
003500*                           LONGER SIT IDLE WITH NO OPERATOR INPUTOEEB0010
003600* 2025-02-11 JPELAEZ       TCKT OEE-0144-B  PER-MACHINE TABLE NOW OEEB0010
003700*                           KEEPS ITS OWN COPY OF THE LINKAGE     OEEB0010
003800*                           FIELDS (SEE OEELNK0 NOTE, SAME TICKET)OEEB0010
003900*                           SO STATE SURVIVES BETWEEN TICKS.      OEEB0010
004000* 2026-02-09 R. SOLIS      TCKT OEE-0156  PERIODIC BOARD NOW SHOWSOEEB0010
004100*                           QUALITY RATE AND OPERATING HOURS, NOT OEEB0010
004200*                           JUST CYCLES AND WEAR; QUALITY RATE IS OEEB0010
004300*                           NOW KEPT CURRENT EVERY TICK INSTEAD OFOEEB0010
004400*                           ONLY AT RUN END.  FINAL DETAIL LINE   OEEB0010
004500*                           ALSO PICKS UP THE HOURS COLUMN.       OEEB0010
004600* 2026-02-09 R. SOLIS      TCKT OEE-0159  FLEET TOTAL LINE NOW    OEEB0010
004700*                           PRINTS INSPECCIONADAS; DROPPED THE    OEEB0010
004800*                           UNUSED UPSI-0 TRACE SWITCH AND ADDED  OEEB0010
004900*                           77-LEVEL COUNTERS FOR THE TICK AND    OEEB0010
005000*                           FLEET-SIZE LOOPS.                     OEEB0010
005100******************************************************************OEEB0010
005200 IDENTIFICATION DIVISION.                                         OEEB0010
005300 PROGRAM-ID.  OEEB0010.                                           OEEB0010
005400 AUTHOR. R. SOLIS.                                                OEEB0010
005500 INSTALLATION. IBM Z/OS.                                          OEEB0010
005600 DATE-WRITTEN. 1988-03-14.                                        OEEB0010
005700 DATE-COMPILED.                                                   OEEB0010
005800 SECURITY. CONFIDENTIAL.                                          OEEB0010
005900******************************************************************OEEB0010
006000 ENVIRONMENT DIVISION.                                            OEEB0010
006100 CONFIGURATION SECTION.                                           OEEB0010
006200 SPECIAL-NAMES.                                                   OEEB0010
006300     C01 IS TOP-OF-FORM.                                          OEEB0010
006400 INPUT-OUTPUT SECTION.                                            OEEB0010
006500******************************************************************OEEB0010
006600*              ARCHIVOS INTERVINIENTES EN EL PROCESO             *OEEB0010
006700******************************************************************OEEB0010
006800 FILE-CONTROL.                                                    OEEB0010
006900     SELECT MAQCFG-IN   ASSIGN      TO MAQCFG                     OEEB0010
007000                         FILE STATUS IS WS-FILE-STATUS.           OEEB0010
007100     SELECT EVENTOS-OUT ASSIGN      TO EVENTOS                    OEEB0010
007200                         FILE STATUS IS WS-FILE-STATUS.           OEEB0010
007300     SELECT SENSOR-OUT  ASSIGN      TO SENSORES                   OEEB0010
007400                         FILE STATUS IS WS-FILE-STATUS.           OEEB0010
007500     SELECT CALIDAD-OUT ASSIGN      TO CALIDAD                    OEEB0010
007600                         FILE STATUS IS WS-FILE-STATUS.           OEEB0010
007700     SELECT REPORTE-OUT ASSIGN      TO REPORTE                    OEEB0010
007800                         FILE STATUS IS WS-FILE-STATUS.           OEEB0010
007900******************************************************************OEEB0010
008000*                                                                *OEEB0010
008100*                      D A T A   D I V I S I O N                * OEEB0010
008200*                                                                *OEEB0010
008300******************************************************************OEEB0010
008400 DATA DIVISION.                                                   OEEB0010
008500 FILE SECTION.                                                    OEEB0010
008600 FD  MAQCFG-IN                                                    OEEB0010
008700     RECORDING MODE IS F                                          OEEB0010
008800     BLOCK CONTAINS 0 RECORDS                                     OEEB0010
008900     RECORD CONTAINS 120 CHARACTERS.                              OEEB0010
009000 01  REG-MAQCFG-IN.                                               OEEB0010
009100     COPY OEECFG0.                                                OEEB0010
009200                                                                  OEEB0010
009300 FD  EVENTOS-OUT                                                  OEEB0010
009400     RECORDING MODE IS F                                          OEEB0010
009500     BLOCK CONTAINS 0 RECORDS                                     OEEB0010
009600     RECORD CONTAINS 173 CHARACTERS.                              OEEB0010
009700 01  REG-EVENTOS-OUT.                                             OEEB0010
009800     COPY OEEEVT0.                                                OEEB0010
009900                                                                  OEEB0010
010000 FD  SENSOR-OUT                                                   OEEB0010
010100     RECORDING MODE IS F                                          OEEB0010
010200     BLOCK CONTAINS 0 RECORDS                                     OEEB0010
010300     RECORD CONTAINS 103 CHARACTERS.                              OEEB0010
010400 01  REG-SENSOR-OUT.                                              OEEB0010
010500     COPY OEESEN0.                                                OEEB0010
010600                                                                  OEEB0010
010700 FD  CALIDAD-OUT                                                  OEEB0010
010800     RECORDING MODE IS F                                          OEEB0010
010900     BLOCK CONTAINS 0 RECORDS                                     OEEB0010
011000     RECORD CONTAINS 104 CHARACTERS.                              OEEB0010
011100 01  REG-CALIDAD-OUT.                                             OEEB0010
011200     COPY OEEQLT0.                                                OEEB0010
011300                                                                  OEEB0010
011400 FD  REPORTE-OUT                                                  OEEB0010
011500     RECORDING MODE IS F                                          OEEB0010
011600     BLOCK CONTAINS 0 RECORDS                                     OEEB0010
011700     RECORD CONTAINS 132 CHARACTERS.                              OEEB0010
011800 01  REG-REPORTE-OUT               PIC X(132).                    OEEB0010
011900                                                                  OEEB0010
012000 WORKING-STORAGE SECTION.                                         OEEB0010
012100******************************************************************OEEB0010
012200*              ITEMS DE NIVEL 77 (CONTADORES DE CORRIDA)        * OEEB0010
012300******************************************************************OEEB0010
012400 77  WS-TICK-ACTUAL            PIC 9(05) COMP VALUE 0.            OEEB0010
012500 77  WS-CANT-MAQUINAS          PIC 9(02) COMP VALUE 0.            OEEB0010
012600******************************************************************OEEB0010
012700*                    DEFINICION DE SWITCHES                    *  OEEB0010
012800******************************************************************OEEB0010
012900 01  SW-SWITCHES.                                                 OEEB0010
013000     05 WS-FILE-STATUS             PIC X(02) VALUE SPACE.         OEEB0010
013100        88 WS-88-FS-OK                       VALUE '00'.          OEEB0010
013200     05 WS-FIN-CONFIG              PIC X(01) VALUE 'N'.           OEEB0010
013300        88 WS-88-FIN-CONFIG-SI              VALUE 'S'.            OEEB0010
013400        88 WS-88-FIN-CONFIG-NO              VALUE 'N'.            OEEB0010
013500     05 FILLER                     PIC X(07) VALUE SPACES.        OEEB0010
013600******************************************************************OEEB0010
013700*                    DEFINICION DE CONSTANTES                   * OEEB0010
013800******************************************************************OEEB0010
013900 01  CT-CONSTANTES.                                               OEEB0010
014000     05 CT-1                       PIC 9(01) COMP VALUE 1.        OEEB0010
014100     05 CT-TICKS-MAXIMOS           PIC 9(05) COMP VALUE 00300.    OEEB0010
014200     05 CT-CANT-MAQUINAS-MAX       PIC 9(02) COMP VALUE 10.       OEEB0010
014300     05 CT-ESTADO-IDLE             PIC X(18) VALUE                OEEB0010
014400        'idle              '.                                     OEEB0010
014500     05 CT-ESTADO-WARMUP           PIC X(18) VALUE                OEEB0010
014600        'warmup            '.                                     OEEB0010
014700     05 FILLER                     PIC X(09) VALUE SPACES.        OEEB0010
014800******************************************************************OEEB0010
014900*                    PARAMETROS SINTONIZABLES (U5)              * OEEB0010
015000******************************************************************OEEB0010
015100 01  WS-PARAMETROS.                                               OEEB0010
015200     COPY OEEPRM0.                                                OEEB0010
015300******************************************************************OEEB0010
015400*          TITULOS DE REPORTE (TABLA LITERAL + REDEFINES,       * OEEB0010
015500*          AL ESTILO DE LAS TABLAS DE OEEM0030).                * OEEB0010
015600******************************************************************OEEB0010
015700 01  WS-TITULOS-LIT.                                              OEEB0010
015800     05 FILLER                     PIC X(50) VALUE                OEEB0010
015900        'TABLERO INTERMEDIO DE CORRIDA'.                          OEEB0010
016000     05 FILLER                     PIC X(50) VALUE                OEEB0010
016100        'REPORTE FINAL DE CORRIDA - OEE SIMULADOR DE PLANTA'.     OEEB0010
016200 01  WS-TITULOS-TAB REDEFINES WS-TITULOS-LIT.                     OEEB0010
016300     05 WS-TITULO                  PIC X(50) OCCURS 2 TIMES.      OEEB0010
016400******************************************************************OEEB0010
016500*          MENSAJES DE ERROR DE ARCHIVO (TABLA LITERAL +         *OEEB0010
016600*          REDEFINES).  SUBINDICE 1=CONFIG 2=EVENTOS 3=SENSOR   * OEEB0010
016700*          4=CALIDAD.                                            *OEEB0010
016800******************************************************************OEEB0010
016900 01  WS-FS-MSG-LIT.                                               OEEB0010
017000     05 FILLER                     PIC X(30) VALUE                OEEB0010
017100        'ERROR EN MAQCFG-IN   CODIGO: '.                          OEEB0010
017200     05 FILLER                     PIC X(30) VALUE                OEEB0010
017300        'ERROR EN EVENTOS-OUT CODIGO: '.                          OEEB0010
017400     05 FILLER                     PIC X(30) VALUE                OEEB0010
017500        'ERROR EN SENSOR-OUT  CODIGO: '.                          OEEB0010
017600     05 FILLER                     PIC X(30) VALUE                OEEB0010
017700        'ERROR EN CALIDAD-OUT CODIGO: '.                          OEEB0010
017800 01  WS-FS-MSG-TAB REDEFINES WS-FS-MSG-LIT.                       OEEB0010
017900     05 WS-FS-MSG                  PIC X(30) OCCURS 4 TIMES.      OEEB0010
018000******************************************************************OEEB0010
018100*                RELOJ DE SIMULACION Y CONTADOR DE TICK          *OEEB0010
018200******************************************************************OEEB0010
018300 01  WS-VARIABLES.                                                OEEB0010
018400     05 WS-RELOJ-GLOBAL-SEG        PIC 9(09) COMP VALUE 0.        OEEB0010
018500     05 WS-ELAPSED-TICK-SEG        PIC 9(05) COMP VALUE 0.        OEEB0010
018600     05 WS-LINEA-IMPRESA           PIC 9(05) COMP VALUE 0.        OEEB0010
018700     05 WS-LINEA-REPORTE           PIC X(132).                    OEEB0010
018800     05 WS-LINEA-COLUMNAS REDEFINES WS-LINEA-REPORTE.             OEEB0010
018900        10 WS-COL-ID               PIC X(15).                     OEEB0010
019000        10 FILLER                  PIC X(01).                     OEEB0010
019100        10 WS-COL-ESTADO           PIC X(18).                     OEEB0010
019200        10 FILLER                  PIC X(98).                     OEEB0010
019300     05 WS-EDIT-CICLOS             PIC ZZZ,ZZ9.                   OEEB0010
019400     05 WS-EDIT-TASA               PIC ZZ9.99.                    OEEB0010
019500     05 WS-EDIT-DESGASTE           PIC ZZ9.99.                    OEEB0010
019600     05 WS-EDIT-HORAS              PIC ZZZZ9.99.                  OEEB0010
019700     05 WS-EDIT-OK                 PIC ZZZ,ZZ9.                   OEEB0010
019800     05 WS-EDIT-NOK                PIC ZZZ,ZZ9.                   OEEB0010
019900     05 WS-EDIT-TICK               PIC ZZZZ9.                     OEEB0010
020000     05 WS-EDIT-RELOJ              PIC ZZZZZZZZ9.                 OEEB0010
020100     05 WS-DIVIDE-RESULT           PIC 9(05) COMP.                OEEB0010
020200     05 WS-RESTO-TICK              PIC 9(05) COMP.                OEEB0010
020300     05 WS-TOT-CICLOS              PIC 9(08) COMP VALUE 0.        OEEB0010
020400     05 WS-TOT-OK                  PIC 9(08) COMP VALUE 0.        OEEB0010
020500     05 WS-TOT-NOK                 PIC 9(08) COMP VALUE 0.        OEEB0010
020600     05 WS-TOT-INSPECC             PIC 9(08) COMP VALUE 0.        OEEB0010
020700     05 WS-RUN-TOT-CICLOS          PIC 9(08) COMP VALUE 0.        OEEB0010
020800     05 WS-RUN-TOT-OK              PIC 9(08) COMP VALUE 0.        OEEB0010
020900     05 WS-RUN-TOT-NOK             PIC 9(08) COMP VALUE 0.        OEEB0010
021000     05 WS-PREV-CICLOS             PIC 9(07) COMP VALUE 0.        OEEB0010
021100     05 WS-PREV-OK                 PIC 9(07) COMP VALUE 0.        OEEB0010
021200     05 WS-PREV-NOK                PIC 9(07) COMP VALUE 0.        OEEB0010
021300     05 WS-TASA-CALIDAD-FLOTA      PIC V9999       COMP-3.        OEEB0010
021400     05 WS-EDIT-TASA-FLOTA         PIC ZZ9.99.                    OEEB0010
021500     05 WS-EDIT-INSPECC            PIC ZZZ,ZZ9.                   OEEB0010
021600     05 WS-BALANCE-OK              PIC X(01) VALUE 'S'.           OEEB0010
021700        88 WS-88-BALANCE-OK                 VALUE 'S'.            OEEB0010
021800        88 WS-88-BALANCE-MAL                VALUE 'N'.            OEEB0010
021900     05 FILLER                     PIC X(10) VALUE SPACES.        OEEB0010
022000******************************************************************OEEB0010
022100*          AREA DE COMUNICACION DE TRABAJO (U1/U2/U3)            *OEEB0010
022200* UNA SOLA COPIA SE USA PARA TODAS LAS MAQUINAS; EL ESTADO DE    *OEEB0010
022300* CADA MAQUINA VIVE EN LA TABLA WS-FLOTA Y SE TRASVASA A ESTA    *OEEB0010
022400* AREA ANTES DE CADA CALL Y SE RECOGE DESPUES (TCKT OEE-0144-B). *OEEB0010
022500******************************************************************OEEB0010
022600 01  WS-LINK-AREA.                                                OEEB0010
022700     COPY OEELNK0.                                                OEEB0010
022800******************************************************************OEEB0010
022900*               TABLA DE ESTADO PERSISTENTE DE LA FLOTA          *OEEB0010
023000******************************************************************OEEB0010
023100 01  WS-FLOTA.                                                    OEEB0010
023200     05 WS-MAQ OCCURS 10 TIMES INDEXED BY WS-IX-MAQ.              OEEB0010
023300        10 WS-MAQ-ID               PIC X(15).                     OEEB0010
023400        10 WS-MAQ-TIPO             PIC X(15).                     OEEB0010
023500        10 WS-MAQ-VEL-NOMINAL      PIC 9(05).                     OEEB0010
023600        10 WS-MAQ-TIEMPO-CICLO     PIC 9(03)V9.                   OEEB0010
023700        10 WS-MAQ-OPERADOR         PIC X(12).                     OEEB0010
023800        10 WS-MAQ-TURNO            PIC X(05).                     OEEB0010
023900        10 WS-MAQ-TEMP-MAX         PIC 9(03)V99.                  OEEB0010
024000        10 WS-MAQ-TEMP-OPT         PIC 9(03)V99.                  OEEB0010
024100        10 WS-MAQ-VIB-MAX          PIC 9(02)V99.                  OEEB0010
024200        10 WS-MAQ-VIB-OPT          PIC 9(02)V99.                  OEEB0010
024300        10 WS-MAQ-PRES-MAX         PIC 9(02)V99.                  OEEB0010
024400        10 WS-MAQ-PRES-OPT         PIC 9(02)V99.                  OEEB0010
024500        10 WS-MAQ-TASA-FALLA       PIC V999.                      OEEB0010
024600        10 WS-MAQ-ESTADO-ACTUAL    PIC X(18).                     OEEB0010
024700        10 WS-MAQ-ESTADO-ANTER     PIC X(18).                     OEEB0010
024800        10 WS-MAQ-TIEMPO-ESTADO    PIC 9(05) COMP.                OEEB0010
024900        10 WS-MAQ-DURACION-PERM    PIC 9(05) COMP.                OEEB0010
025000        10 WS-MAQ-BASE-TEMP        PIC S9(03)V99 COMP-3.          OEEB0010
025100        10 WS-MAQ-BASE-VIB         PIC S9(03)V99 COMP-3.          OEEB0010
025200        10 WS-MAQ-BASE-PRES        PIC S9(03)V99 COMP-3.          OEEB0010
025300        10 WS-MAQ-DESGASTE         PIC V999      COMP-3.          OEEB0010
025400        10 WS-MAQ-HORAS-OPER       PIC 9(05)V99  COMP-3.          OEEB0010
025500        10 WS-MAQ-CICLO-CONTADOR   PIC 9(07) COMP.                OEEB0010
025600        10 WS-MAQ-CICLOS-TOTAL     PIC 9(07) COMP.                OEEB0010
025700        10 WS-MAQ-PARTES-OK        PIC 9(07) COMP.                OEEB0010
025800        10 WS-MAQ-PARTES-NOK       PIC 9(07) COMP.                OEEB0010
025900        10 WS-MAQ-ULT-MANTENC      PIC 9(09) COMP.                OEEB0010
026000        10 WS-MAQ-ANOM-ACTIVA      PIC X(01).                     OEEB0010
026100        10 WS-MAQ-ANOM-TIPO        PIC X(20).                     OEEB0010
026200        10 WS-MAQ-ANOM-DUR-RES     PIC 9(05) COMP.                OEEB0010
026300        10 WS-MAQ-TASA-CALIDAD     PIC V9999 COMP-3.              OEEB0010
026400        10 WS-MAQ-EDIT-CALIDAD     PIC ZZ9.99.                    OEEB0010
026500        10 FILLER                  PIC X(10).                     OEEB0010
026600******************************************************************OEEB0010
026700*                                                                *OEEB0010
026800*              P R O C E D U R E   D I V I S I O N              * OEEB0010
026900*                                                                *OEEB0010
027000******************************************************************OEEB0010
027100 PROCEDURE DIVISION.                                              OEEB0010
027200******************************************************************OEEB0010
027300*                            MAIN LINE                          * OEEB0010
027400******************************************************************OEEB0010
027500 0000-MAINLINE.                                                   OEEB0010
027600                                                                  OEEB0010
027700     PERFORM 1000-INICIO                                          OEEB0010
027800        THRU 1000-INICIO-EXIT                                     OEEB0010
027900                                                                  OEEB0010
028000     PERFORM 2000-PROCESO                                         OEEB0010
028100        THRU 2000-PROCESO-EXIT                                    OEEB0010
028200       UNTIL WS-TICK-ACTUAL NOT LESS CT-TICKS-MAXIMOS             OEEB0010
028300                                                                  OEEB0010
028400     PERFORM 3000-FIN.                                            OEEB0010
028500                                                                  OEEB0010
028600******************************************************************OEEB0010
028700*                           1000-INICIO                         * OEEB0010
028800******************************************************************OEEB0010
028900 1000-INICIO.                                                     OEEB0010
029000                                                                  OEEB0010
029100     OPEN INPUT  MAQCFG-IN                                        OEEB0010
029200     IF NOT WS-88-FS-OK                                           OEEB0010
029300        DISPLAY WS-FS-MSG (1) WS-FILE-STATUS                      OEEB0010
029400        STOP RUN                                                  OEEB0010
029500     END-IF                                                       OEEB0010
029600                                                                  OEEB0010
029700     OPEN OUTPUT EVENTOS-OUT                                      OEEB0010
029800     OPEN OUTPUT SENSOR-OUT                                       OEEB0010
029900     OPEN OUTPUT CALIDAD-OUT                                      OEEB0010
030000     OPEN OUTPUT REPORTE-OUT                                      OEEB0010
030100                                                                  OEEB0010
030200     PERFORM 1100-CARGA-FLOTA                                     OEEB0010
030300        THRU 1100-CARGA-FLOTA-EXIT                                OEEB0010
030400       UNTIL WS-88-FIN-CONFIG-SI                                  OEEB0010
030500          OR WS-CANT-MAQUINAS NOT LESS CT-CANT-MAQUINAS-MAX       OEEB0010
030600                                                                  OEEB0010
030700     CLOSE MAQCFG-IN                                              OEEB0010
030800                                                                  OEEB0010
030900     PERFORM 1300-ARRANCA-FLOTA                                   OEEB0010
031000        THRU 1300-ARRANCA-FLOTA-EXIT                              OEEB0010
031100       VARYING WS-IX-MAQ FROM 1 BY 1                              OEEB0010
031200         UNTIL WS-IX-MAQ GREATER WS-CANT-MAQUINAS.                OEEB0010
031300                                                                  OEEB0010
031400 1000-INICIO-EXIT.                                                OEEB0010
031500     EXIT.                                                        OEEB0010
031600******************************************************************OEEB0010
031700*                       1100-CARGA-FLOTA                        * OEEB0010
031800* LEE UN REGISTRO DE CONFIGURACION Y LO AFIANZA EN LA TABLA DE   *OEEB0010
031900* CORRIDA (REGLA U3 PASO 1/2).                                  * OEEB0010
032000******************************************************************OEEB0010
032100 1100-CARGA-FLOTA.                                                OEEB0010
032200                                                                  OEEB0010
032300     READ MAQCFG-IN INTO REG-MAQCFG-IN                            OEEB0010
032400          AT END                                                  OEEB0010
032500          SET WS-88-FIN-CONFIG-SI TO TRUE                         OEEB0010
032600     END-READ                                                     OEEB0010
032700                                                                  OEEB0010
032800     IF WS-88-FIN-CONFIG-NO                                       OEEB0010
032900        ADD CT-1                  TO WS-CANT-MAQUINAS             OEEB0010
033000        SET WS-IX-MAQ             TO WS-CANT-MAQUINAS             OEEB0010
033100        PERFORM 1200-AFIANZA-MAQUINA                              OEEB0010
033200           THRU 1200-AFIANZA-MAQUINA-EXIT                         OEEB0010
033300     END-IF.                                                      OEEB0010
033400                                                                  OEEB0010
033500 1100-CARGA-FLOTA-EXIT.                                           OEEB0010
033600     EXIT.                                                        OEEB0010
033700******************************************************************OEEB0010
033800*                    1200-AFIANZA-MAQUINA                       * OEEB0010
033900* COPIA LOS CAMPOS DE CONFIGURACION Y FIJA LOS VALORES INICIALES *OEEB0010
034000* DE CORRIDA (REGLA U3 PASO 2 - IDLE, CONTADORES EN CERO).       *OEEB0010
034100******************************************************************OEEB0010
034200 1200-AFIANZA-MAQUINA.                                            OEEB0010
034300                                                                  OEEB0010
034400     MOVE CFG0-MACHINE-ID OF REG-MAQCFG-IN                        OEEB0010
034500                               TO WS-MAQ-ID (WS-IX-MAQ)           OEEB0010
034600     MOVE CFG0-MACHINE-TYPE OF REG-MAQCFG-IN                      OEEB0010
034700                               TO WS-MAQ-TIPO (WS-IX-MAQ)         OEEB0010
034800     MOVE CFG0-RATED-SPEED OF REG-MAQCFG-IN                       OEEB0010
034900                               TO WS-MAQ-VEL-NOMINAL (WS-IX-MAQ)  OEEB0010
035000     MOVE CFG0-CYCLE-TIME OF REG-MAQCFG-IN                        OEEB0010
035100                               TO WS-MAQ-TIEMPO-CICLO (WS-IX-MAQ) OEEB0010
035200     MOVE CFG0-OPERATOR-ID OF REG-MAQCFG-IN                       OEEB0010
035300                               TO WS-MAQ-OPERADOR (WS-IX-MAQ)     OEEB0010
035400     MOVE CFG0-SHIFT OF REG-MAQCFG-IN                             OEEB0010
035500                               TO WS-MAQ-TURNO (WS-IX-MAQ)        OEEB0010
035600     MOVE CFG0-MAX-TEMPERATURE OF REG-MAQCFG-IN                   OEEB0010
035700                               TO WS-MAQ-TEMP-MAX (WS-IX-MAQ)     OEEB0010
035800     MOVE CFG0-OPTIMAL-TEMPERATURE OF REG-MAQCFG-IN               OEEB0010
035900                               TO WS-MAQ-TEMP-OPT (WS-IX-MAQ)     OEEB0010
036000     MOVE CFG0-MAX-VIBRATION OF REG-MAQCFG-IN                     OEEB0010
036100                               TO WS-MAQ-VIB-MAX (WS-IX-MAQ)      OEEB0010
036200     MOVE CFG0-OPTIMAL-VIBRATION OF REG-MAQCFG-IN                 OEEB0010
036300                               TO WS-MAQ-VIB-OPT (WS-IX-MAQ)      OEEB0010
036400     MOVE CFG0-MAX-PRESSURE OF REG-MAQCFG-IN                      OEEB0010
036500                               TO WS-MAQ-PRES-MAX (WS-IX-MAQ)     OEEB0010
036600     MOVE CFG0-OPTIMAL-PRESSURE OF REG-MAQCFG-IN                  OEEB0010
036700                               TO WS-MAQ-PRES-OPT (WS-IX-MAQ)     OEEB0010
036800     MOVE CFG0-FAILURE-INJECTION-RATE OF REG-MAQCFG-IN            OEEB0010
036900                               TO WS-MAQ-TASA-FALLA (WS-IX-MAQ)   OEEB0010
037000                                                                  OEEB0010
037100     MOVE CT-ESTADO-IDLE       TO WS-MAQ-ESTADO-ACTUAL (WS-IX-MAQ)OEEB0010
037200     MOVE SPACES               TO WS-MAQ-ESTADO-ANTER (WS-IX-MAQ) OEEB0010
037300     MOVE ZERO                 TO WS-MAQ-TIEMPO-ESTADO (WS-IX-MAQ)OEEB0010
037400     MOVE ZERO                 TO WS-MAQ-DURACION-PERM (WS-IX-MAQ)OEEB0010
037500     MOVE 45.00                TO WS-MAQ-BASE-TEMP (WS-IX-MAQ)    OEEB0010
037600     MOVE 2.50                 TO WS-MAQ-BASE-VIB (WS-IX-MAQ)     OEEB0010
037700     MOVE 6.00                 TO WS-MAQ-BASE-PRES (WS-IX-MAQ)    OEEB0010
037800     MOVE ZERO                 TO WS-MAQ-DESGASTE (WS-IX-MAQ)     OEEB0010
037900     MOVE ZERO                 TO WS-MAQ-HORAS-OPER (WS-IX-MAQ)   OEEB0010
038000     MOVE ZERO             TO WS-MAQ-CICLO-CONTADOR (WS-IX-MAQ)   OEEB0010
038100     MOVE ZERO                 TO WS-MAQ-CICLOS-TOTAL (WS-IX-MAQ) OEEB0010
038200     MOVE ZERO                 TO WS-MAQ-PARTES-OK (WS-IX-MAQ)    OEEB0010
038300     MOVE ZERO                 TO WS-MAQ-PARTES-NOK (WS-IX-MAQ)   OEEB0010
038400     MOVE ZERO                 TO WS-MAQ-ULT-MANTENC (WS-IX-MAQ)  OEEB0010
038500     MOVE 'N'                  TO WS-MAQ-ANOM-ACTIVA (WS-IX-MAQ)  OEEB0010
038600     MOVE SPACES               TO WS-MAQ-ANOM-TIPO (WS-IX-MAQ)    OEEB0010
038700     MOVE ZERO                 TO WS-MAQ-ANOM-DUR-RES (WS-IX-MAQ).OEEB0010
038800                                                                  OEEB0010
038900 1200-AFIANZA-MAQUINA-EXIT.                                       OEEB0010
039000     EXIT.                                                        OEEB0010
039100******************************************************************OEEB0010
039200*                    1300-ARRANCA-FLOTA                         * OEEB0010
039300* ARRANQUE EXPLICITO IDLE -> WARMUP DE CADA MAQUINA.  SE LLAMA   *OEEB0010
039400* A OEES0020 DIRECTO (NO POR OEEM0030) PORQUE OEEM0030 BORRA EL  *OEEB0010
039500* ESTADO SOLICITADO ANTES DE SU PROPIA LLAMADA INTERNA.  SIN     *OEEB0010
039600* ESTE ARRANQUE LA MAQUINA SE QUEDARIA EN IDLE TODA LA CORRIDA   *OEEB0010
039700* (TCKT OEE-0101).                                               *OEEB0010
039800******************************************************************OEEB0010
039900 1300-ARRANCA-FLOTA.                                              OEEB0010
040000                                                                  OEEB0010
040100     PERFORM 2050-CARGA-LINK                                      OEEB0010
040200        THRU 2050-CARGA-LINK-EXIT                                 OEEB0010
040300                                                                  OEEB0010
040400     MOVE ZERO                 TO LNK0-ELAPSED-SEG                OEEB0010
040500     MOVE CT-ESTADO-WARMUP      TO LNK0-ESTADO-SOLICITADO         OEEB0010
040600                                                                  OEEB0010
040700     CALL 'OEES0020' USING LN-AREA                                OEEB0010
040800                                                                  OEEB0010
040900     PERFORM 2150-GUARDA-LINK                                     OEEB0010
041000        THRU 2150-GUARDA-LINK-EXIT.                               OEEB0010
041100                                                                  OEEB0010
041200 1300-ARRANCA-FLOTA-EXIT.                                         OEEB0010
041300     EXIT.                                                        OEEB0010
041400******************************************************************OEEB0010
041500*                          2000-PROCESO                         * OEEB0010
041600* UN TICK DE SIMULACION: AVANZA EL RELOJ GLOBAL, CORRE CADA      *OEEB0010
041700* MAQUINA UNA VEZ Y, CADA N ITERACIONES, IMPRIME EL TABLERO      *OEEB0010
041800* INTERMEDIO (REGLA U3 PASO 3, REPORTS - TABLERO PERIODICO).     *OEEB0010
041900******************************************************************OEEB0010
042000 2000-PROCESO.                                                    OEEB0010
042100                                                                  OEEB0010
042200     ADD CT-1                  TO WS-TICK-ACTUAL                  OEEB0010
042300     COMPUTE WS-ELAPSED-TICK-SEG =                                OEEB0010
042400             PRM0-INTERVALO-SEG * PRM0-MULTIPLICADOR-TIEMPO       OEEB0010
042500     ADD WS-ELAPSED-TICK-SEG   TO WS-RELOJ-GLOBAL-SEG             OEEB0010
042600                                                                  OEEB0010
042700     PERFORM 2040-CORRE-MAQUINA                                   OEEB0010
042800        THRU 2040-CORRE-MAQUINA-EXIT                              OEEB0010
042900       VARYING WS-IX-MAQ FROM 1 BY 1                              OEEB0010
043000         UNTIL WS-IX-MAQ GREATER WS-CANT-MAQUINAS                 OEEB0010
043100                                                                  OEEB0010
043200     DIVIDE WS-TICK-ACTUAL BY PRM0-ESTAD-CADA-N-ITER              OEEB0010
043300       GIVING WS-DIVIDE-RESULT                                    OEEB0010
043400       REMAINDER WS-RESTO-TICK                                    OEEB0010
043500     IF WS-RESTO-TICK EQUAL ZERO                                  OEEB0010
043600        PERFORM 2800-ESTADISTICAS-PERIODICAS                      OEEB0010
043700           THRU 2800-ESTADISTICAS-PERIODICAS-EXIT                 OEEB0010
043800     END-IF.                                                      OEEB0010
043900                                                                  OEEB0010
044000 2000-PROCESO-EXIT.                                               OEEB0010
044100     EXIT.                                                        OEEB0010
044200******************************************************************OEEB0010
044300*                      2040-CORRE-MAQUINA                       * OEEB0010
044400* UNA MAQUINA, UN TICK: TRASVASA SU ESTADO A LN-AREA, LLAMA EL   *OEEB0010
044500* SIMULADOR, RECOGE LOS SUBPRODUCTOS GENERADOS Y GUARDA EL       *OEEB0010
044600* ESTADO NUEVO EN LA TABLA (REGLA U3 PASO 3).                    *OEEB0010
044700******************************************************************OEEB0010
044800 2040-CORRE-MAQUINA.                                              OEEB0010
044900                                                                  OEEB0010
045000     MOVE WS-MAQ-CICLOS-TOTAL (WS-IX-MAQ) TO WS-PREV-CICLOS       OEEB0010
045100     MOVE WS-MAQ-PARTES-OK (WS-IX-MAQ)    TO WS-PREV-OK           OEEB0010
045200     MOVE WS-MAQ-PARTES-NOK (WS-IX-MAQ)   TO WS-PREV-NOK          OEEB0010
045300                                                                  OEEB0010
045400     PERFORM 2050-CARGA-LINK                                      OEEB0010
045500        THRU 2050-CARGA-LINK-EXIT                                 OEEB0010
045600                                                                  OEEB0010
045700     MOVE WS-ELAPSED-TICK-SEG   TO LNK0-ELAPSED-SEG               OEEB0010
045800                                                                  OEEB0010
045900     CALL 'OEEM0030' USING LN-AREA                                OEEB0010
046000                                                                  OEEB0010
046100     PERFORM 2150-GUARDA-LINK                                     OEEB0010
046200        THRU 2150-GUARDA-LINK-EXIT                                OEEB0010
046300                                                                  OEEB0010
046400*    CONTROL TOTALS DE CORRIDA (TCKT OEE-0101) - SE ACUMULAN AQUI,OEEB0010
046500*    TICK A TICK, PARA PODER CUADRARLOS CONTRA EL RECALCULO DE    OEEB0010
046600*    DETALLE DEL REPORTE FINAL (PARRAFO 3200).                    OEEB0010
046700     ADD WS-MAQ-CICLOS-TOTAL (WS-IX-MAQ) TO WS-RUN-TOT-CICLOS     OEEB0010
046800     SUBTRACT WS-PREV-CICLOS FROM WS-RUN-TOT-CICLOS               OEEB0010
046900     ADD WS-MAQ-PARTES-OK (WS-IX-MAQ)    TO WS-RUN-TOT-OK         OEEB0010
047000     SUBTRACT WS-PREV-OK FROM WS-RUN-TOT-OK                       OEEB0010
047100     ADD WS-MAQ-PARTES-NOK (WS-IX-MAQ)   TO WS-RUN-TOT-NOK        OEEB0010
047200     SUBTRACT WS-PREV-NOK FROM WS-RUN-TOT-NOK                     OEEB0010
047300                                                                  OEEB0010
047400*    TASA DE CALIDAD POR MAQUINA (TCKT OEE-0156) - SE RECALCULA   OEEB0010
047500*    TICK A TICK PARA QUE EL TABLERO PERIODICO (2850) LA TENGA    OEEB0010
047600*    AL DIA, EN VEZ DE ESPERAR AL REPORTE FINAL (PARRAFO 3150).   OEEB0010
047700     IF (WS-MAQ-PARTES-OK (WS-IX-MAQ) +                           OEEB0010
047800         WS-MAQ-PARTES-NOK (WS-IX-MAQ)) GREATER ZERO              OEEB0010
047900        COMPUTE WS-MAQ-TASA-CALIDAD (WS-IX-MAQ) ROUNDED =         OEEB0010
048000                WS-MAQ-PARTES-OK (WS-IX-MAQ) /                    OEEB0010
048100                (WS-MAQ-PARTES-OK (WS-IX-MAQ) +                   OEEB0010
048200                 WS-MAQ-PARTES-NOK (WS-IX-MAQ))                   OEEB0010
048300     ELSE                                                         OEEB0010
048400        MOVE ZERO      TO WS-MAQ-TASA-CALIDAD (WS-IX-MAQ)         OEEB0010
048500     END-IF                                                       OEEB0010
048600     MOVE WS-MAQ-TASA-CALIDAD (WS-IX-MAQ) TO                      OEEB0010
048700                                 WS-MAQ-EDIT-CALIDAD (WS-IX-MAQ)  OEEB0010
048800                                                                  OEEB0010
048900     IF LNK0-88-EVENTO-SI                                         OEEB0010
049000        PERFORM 2200-ESCRIBE-EVENTO                               OEEB0010
049100           THRU 2200-ESCRIBE-EVENTO-EXIT                          OEEB0010
049200     END-IF                                                       OEEB0010
049300                                                                  OEEB0010
049400     PERFORM 2300-ESCRIBE-SENSOR                                  OEEB0010
049500        THRU 2300-ESCRIBE-SENSOR-EXIT                             OEEB0010
049600                                                                  OEEB0010
049700     IF LNK0-88-INSPECCION-SI                                     OEEB0010
049800        PERFORM 2400-ESCRIBE-CALIDAD                              OEEB0010
049900           THRU 2400-ESCRIBE-CALIDAD-EXIT                         OEEB0010
050000     END-IF.                                                      OEEB0010
050100                                                                  OEEB0010
050200 2040-CORRE-MAQUINA-EXIT.                                         OEEB0010
050300     EXIT.                                                        OEEB0010
050400******************************************************************OEEB0010
050500*                     2050-CARGA-LINK                           * OEEB0010
050600* COPIA EL RENGLON DE LA TABLA WS-FLOTA HACIA EL AREA DE ENLACE  *OEEB0010
050700* COMPARTIDA, ANTES DE LA LLAMADA AL SUBPROGRAMA.                *OEEB0010
050800******************************************************************OEEB0010
050900 2050-CARGA-LINK.                                                 OEEB0010
051000                                                                  OEEB0010
051100     MOVE WS-MAQ-ID (WS-IX-MAQ)        TO LNK0-MACHINE-ID         OEEB0010
051200     MOVE WS-RELOJ-GLOBAL-SEG          TO LNK0-SIM-CLOCK-SEG      OEEB0010
051300     MOVE WS-MAQ-ID (WS-IX-MAQ)        TO CFG0-MACHINE-ID OF      OEEB0010
051400                                           LNK0-CONFIG-MAQUINA    OEEB0010
051500     MOVE WS-MAQ-TIPO (WS-IX-MAQ)      TO CFG0-MACHINE-TYPE OF    OEEB0010
051600                                           LNK0-CONFIG-MAQUINA    OEEB0010
051700     MOVE WS-MAQ-VEL-NOMINAL (WS-IX-MAQ)                          OEEB0010
051800                                        TO CFG0-RATED-SPEED OF    OEEB0010
051900                                           LNK0-CONFIG-MAQUINA    OEEB0010
052000     MOVE WS-MAQ-TIEMPO-CICLO (WS-IX-MAQ)                         OEEB0010
052100                                        TO CFG0-CYCLE-TIME OF     OEEB0010
052200                                           LNK0-CONFIG-MAQUINA    OEEB0010
052300     MOVE WS-MAQ-OPERADOR (WS-IX-MAQ)  TO CFG0-OPERATOR-ID OF     OEEB0010
052400                                           LNK0-CONFIG-MAQUINA    OEEB0010
052500     MOVE WS-MAQ-TURNO (WS-IX-MAQ)     TO CFG0-SHIFT OF           OEEB0010
052600                                           LNK0-CONFIG-MAQUINA    OEEB0010
052700     MOVE WS-MAQ-TEMP-MAX (WS-IX-MAQ)  TO CFG0-MAX-TEMPERATURE OF OEEB0010
052800                                           LNK0-CONFIG-MAQUINA    OEEB0010
052900     MOVE WS-MAQ-TEMP-OPT (WS-IX-MAQ)  TO                         OEEB0010
053000                                 CFG0-OPTIMAL-TEMPERATURE OF      OEEB0010
053100                                           LNK0-CONFIG-MAQUINA    OEEB0010
053200     MOVE WS-MAQ-VIB-MAX (WS-IX-MAQ)   TO CFG0-MAX-VIBRATION OF   OEEB0010
053300                                           LNK0-CONFIG-MAQUINA    OEEB0010
053400     MOVE WS-MAQ-VIB-OPT (WS-IX-MAQ)   TO                         OEEB0010
053500                                 CFG0-OPTIMAL-VIBRATION OF        OEEB0010
053600                                           LNK0-CONFIG-MAQUINA    OEEB0010
053700     MOVE WS-MAQ-PRES-MAX (WS-IX-MAQ)  TO CFG0-MAX-PRESSURE OF    OEEB0010
053800                                           LNK0-CONFIG-MAQUINA    OEEB0010
053900     MOVE WS-MAQ-PRES-OPT (WS-IX-MAQ)  TO                         OEEB0010
054000                                 CFG0-OPTIMAL-PRESSURE OF         OEEB0010
054100                                           LNK0-CONFIG-MAQUINA    OEEB0010
054200     MOVE WS-MAQ-TASA-FALLA (WS-IX-MAQ)                           OEEB0010
054300                                        TO                        OEEB0010
054400                                 CFG0-FAILURE-INJECTION-RATE OF   OEEB0010
054500                                           LNK0-CONFIG-MAQUINA    OEEB0010
054600                                                                  OEEB0010
054700     MOVE WS-MAQ-ESTADO-ACTUAL (WS-IX-MAQ) TO LNK0-ESTADO-ACTUAL  OEEB0010
054800     MOVE WS-MAQ-ESTADO-ANTER (WS-IX-MAQ)  TO LNK0-ESTADO-ANTERIOROEEB0010
054900     MOVE WS-MAQ-TIEMPO-ESTADO (WS-IX-MAQ)                        OEEB0010
055000                                     TO LNK0-TIEMPO-EN-ESTADO     OEEB0010
055100     MOVE WS-MAQ-DURACION-PERM (WS-IX-MAQ)                        OEEB0010
055200                                     TO LNK0-DURACION-PERMANENCIA OEEB0010
055300     MOVE WS-MAQ-BASE-TEMP (WS-IX-MAQ)                            OEEB0010
055400                                     TO LNK0-BASE-TEMPERATURA     OEEB0010
055500     MOVE WS-MAQ-BASE-VIB (WS-IX-MAQ)      TO LNK0-BASE-VIBRACION OEEB0010
055600     MOVE WS-MAQ-BASE-PRES (WS-IX-MAQ)     TO LNK0-BASE-PRESION   OEEB0010
055700     MOVE WS-MAQ-DESGASTE (WS-IX-MAQ)      TO LNK0-DESGASTE       OEEB0010
055800     MOVE WS-MAQ-HORAS-OPER (WS-IX-MAQ)                           OEEB0010
055900                                     TO LNK0-HORAS-OPERACION      OEEB0010
056000     MOVE WS-MAQ-CICLO-CONTADOR (WS-IX-MAQ)                       OEEB0010
056100                                     TO LNK0-CICLO-CONTADOR       OEEB0010
056200     MOVE WS-MAQ-CICLOS-TOTAL (WS-IX-MAQ)  TO LNK0-CICLOS-TOTAL   OEEB0010
056300     MOVE WS-MAQ-PARTES-OK (WS-IX-MAQ)     TO LNK0-PARTES-OK      OEEB0010
056400     MOVE WS-MAQ-PARTES-NOK (WS-IX-MAQ)    TO LNK0-PARTES-NOK     OEEB0010
056500     MOVE WS-MAQ-ULT-MANTENC (WS-IX-MAQ)                          OEEB0010
056600                                     TO LNK0-ULTIMA-MANTENC-SEG   OEEB0010
056700     MOVE WS-MAQ-ANOM-ACTIVA (WS-IX-MAQ)                          OEEB0010
056800                                     TO LNK0-ANOMALIA-ACTIVA      OEEB0010
056900     MOVE WS-MAQ-ANOM-TIPO (WS-IX-MAQ)     TO LNK0-ANOMALIA-TIPO  OEEB0010
057000     MOVE WS-MAQ-ANOM-DUR-RES (WS-IX-MAQ)                         OEEB0010
057100                                     TO LNK0-ANOMALIA-DURACION-RESOEEB0010
057200     MOVE SPACES                    TO LNK0-ESTADO-SOLICITADO.    OEEB0010
057300                                                                  OEEB0010
057400 2050-CARGA-LINK-EXIT.                                            OEEB0010
057500     EXIT.                                                        OEEB0010
057600******************************************************************OEEB0010
057700*                     2150-GUARDA-LINK                           *OEEB0010
057800* COPIA EL RESULTADO DEL AREA DE ENLACE DE VUELTA HACIA LA       *OEEB0010
057900* TABLA WS-FLOTA DESPUES DE LA LLAMADA AL SUBPROGRAMA.           *OEEB0010
058000******************************************************************OEEB0010
058100 2150-GUARDA-LINK.                                                OEEB0010
058200                                                                  OEEB0010
058300     MOVE LNK0-ESTADO-ACTUAL       TO                             OEEB0010
058400                                 WS-MAQ-ESTADO-ACTUAL (WS-IX-MAQ) OEEB0010
058500     MOVE LNK0-ESTADO-ANTERIOR     TO                             OEEB0010
058600                                 WS-MAQ-ESTADO-ANTER (WS-IX-MAQ)  OEEB0010
058700     MOVE LNK0-TIEMPO-EN-ESTADO    TO                             OEEB0010
058800                                 WS-MAQ-TIEMPO-ESTADO (WS-IX-MAQ) OEEB0010
058900     MOVE LNK0-DURACION-PERMANENCIA TO                            OEEB0010
059000                                 WS-MAQ-DURACION-PERM (WS-IX-MAQ) OEEB0010
059100     MOVE LNK0-BASE-TEMPERATURA    TO WS-MAQ-BASE-TEMP (WS-IX-MAQ)OEEB0010
059200     MOVE LNK0-BASE-VIBRACION      TO WS-MAQ-BASE-VIB (WS-IX-MAQ) OEEB0010
059300     MOVE LNK0-BASE-PRESION        TO WS-MAQ-BASE-PRES (WS-IX-MAQ)OEEB0010
059400     MOVE LNK0-DESGASTE            TO WS-MAQ-DESGASTE (WS-IX-MAQ) OEEB0010
059500     MOVE LNK0-HORAS-OPERACION     TO                             OEEB0010
059600                                 WS-MAQ-HORAS-OPER (WS-IX-MAQ)    OEEB0010
059700     MOVE LNK0-CICLO-CONTADOR      TO                             OEEB0010
059800                                 WS-MAQ-CICLO-CONTADOR (WS-IX-MAQ)OEEB0010
059900     MOVE LNK0-CICLOS-TOTAL        TO                             OEEB0010
060000                                 WS-MAQ-CICLOS-TOTAL (WS-IX-MAQ)  OEEB0010
060100     MOVE LNK0-PARTES-OK           TO WS-MAQ-PARTES-OK (WS-IX-MAQ)OEEB0010
060200     MOVE LNK0-PARTES-NOK          TO                             OEEB0010
060300                                 WS-MAQ-PARTES-NOK (WS-IX-MAQ)    OEEB0010
060400     MOVE LNK0-ULTIMA-MANTENC-SEG  TO                             OEEB0010
060500                                 WS-MAQ-ULT-MANTENC (WS-IX-MAQ)   OEEB0010
060600     MOVE LNK0-ANOMALIA-ACTIVA     TO                             OEEB0010
060700                                 WS-MAQ-ANOM-ACTIVA (WS-IX-MAQ)   OEEB0010
060800     MOVE LNK0-ANOMALIA-TIPO       TO WS-MAQ-ANOM-TIPO (WS-IX-MAQ)OEEB0010
060900     MOVE LNK0-ANOMALIA-DURACION-RES TO                           OEEB0010
061000                                 WS-MAQ-ANOM-DUR-RES (WS-IX-MAQ). OEEB0010
061100                                                                  OEEB0010
061200 2150-GUARDA-LINK-EXIT.                                           OEEB0010
061300     EXIT.                                                        OEEB0010
061400******************************************************************OEEB0010
061500*                    2200-ESCRIBE-EVENTO                        * OEEB0010
061600* GRABA EL EVENTO DE CAMBIO DE ESTADO O CICLO COMPLETADO         *OEEB0010
061700* (FILE MACHINE-EVENTS, MAXIMO UN REGISTRO POR MAQUINA/TICK).    *OEEB0010
061800******************************************************************OEEB0010
061900 2200-ESCRIBE-EVENTO.                                             OEEB0010
062000                                                                  OEEB0010
062100     MOVE LNK0-IMAGEN-EVENTO    TO REG-EVENTOS-OUT                OEEB0010
062200     WRITE REG-EVENTOS-OUT                                        OEEB0010
062300     IF NOT WS-88-FS-OK                                           OEEB0010
062400        DISPLAY WS-FS-MSG (2) WS-FILE-STATUS                      OEEB0010
062500     END-IF.                                                      OEEB0010
062600                                                                  OEEB0010
062700 2200-ESCRIBE-EVENTO-EXIT.                                        OEEB0010
062800     EXIT.                                                        OEEB0010
062900******************************************************************OEEB0010
063000*                    2300-ESCRIBE-SENSOR                        * OEEB0010
063100* GRABA LA LECTURA DE SENSOR DEL TICK (FILE SENSOR-METRICS, UNA  *OEEB0010
063200* POR MAQUINA POR TICK, SIEMPRE SE EMITE).                       *OEEB0010
063300******************************************************************OEEB0010
063400 2300-ESCRIBE-SENSOR.                                             OEEB0010
063500                                                                  OEEB0010
063600     MOVE LNK0-IMAGEN-SENSOR    TO REG-SENSOR-OUT                 OEEB0010
063700     WRITE REG-SENSOR-OUT                                         OEEB0010
063800     IF NOT WS-88-FS-OK                                           OEEB0010
063900        DISPLAY WS-FS-MSG (3) WS-FILE-STATUS                      OEEB0010
064000     END-IF.                                                      OEEB0010
064100                                                                  OEEB0010
064200 2300-ESCRIBE-SENSOR-EXIT.                                        OEEB0010
064300     EXIT.                                                        OEEB0010
064400******************************************************************OEEB0010
064500*                    2400-ESCRIBE-CALIDAD                       * OEEB0010
064600* GRABA EL RESULTADO DE INSPECCION (FILE QUALITY-EVENTS, SOLO   * OEEB0010
064700* CUANDO EL TICK CERRO UN CICLO Y TOCO INSPECCIONAR).            *OEEB0010
064800******************************************************************OEEB0010
064900 2400-ESCRIBE-CALIDAD.                                            OEEB0010
065000                                                                  OEEB0010
065100     MOVE LNK0-IMAGEN-CALIDAD   TO REG-CALIDAD-OUT                OEEB0010
065200     WRITE REG-CALIDAD-OUT                                        OEEB0010
065300     IF NOT WS-88-FS-OK                                           OEEB0010
065400        DISPLAY WS-FS-MSG (4) WS-FILE-STATUS                      OEEB0010
065500     END-IF.                                                      OEEB0010
065600                                                                  OEEB0010
065700 2400-ESCRIBE-CALIDAD-EXIT.                                       OEEB0010
065800     EXIT.                                                        OEEB0010
065900******************************************************************OEEB0010
066000*                2800-ESTADISTICAS-PERIODICAS                   * OEEB0010
066100* TABLERO INTERMEDIO CADA N TICKS (PRM0-ESTAD-CADA-N-ITER) PARA  *OEEB0010
066200* QUE EL JEFE DE TURNO NO ESPERE AL FIN DE LA CORRIDA.           *OEEB0010
066300******************************************************************OEEB0010
066400 2800-ESTADISTICAS-PERIODICAS.                                    OEEB0010
066500                                                                  OEEB0010
066600     MOVE WS-TICK-ACTUAL         TO WS-EDIT-TICK                  OEEB0010
066700     MOVE WS-RELOJ-GLOBAL-SEG    TO WS-EDIT-RELOJ                 OEEB0010
066800     MOVE SPACES                TO WS-LINEA-REPORTE               OEEB0010
066900     STRING WS-TITULO (1)        DELIMITED BY '  '                OEEB0010
067000            ' - TICK '           DELIMITED BY SIZE                OEEB0010
067100            WS-EDIT-TICK         DELIMITED BY SIZE                OEEB0010
067200            '  RELOJ SIM (SEG): ' DELIMITED BY SIZE               OEEB0010
067300            WS-EDIT-RELOJ        DELIMITED BY SIZE                OEEB0010
067400       INTO WS-LINEA-REPORTE                                      OEEB0010
067500     WRITE REG-REPORTE-OUT FROM WS-LINEA-REPORTE                  OEEB0010
067600           AFTER ADVANCING 2 LINES                                OEEB0010
067700                                                                  OEEB0010
067800     PERFORM 2850-LINEA-MAQUINA                                   OEEB0010
067900        THRU 2850-LINEA-MAQUINA-EXIT                              OEEB0010
068000       VARYING WS-IX-MAQ FROM 1 BY 1                              OEEB0010
068100         UNTIL WS-IX-MAQ GREATER WS-CANT-MAQUINAS.                OEEB0010
068200                                                                  OEEB0010
068300 2800-ESTADISTICAS-PERIODICAS-EXIT.                               OEEB0010
068400     EXIT.                                                        OEEB0010
068500******************************************************************OEEB0010
068600*                   2850-LINEA-MAQUINA                          * OEEB0010
068700* UNA LINEA DEL TABLERO POR MAQUINA: ESTADO ACTUAL, CICLOS,     * OEEB0010
068800* CALIDAD, DESGASTE Y HORAS (REPORTS - TABLERO PERIODICO).       *OEEB0010
068900* 2026-02-09 RSOLIS TCKT OEE-0156  CALIDAD Y HORAS AGREGADAS.    *OEEB0010
069000******************************************************************OEEB0010
069100 2850-LINEA-MAQUINA.                                              OEEB0010
069200                                                                  OEEB0010
069300     MOVE WS-MAQ-CICLOS-TOTAL (WS-IX-MAQ) TO WS-EDIT-CICLOS       OEEB0010
069400     MOVE WS-MAQ-DESGASTE (WS-IX-MAQ)     TO WS-EDIT-DESGASTE     OEEB0010
069500     MOVE WS-MAQ-HORAS-OPER (WS-IX-MAQ)    TO WS-EDIT-HORAS       OEEB0010
069600     MOVE SPACES                          TO WS-LINEA-REPORTE     OEEB0010
069700     MOVE WS-MAQ-ID (WS-IX-MAQ)           TO WS-COL-ID            OEEB0010
069800     MOVE WS-MAQ-ESTADO-ACTUAL (WS-IX-MAQ) TO WS-COL-ESTADO       OEEB0010
069900     STRING ' CICLOS '              DELIMITED BY SIZE             OEEB0010
070000            WS-EDIT-CICLOS          DELIMITED BY SIZE             OEEB0010
070100            ' DESGASTE '            DELIMITED BY SIZE             OEEB0010
070200            WS-EDIT-DESGASTE        DELIMITED BY SIZE             OEEB0010
070300            ' CALIDAD '             DELIMITED BY SIZE             OEEB0010
070400            WS-MAQ-EDIT-CALIDAD (WS-IX-MAQ) DELIMITED BY SIZE     OEEB0010
070500            ' HORAS '               DELIMITED BY SIZE             OEEB0010
070600            WS-EDIT-HORAS           DELIMITED BY SIZE             OEEB0010
070700       INTO WS-LINEA-REPORTE (35:98)                              OEEB0010
070800     WRITE REG-REPORTE-OUT FROM WS-LINEA-REPORTE                  OEEB0010
070900           AFTER ADVANCING 1 LINES.                               OEEB0010
071000                                                                  OEEB0010
071100 2850-LINEA-MAQUINA-EXIT.                                         OEEB0010
071200     EXIT.                                                        OEEB0010
071300******************************************************************OEEB0010
071400*                           3000-FIN                            * OEEB0010
071500* REPORTE FINAL DE CORRIDA Y CIERRE DE ARCHIVOS.                 *OEEB0010
071600******************************************************************OEEB0010
071700 3000-FIN.                                                        OEEB0010
071800                                                                  OEEB0010
071900     PERFORM 3100-REPORTE-FINAL                                   OEEB0010
072000        THRU 3100-REPORTE-FINAL-EXIT                              OEEB0010
072100                                                                  OEEB0010
072200     CLOSE EVENTOS-OUT                                            OEEB0010
072300     CLOSE SENSOR-OUT                                             OEEB0010
072400     CLOSE CALIDAD-OUT                                            OEEB0010
072500     CLOSE REPORTE-OUT                                            OEEB0010
072600                                                                  OEEB0010
072700     STOP RUN.                                                    OEEB0010
072800******************************************************************OEEB0010
072900*                      3100-REPORTE-FINAL                       * OEEB0010
073000* DETALLE POR MAQUINA MAS TOTALES DE FLOTA, CON LA VERIFICACION  *OEEB0010
073100* DE BALANCE (SUMA DE DETALLE = TOTAL DE FLOTA) QUE PIDE LA     * OEEB0010
073200* REGLA DE NEGOCIO DE CIERRE (U3 - REPORTE FINAL).               *OEEB0010
073300* 2026-02-09 RSOLIS TCKT OEE-0156  HORAS AGREGADAS AL DETALLE.    OEEB0010
073400******************************************************************OEEB0010
073500 3100-REPORTE-FINAL.                                              OEEB0010
073600                                                                  OEEB0010
073700     MOVE ZERO                  TO WS-TOT-CICLOS                  OEEB0010
073800     MOVE ZERO                  TO WS-TOT-OK                      OEEB0010
073900     MOVE ZERO                  TO WS-TOT-NOK                     OEEB0010
074000     MOVE ZERO                  TO WS-TOT-INSPECC                 OEEB0010
074100                                                                  OEEB0010
074200     MOVE SPACES                TO WS-LINEA-REPORTE               OEEB0010
074300     STRING WS-TITULO (2)       DELIMITED BY '  '                 OEEB0010
074400       INTO WS-LINEA-REPORTE                                      OEEB0010
074500     WRITE REG-REPORTE-OUT FROM WS-LINEA-REPORTE                  OEEB0010
074600           AFTER ADVANCING C01                                    OEEB0010
074700                                                                  OEEB0010
074800     MOVE SPACES                TO WS-LINEA-REPORTE               OEEB0010
074900     STRING 'MAQUINA        ESTADO FINAL       CICLOS     OK'     OEEB0010
075000            '        NOK   CALIDAD     HORAS'  DELIMITED BY SIZE  OEEB0010
075100       INTO WS-LINEA-REPORTE                                      OEEB0010
075200     WRITE REG-REPORTE-OUT FROM WS-LINEA-REPORTE                  OEEB0010
075300           AFTER ADVANCING 2 LINES                                OEEB0010
075400                                                                  OEEB0010
075500     PERFORM 3150-DETALLE-MAQUINA                                 OEEB0010
075600        THRU 3150-DETALLE-MAQUINA-EXIT                            OEEB0010
075700       VARYING WS-IX-MAQ FROM 1 BY 1                              OEEB0010
075800         UNTIL WS-IX-MAQ GREATER WS-CANT-MAQUINAS                 OEEB0010
075900                                                                  OEEB0010
076000     ADD WS-TOT-OK               TO WS-TOT-INSPECC                OEEB0010
076100     ADD WS-TOT-NOK              TO WS-TOT-INSPECC                OEEB0010
076200     IF WS-TOT-INSPECC GREATER ZERO                               OEEB0010
076300        COMPUTE WS-TASA-CALIDAD-FLOTA ROUNDED =                   OEEB0010
076400                WS-TOT-OK / WS-TOT-INSPECC                        OEEB0010
076500     ELSE                                                         OEEB0010
076600        MOVE ZERO                TO WS-TASA-CALIDAD-FLOTA         OEEB0010
076700     END-IF                                                       OEEB0010
076800     MOVE WS-TASA-CALIDAD-FLOTA  TO WS-EDIT-TASA-FLOTA            OEEB0010
076900                                                                  OEEB0010
077000     MOVE WS-TOT-CICLOS          TO WS-EDIT-CICLOS                OEEB0010
077100     MOVE WS-TOT-OK               TO WS-EDIT-OK                   OEEB0010
077200     MOVE WS-TOT-NOK              TO WS-EDIT-NOK                  OEEB0010
077300     MOVE WS-TOT-INSPECC           TO WS-EDIT-INSPECC             OEEB0010
077400                                                                  OEEB0010
077500     MOVE SPACES                 TO WS-LINEA-REPORTE              OEEB0010
077600     STRING 'TOTALES DE FLOTA      CICLOS '  DELIMITED BY SIZE    OEEB0010
077700            WS-EDIT-CICLOS         DELIMITED BY SIZE              OEEB0010
077800            '  INSPECCIONADAS '    DELIMITED BY SIZE              OEEB0010
077900            WS-EDIT-INSPECC        DELIMITED BY SIZE              OEEB0010
078000            '  OK '                DELIMITED BY SIZE              OEEB0010
078100            WS-EDIT-OK             DELIMITED BY SIZE              OEEB0010
078200            '  NOK '               DELIMITED BY SIZE              OEEB0010
078300            WS-EDIT-NOK            DELIMITED BY SIZE              OEEB0010
078400            '  TASA '              DELIMITED BY SIZE              OEEB0010
078500            WS-EDIT-TASA-FLOTA     DELIMITED BY SIZE              OEEB0010
078600       INTO WS-LINEA-REPORTE                                      OEEB0010
078700     WRITE REG-REPORTE-OUT FROM WS-LINEA-REPORTE                  OEEB0010
078800           AFTER ADVANCING 2 LINES                                OEEB0010
078900                                                                  OEEB0010
079000     PERFORM 3200-VERIFICA-BALANCE                                OEEB0010
079100        THRU 3200-VERIFICA-BALANCE-EXIT.                          OEEB0010
079200                                                                  OEEB0010
079300 3100-REPORTE-FINAL-EXIT.                                         OEEB0010
079400     EXIT.                                                        OEEB0010
079500******************************************************************OEEB0010
079600*                    3150-DETALLE-MAQUINA                       * OEEB0010
079700* UNA LINEA DE DETALLE POR MAQUINA Y ACUMULA LOS TOTALES DE     * OEEB0010
079800* FLOTA PARA LA VERIFICACION DE BALANCE.                        * OEEB0010
079900******************************************************************OEEB0010
080000 3150-DETALLE-MAQUINA.                                            OEEB0010
080100                                                                  OEEB0010
080200     ADD WS-MAQ-CICLOS-TOTAL (WS-IX-MAQ) TO WS-TOT-CICLOS         OEEB0010
080300     ADD WS-MAQ-PARTES-OK (WS-IX-MAQ)    TO WS-TOT-OK             OEEB0010
080400     ADD WS-MAQ-PARTES-NOK (WS-IX-MAQ)   TO WS-TOT-NOK            OEEB0010
080500                                                                  OEEB0010
080600     IF (WS-MAQ-PARTES-OK (WS-IX-MAQ) +                           OEEB0010
080700         WS-MAQ-PARTES-NOK (WS-IX-MAQ)) GREATER ZERO              OEEB0010
080800        COMPUTE WS-MAQ-TASA-CALIDAD (WS-IX-MAQ) ROUNDED =         OEEB0010
080900                WS-MAQ-PARTES-OK (WS-IX-MAQ) /                    OEEB0010
081000                (WS-MAQ-PARTES-OK (WS-IX-MAQ) +                   OEEB0010
081100                 WS-MAQ-PARTES-NOK (WS-IX-MAQ))                   OEEB0010
081200     ELSE                                                         OEEB0010
081300        MOVE ZERO      TO WS-MAQ-TASA-CALIDAD (WS-IX-MAQ)         OEEB0010
081400     END-IF                                                       OEEB0010
081500     MOVE WS-MAQ-TASA-CALIDAD (WS-IX-MAQ) TO                      OEEB0010
081600                                 WS-MAQ-EDIT-CALIDAD (WS-IX-MAQ)  OEEB0010
081700                                                                  OEEB0010
081800     MOVE WS-MAQ-CICLOS-TOTAL (WS-IX-MAQ) TO WS-EDIT-CICLOS       OEEB0010
081900     MOVE WS-MAQ-PARTES-OK (WS-IX-MAQ)    TO WS-EDIT-OK           OEEB0010
082000     MOVE WS-MAQ-PARTES-NOK (WS-IX-MAQ)   TO WS-EDIT-NOK          OEEB0010
082100     MOVE WS-MAQ-HORAS-OPER (WS-IX-MAQ)    TO WS-EDIT-HORAS       OEEB0010
082200                                                                  OEEB0010
082300     MOVE SPACES                          TO WS-LINEA-REPORTE     OEEB0010
082400     STRING WS-MAQ-ID (WS-IX-MAQ)         DELIMITED BY SIZE       OEEB0010
082500            ' '                           DELIMITED BY SIZE       OEEB0010
082600            WS-MAQ-ESTADO-ACTUAL (WS-IX-MAQ) DELIMITED BY SIZE    OEEB0010
082700            ' '                           DELIMITED BY SIZE       OEEB0010
082800            WS-EDIT-CICLOS                DELIMITED BY SIZE       OEEB0010
082900            ' '                           DELIMITED BY SIZE       OEEB0010
083000            WS-EDIT-OK                    DELIMITED BY SIZE       OEEB0010
083100            ' '                           DELIMITED BY SIZE       OEEB0010
083200            WS-EDIT-NOK                   DELIMITED BY SIZE       OEEB0010
083300            ' '                           DELIMITED BY SIZE       OEEB0010
083400            WS-MAQ-EDIT-CALIDAD (WS-IX-MAQ) DELIMITED BY SIZE     OEEB0010
083500            ' '                           DELIMITED BY SIZE       OEEB0010
083600            WS-EDIT-HORAS                 DELIMITED BY SIZE       OEEB0010
083700       INTO WS-LINEA-REPORTE                                      OEEB0010
083800     WRITE REG-REPORTE-OUT FROM WS-LINEA-REPORTE                  OEEB0010
083900           AFTER ADVANCING 1 LINES.                               OEEB0010
084000                                                                  OEEB0010
084100 3150-DETALLE-MAQUINA-EXIT.                                       OEEB0010
084200     EXIT.                                                        OEEB0010
084300******************************************************************OEEB0010
084400*                   3200-VERIFICA-BALANCE                       * OEEB0010
084500* CONFIRMA QUE LA SUMA DE DETALLE DE CADA MAQUINA CUADRA CON EL  *OEEB0010
084600* TOTAL DE FLOTA ANTES DE DAR LA CORRIDA POR BUENA.              *OEEB0010
084700******************************************************************OEEB0010
084800 3200-VERIFICA-BALANCE.                                           OEEB0010
084900                                                                  OEEB0010
085000     SET WS-88-BALANCE-OK         TO TRUE                         OEEB0010
085100     IF WS-TOT-CICLOS NOT EQUAL WS-RUN-TOT-CICLOS                 OEEB0010
085200        SET WS-88-BALANCE-MAL     TO TRUE                         OEEB0010
085300     END-IF                                                       OEEB0010
085400     IF WS-TOT-OK NOT EQUAL WS-RUN-TOT-OK                         OEEB0010
085500        SET WS-88-BALANCE-MAL     TO TRUE                         OEEB0010
085600     END-IF                                                       OEEB0010
085700     IF WS-TOT-NOK NOT EQUAL WS-RUN-TOT-NOK                       OEEB0010
085800        SET WS-88-BALANCE-MAL     TO TRUE                         OEEB0010
085900     END-IF                                                       OEEB0010
086000                                                                  OEEB0010
086100     MOVE SPACES                  TO WS-LINEA-REPORTE             OEEB0010
086200     IF WS-88-BALANCE-OK                                          OEEB0010
086300        STRING 'VERIFICACION DE BALANCE: CUADRA - EL DETALLE DE ' OEEB0010
086400               'MAQUINAS CUADRA CON LOS TOTALES DE CORRIDA.'      OEEB0010
086500               DELIMITED BY SIZE                                  OEEB0010
086600          INTO WS-LINEA-REPORTE                                   OEEB0010
086700     ELSE                                                         OEEB0010
086800        STRING 'VERIFICACION DE BALANCE: *** NO CUADRA *** - '    OEEB0010
086900               'REVISAR TOTALES DE CORRIDA.' DELIMITED BY SIZE    OEEB0010
087000          INTO WS-LINEA-REPORTE                                   OEEB0010
087100     END-IF                                                       OEEB0010
087200     WRITE REG-REPORTE-OUT FROM WS-LINEA-REPORTE                  OEEB0010
087300           AFTER ADVANCING 2 LINES.                               OEEB0010
087400                                                                  OEEB0010
087500 3200-VERIFICA-BALANCE-EXIT.                                      OEEB0010
087600     EXIT.                                                        OEEB0010
