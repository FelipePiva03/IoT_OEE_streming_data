000100******************************************************************OEEQ0010
000200*                                                                *OEEQ0020
000300* NOMBRE DEL OBJETO:  OEEQLT0                                    *OEEQ0030
000400*                                                                *OEEQ0040
000500* DESCRIPCION:  LAYOUT DE SALIDA PARA RESULTADOS DE INSPECCION   *OEEQ0050
000600*               DE CALIDAD.  SE EMITE COMO MAXIMO UNO POR        *OEEQ0060
000700*               MAQUINA POR TICK, SOLO CUANDO SE COMPLETA UN     *OEEQ0070
000800*               CICLO Y EL SORTEO DE INSPECCION SALE POSITIVO.   *OEEQ0080
000900*                                                                *OEEQ0090
001000* -------------------------------------------------------------- *OEEQ0100
001100*                                                                *OEEQ0110
001200*           LONGITUD : 104 POSICIONES (101 + 3 RESERVA).         *OEEQ0120
001300*           PREFIJO  : QLT0.                                     *OEEQ0130
001400*                                                                *OEEQ0140
001500* 2024-06-11 RSOLIS   TCKT OEE-0101  VERSION INICIAL.            *OEEQ0150
001600* 2024-11-20 JPELAEZ  TCKT OEE-0177  AGREGA 88-NIVELES DE        *OEEQ0160
001700*                     RESULTADO PARA EL CONTEO DE CONTROL.       *OEEQ0170
001800******************************************************************OEEQ0180
001900                                                                  OEEQ0190
002000     05  OEEQLT0.                                                 OEEQ0200
002100         10 QLT0-INSPECTION-ID           PIC X(16).               OEEQ0210
002200         10 QLT0-MACHINE-ID              PIC X(15).               OEEQ0220
002300         10 QLT0-INSP-TIMESTAMP          PIC X(24).               OEEQ0230
002400         10 QLT0-CYCLE-COUNT             PIC 9(07).               OEEQ0240
002500         10 QLT0-RESULT                  PIC X(03).               OEEQ0250
002600            88 QLT0-88-OK                VALUE 'ok '.             OEEQ0260
002700            88 QLT0-88-NOK               VALUE 'nok'.             OEEQ0270
002800         10 QLT0-DEFECT-TYPE             PIC X(11).               OEEQ0280
002900         10 QLT0-DEFECT-SEVERITY         PIC 9(01).               OEEQ0290
003000         10 QLT0-INSPECTOR-ID            PIC X(12).               OEEQ0300
003100         10 QLT0-BATCH-ID                PIC X(12).               OEEQ0310
003200         10 FILLER                       PIC X(03).               OEEQ0320
