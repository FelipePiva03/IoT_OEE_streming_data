000100******************************************************************OEEL0010
000200*                                                                *OEEL0020
000300* NOMBRE DEL OBJETO:  OEELNK0                                    *OEEL0030
000400*                                                                *OEEL0040
000500* DESCRIPCION:  AREA DE COMUNICACION ENTRE EL DRIVER OEEB0010,   *OEEL0050
000600*               EL SIMULADOR POR-MAQUINA OEEM0030 Y EL MOTOR DE  *OEEL0060
000700*               MAQUINA DE ESTADOS OEES0020.  CONTIENE EL        *OEEL0070
000800*               ESTADO DE CORRIDA DE UNA MAQUINA, LA SOLICITUD   *OEEL0080
000900*               DE TRANSICION Y LAS TRES IMAGENES DE SALIDA QUE  *OEEL0090
001000*               EL LLAMADOR ESCRIBE A DISCO SI VIENEN ENCENDIDAS *OEEL0100
001100*               LAS BANDERAS DE "EMITIDO".                       *OEEL0110
001200*                                                                *OEEL0120
001300* -------------------------------------------------------------- *OEEL0130
001400*                                                                *OEEL0140
001500*           LONGITUD : VARIABLE (CONTIENE LOS 3 COPY DE SALIDA). *OEEL0150
001600*           PREFIJO  : LNK0.                                     *OEEL0160
001700*                                                                *OEEL0170
001800* 2024-06-18 RSOLIS   TCKT OEE-0108  VERSION INICIAL.             OEEL0180
001900* 2024-09-10 RSOLIS   TCKT OEE-0144  AGREGA CAMPOS DE ANOMALIA.   OEEL0190
002000* 2025-01-15 JPELAEZ  TCKT OEE-0203  UNIFICA RETORNO OEES0020 EN  OEEL0200
002100*                     ESTA MISMA AREA (YA NO HAY COPY SEPARADO). *OEEL0210
002150* 2025-02-04 JPELAEZ  TCKT OEE-0211  AGREGA LAS LECTURAS BASE DE  OEEL2150
002160*                     SENSOR (TEMPERATURA/VIBRACION/PRESION) QUE  OEEL2160
002170*                     EL SIMULADOR OEEM0030 NECESITA CONSERVAR    OEEL2170
002180*                     DE UN TICK AL SIGUIENTE.                    OEEL2180
002190* 2025-02-11 JPELAEZ  TCKT OEE-0144-B  LOS CAMPOS DE LAS 3        OEEL2190
002195*                     IMAGENES DE SALIDA Y DE CONFIGURACION SE    OEEL2195
002198*                     PASAN A NIVEL 15/18 EN LINEA (EL NIVEL 05   OEEL2198
002199*                     PROPIO DEL COPY NO ANIDABA BAJO EL 10).     OEEL2199
002200******************************************************************OEEL0220
002300                                                                  OEEL0230
002400     05  OEELNK0.                                                 OEEL0240
002500         10 LNK0-COD-RET                 PIC X(02).               OEEL0250
002600            88 LNK0-88-OK                VALUE '00'.              OEEL0260
002700            88 LNK0-88-TRANS-INVALIDA     VALUE '10'.             OEEL0270
002800            88 LNK0-88-ERROR             VALUE '99'.              OEEL0280
002900         10 LNK0-SIM-CLOCK-SEG           PIC 9(09) COMP.          OEEL0290
003000         10 LNK0-ELAPSED-SEG             PIC 9(05) COMP.          OEEL0300
003100         10 LNK0-MACHINE-ID              PIC X(15).               OEEL0310
003200         10 LNK0-ESTADO-ACTUAL           PIC X(18).               OEEL0320
003300         10 LNK0-ESTADO-ANTERIOR         PIC X(18).               OEEL0330
003400         10 LNK0-ESTADO-SOLICITADO       PIC X(18).               OEEL0340
003500         10 LNK0-TIEMPO-EN-ESTADO        PIC 9(05) COMP.          OEEL0350
003600         10 LNK0-DURACION-PERMANENCIA    PIC 9(05) COMP.          OEEL0360
003700         10 LNK0-TRANSICION-OCURRIO      PIC X(01).               OEEL0370
003800            88 LNK0-88-SI-TRANSICION     VALUE 'S'.               OEEL0380
003900            88 LNK0-88-NO-TRANSICION     VALUE 'N'.               OEEL0390
004000         10 LNK0-RAZON-TRANSICION        PIC X(40).               OEEL0400
004110        10 LNK0-CONFIG-MAQUINA.                                   OEEL0410
004120*   CAMPOS EN LINEA (SIN COPY) -- EL NIVEL 05 PROPIO              OEEL0411
004130*   DE OEECFG0 NO ANIDA BAJO UN 10, SE REPITE AQUI EN             OEEL0412
004140*   NIVEL 15 PARA CONSERVAR LA JERARQUIA.  TCKT Y2K-144B          OEEL0413
004150            15 CFG0-MACHINE-ID          PIC X(15).                OEEL0414
004160            15 CFG0-MACHINE-TYPE        PIC X(15).                OEEL0415
004170               88 CFG0-88-CNC-MILL      VALUE 'CNC_MILL       '.  OEEL0416
004180               88 CFG0-88-CNC-LATHE     VALUE 'CNC_LATHE      '.  OEEL0417
004190               88 CFG0-88-INJECTION-MOLD VALUE 'INJECTION_MOLD '. OEEL0418
004200               88 CFG0-88-PRESS         VALUE 'PRESS          '.  OEEL0419
004210               88 CFG0-88-ASSEMBLY-ROBOT VALUE 'ASSEMBLY_ROBOT '. OEEL0420
004220            15 CFG0-RATED-SPEED         PIC 9(05).                OEEL0421
004230            15 CFG0-CYCLE-TIME          PIC 9(03)V9.              OEEL0422
004240            15 CFG0-OPERATOR-ID         PIC X(12).                OEEL0423
004250            15 CFG0-SHIFT               PIC X(05).                OEEL0424
004260               88 CFG0-88-SHIFT-DAY     VALUE 'day  '.            OEEL0425
004270               88 CFG0-88-SHIFT-NIGHT   VALUE 'night'.            OEEL0426
004280            15 CFG0-MAX-TEMPERATURE     PIC 9(03)V99.             OEEL0427
004290            15 CFG0-OPTIMAL-TEMPERATURE PIC 9(03)V99.             OEEL0428
004300            15 CFG0-MAX-VIBRATION       PIC 9(02)V99.             OEEL0429
004310            15 CFG0-OPTIMAL-VIBRATION   PIC 9(02)V99.             OEEL0430
004320            15 CFG0-MAX-PRESSURE        PIC 9(02)V99.             OEEL0431
004330            15 CFG0-OPTIMAL-PRESSURE    PIC 9(02)V99.             OEEL0432
004340            15 CFG0-FAILURE-INJECTION-RATE PIC V999.              OEEL0433
004350            15 FILLER                   PIC X(35).                OEEL0434
004360         10 LNK0-BASE-TEMPERATURA        PIC S9(03)V99 COMP-3.    OEEL0421
004370         10 LNK0-BASE-VIBRACION          PIC S9(03)V99 COMP-3.    OEEL0422
004380         10 LNK0-BASE-PRESION            PIC S9(03)V99 COMP-3.    OEEL0423
004390         10 LNK0-DESGASTE                PIC V999 COMP-3.         OEEL0430
004400         10 LNK0-HORAS-OPERACION         PIC 9(05)V99 COMP-3.     OEEL0440
004410         10 LNK0-CICLO-CONTADOR          PIC 9(07) COMP.          OEEL0450
004420         10 LNK0-CICLOS-TOTAL            PIC 9(07) COMP.          OEEL0460
004430         10 LNK0-PARTES-OK               PIC 9(07) COMP.          OEEL0470
004440         10 LNK0-PARTES-NOK              PIC 9(07) COMP.          OEEL0480
004450         10 LNK0-ULTIMA-MANTENC-SEG      PIC 9(09) COMP.          OEEL0490
004460         10 LNK0-ANOMALIA-ACTIVA         PIC X(01).               OEEL0500
004470            88 LNK0-88-ANOMALIA-SI       VALUE 'S'.               OEEL0510
004480            88 LNK0-88-ANOMALIA-NO       VALUE 'N'.               OEEL0520
004490         10 LNK0-ANOMALIA-TIPO           PIC X(20).               OEEL0530
004500         10 LNK0-ANOMALIA-DURACION-RES   PIC 9(05) COMP.          OEEL0540
004510         10 LNK0-EVENTO-EMITIDO          PIC X(01).               OEEL0550
004520            88 LNK0-88-EVENTO-SI         VALUE 'S'.               OEEL0560
004530            88 LNK0-88-EVENTO-NO         VALUE 'N'.               OEEL0580
004540         10 LNK0-INSPECCION-OCURRIO      PIC X(01).               OEEL0590
004550            88 LNK0-88-INSPECCION-SI     VALUE 'S'.               OEEL0600
004560            88 LNK0-88-INSPECCION-NO     VALUE 'N'.               OEEL0610
006200        10 LNK0-IMAGEN-EVENTO.                                    OEEL0620
006210*   CAMPOS EN LINEA (SIN COPY), VER NOTA OEE-0144-B.              OEEL0621
006220            15 EVT0-EVENT-ID            PIC X(16).                OEEL0622
006230            15 EVT0-MACHINE-ID          PIC X(15).                OEEL0623
006240            15 EVT0-EVENT-TIMESTAMP     PIC X(24).                OEEL0624
006250            15 EVT0-TIMESTAMP-R REDEFINES                         OEEL0625
006260               EVT0-EVENT-TIMESTAMP.                              OEEL0626
006270               18 EVT0-TS-ANIO          PIC X(04).                OEEL0627
006280               18 FILLER                PIC X(01).                OEEL0628
006290               18 EVT0-TS-MES           PIC X(02).                OEEL0629
006300               18 FILLER                PIC X(01).                OEEL0630
006310               18 EVT0-TS-DIA           PIC X(02).                OEEL0631
006320               18 FILLER                PIC X(01).                OEEL0632
006330               18 EVT0-TS-HORA          PIC X(02).                OEEL0633
006340               18 FILLER                PIC X(01).                OEEL0634
006350               18 EVT0-TS-MINUTO        PIC X(02).                OEEL0635
006360               18 FILLER                PIC X(01).                OEEL0636
006370               18 EVT0-TS-SEGUNDO       PIC X(02).                OEEL0637
006380               18 FILLER                PIC X(07).                OEEL0638
006390            15 EVT0-EVENT-TYPE          PIC X(14).                OEEL0639
006400               88 EVT0-88-STATUS-CHANGE VALUE 'status_change '.   OEEL0640
006410               88 EVT0-88-CYCLE-COMPLETE VALUE 'cycle_complete'.  OEEL0641
006420            15 EVT0-STATUS              PIC X(18).                OEEL0642
006430            15 EVT0-PREVIOUS-STATUS     PIC X(18).                OEEL0643
006440            15 EVT0-CYCLE-COUNT         PIC 9(07).                OEEL0644
006450            15 EVT0-SHIFT               PIC X(05).                OEEL0645
006460            15 EVT0-OPERATOR-ID         PIC X(12).                OEEL0646
006470            15 EVT0-REASON              PIC X(40).                OEEL0647
006480            15 FILLER                   PIC X(04).                OEEL0648
007000        10 LNK0-IMAGEN-SENSOR.                                    OEEL0700
007010*   CAMPOS EN LINEA (SIN COPY), VER NOTA OEE-0144-B.              OEEL0701
007020            15 SEN0-METRIC-ID           PIC X(16).                OEEL0702
007030            15 SEN0-MACHINE-ID          PIC X(15).                OEEL0703
007040            15 SEN0-METRIC-TIMESTAMP    PIC X(24).                OEEL0704
007050            15 SEN0-TEMPERATURE         PIC S9(03)V99.            OEEL0705
007060            15 SEN0-VIBRATION           PIC S9(02)V99.            OEEL0706
007070            15 SEN0-SPEED-RPM           PIC 9(05).                OEEL0707
007080            15 SEN0-PRESSURE            PIC S9(02)V99.            OEEL0708
007090            15 SEN0-POWER-CONSUMPTION   PIC S9(03)V99.            OEEL0709
007100            15 SEN0-OPERATING-HOURS     PIC 9(05)V99.             OEEL0710
007110            15 FILLER                   PIC X(18).                OEEL0711
008000        10 LNK0-IMAGEN-CALIDAD.                                   OEEL0800
008010*   CAMPOS EN LINEA (SIN COPY), VER NOTA OEE-0144-B.              OEEL0801
008020            15 QLT0-INSPECTION-ID       PIC X(16).                OEEL0802
008030            15 QLT0-MACHINE-ID          PIC X(15).                OEEL0803
008040            15 QLT0-INSP-TIMESTAMP      PIC X(24).                OEEL0804
008050            15 QLT0-CYCLE-COUNT         PIC 9(07).                OEEL0805
008060            15 QLT0-RESULT              PIC X(03).                OEEL0806
008070               88 QLT0-88-OK            VALUE 'ok '.              OEEL0807
008080               88 QLT0-88-NOK           VALUE 'nok'.              OEEL0808
008090            15 QLT0-DEFECT-TYPE         PIC X(11).                OEEL0809
008100            15 QLT0-DEFECT-SEVERITY     PIC 9(01).                OEEL0810
008110            15 QLT0-INSPECTOR-ID        PIC X(12).                OEEL0811
008120            15 QLT0-BATCH-ID            PIC X(12).                OEEL0812
008130            15 FILLER                   PIC X(03).                OEEL0813
