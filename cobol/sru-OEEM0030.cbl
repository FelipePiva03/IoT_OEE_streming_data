000100******************************************************************OEEM0030
000200*                                                                *OEEM0030
000300*          I D E N T I F I C A T I O N  D I V I S I O N         * OEEM0030
000400*                                                                *OEEM0030
000500******************************************************************OEEM0030
000600*                                                                 OEEM0030
000700* PROGRAM NAME:    OEEM0030.                                      OEEM0030
000800* ORIGINAL AUTHOR: R. SOLIS.                                      OEEM0030
000900*                                                                 OEEM0030
001000* MAINTENANCE LOG                                                 OEEM0030
001100* DATE       AUTHOR        MAINTENANCE REQUIREMENT.               OEEM0030
001200* ---------- ------------  -------------------------------------  OEEM0030
001300* 1987-11-02 R. SOLIS      INITIAL VERSION.  READS THE PRESS-LINE OEEM0030
001400*                           TELETYPE LOG AND TALLIES RUN MINUTES  OEEM0030
001500*                           PER SHIFT FOR THE FOREMAN'S BOARD.    OEEM0030
001600* 1990-11-19 R. SOLIS      PER-MACHINE WEAR INDEX ADDED AFTER THE OEEM0030
001700*                           PRESS #3 RUNAWAY INCIDENT.            OEEM0030
001800* 1992-02-27 R. SOLIS      SETUP/TOOL-CHANGE TIME BROKEN OUT OF   OEEM0030
001900*                           RUN TIME FOR THE NEW LABOR STANDARDS. OEEM0030
002000* 1994-05-10 A. MENDEZ     SENSOR CHANNEL READINGS ADDED (TEMP,   OEEM0030
002100*                           VIBRATION) - PLANT INSTALLED ANALOG   OEEM0030
002200*                           TRANSDUCERS ON THE MILL LINE.         OEEM0030
002300* 1996-10-02 A. MENDEZ     QUALITY INSPECTION TALLY ADDED PER THE OEEM0030
002400*                           NEW SPC PROGRAM.                      OEEM0030
002500* 1998-06-30 L. QUIROGA    REVIEWED FOR Y2K.  NO 2-DIGIT YEAR     OEEM0030
002600*                           FIELDS IN THIS MODULE - LOGGED PER    OEEM0030
002700*                           AUDIT TCKT Y2K-041.                   OEEM0030
002800* 2003-02-18 L. QUIROGA    PRESSURE AND POWER CHANNELS ADDED FOR  OEEM0030
002900*                           THE INJECTION-MOLD LINE ROLLOUT.      OEEM0030
003000* 2011-05-21 P. ACEVEDO    LAN MIGRATION.  RECOMPILED UNDER THE   OEEM0030
003100*                           OPEN SYSTEM COBOL RUNTIME, NO SOURCE  OEEM0030
003200*                           CHANGES.                              OEEM0030
003300* 2017-08-11 P. ACEVEDO    TCKT OEE-0066  REWRITTEN AS THE PER-   OEEM0030
003400*                           MACHINE, PER-TICK SIMULATOR FOR THE   OEEM0030
003500*                           NEW SENSOR-EVENT COLLECTOR JOB, CALLEDOEEM0030
003600*                           FROM OEEB0010.  REPLACES THE OLD      OEEM0030
003700*                           TELETYPE READER OUTRIGHT.             OEEM0030
003800* 2024-06-11 R. SOLIS      TCKT OEE-0101  ADDS CYCLE-COMPLETE     OEEM0030
003900*                           EVENTS AND THE QUALITY INSPECTION     OEEM0030
004000*                           DRAW.                                 OEEM0030
004100* 2024-09-03 R. SOLIS      TCKT OEE-0144  ANOMALY INJECTION ADDED OEEM0030
004200*                           (TEMPERATURE/VIBRATION/PRESSURE/SPEED/OEEM0030
004300*                           POWER) PER THE RELIABILITY TEAM PILOT.OEEM0030
004400* 2024-11-20 JPELAEZ       TCKT OEE-0177  HEX SEQUENCE IDS FOR    OEEM0030
004500*                           EVENT/METRIC/INSPECTION RECORDS,      OEEM0030
004600*                           REPLACING THE OLD 6-DIGIT COUNTER.    OEEM0030
004700* 2025-02-04 JPELAEZ       TCKT OEE-0211  BASE SENSOR READINGS NOWOEEM0030
004800*                           CARRIED IN THE LINKAGE AREA SO THEY   OEEM0030
004900*                           SURVIVE BETWEEN CALLS.                OEEM0030
005000* 2026-02-09 R. SOLIS      TCKT OEE-0159  DROPPED THE UNUSED      OEEM0030
005100*                           UPSI-0 TRACE SWITCH; RETIRED THE DEAD OEEM0030
005200*                           WS-SW-TRANS-OCURRIO FLAG, NEVER TESTEDOEEM0030
005300*                           SINCE IT WAS ADDED; WS-IX-HEX AND     OEEM0030
005400*                           WS-RPM-CALC PROMOTED TO 77-LEVEL.     OEEM0030
005500******************************************************************OEEM0030
005600 IDENTIFICATION DIVISION.                                         OEEM0030
005700 PROGRAM-ID.  OEEM0030.                                           OEEM0030
005800 AUTHOR. R. SOLIS.                                                OEEM0030
005900 INSTALLATION. IBM Z/OS.                                          OEEM0030
006000 DATE-WRITTEN. 1987-11-02.                                        OEEM0030
006100 DATE-COMPILED.                                                   OEEM0030
006200 SECURITY. CONFIDENTIAL.                                          OEEM0030
006300******************************************************************OEEM0030
006400 ENVIRONMENT DIVISION.                                            OEEM0030
006500 CONFIGURATION SECTION.                                           OEEM0030
006600 SPECIAL-NAMES.                                                   OEEM0030
006700     C01 IS TOP-OF-FORM.                                          OEEM0030
006800 INPUT-OUTPUT SECTION.                                            OEEM0030
006900 FILE-CONTROL.                                                    OEEM0030
007000******************************************************************OEEM0030
007100*                                                                *OEEM0030
007200*                      D A T A   D I V I S I O N                * OEEM0030
007300*                                                                *OEEM0030
007400******************************************************************OEEM0030
007500 DATA DIVISION.                                                   OEEM0030
007600 WORKING-STORAGE SECTION.                                         OEEM0030
007700******************************************************************OEEM0030
007800*              ITEMS DE NIVEL 77 (CONTADOR Y SWITCH)            * OEEM0030
007900******************************************************************OEEM0030
008000 77  WS-IX-HEX                 PIC 9(02) COMP.                    OEEM0030
008100 77  WS-RPM-CALC               PIC S9(05) COMP.                   OEEM0030
008200******************************************************************OEEM0030
008300*                    DEFINICION DE CONSTANTES                   * OEEM0030
008400******************************************************************OEEM0030
008500 01  CT-CONSTANTES.                                               OEEM0030
008600     05 CT-ESPACIO                PIC X(01) VALUE SPACE.          OEEM0030
008700     05 CT-ESTADO-RUNNING         PIC X(18) VALUE                 OEEM0030
008800        'running           '.                                     OEEM0030
008900     05 CT-ESTADO-MAINTANCE       PIC X(18) VALUE                 OEEM0030
009000        'maintance         '.                                     OEEM0030
009100     05 CT-ESTADO-COOLDOWN        PIC X(18) VALUE                 OEEM0030
009200        'cooldown          '.                                     OEEM0030
009300     05 CT-HEXDIGITOS             PIC X(16) VALUE                 OEEM0030
009400        '0123456789abcdef'.                                       OEEM0030
009500     05 FILLER                    PIC X(05) VALUE SPACES.         OEEM0030
009600******************************************************************OEEM0030
009700*                    PARAMETROS SINTONIZABLES (U5)               *OEEM0030
009800******************************************************************OEEM0030
009900 01  WS-PARAMETROS.                                               OEEM0030
010000     COPY OEEPRM0.                                                OEEM0030
010100******************************************************************OEEM0030
010200*         GENERADOR PSEUDO-ALEATORIO DEL TALLER (U1/U2)         * OEEM0030
010300*  SEMILLA PROPIA DE ESTE MODULO, DISTINTA DE LA DE OEES0020.   * OEEM0030
010400******************************************************************OEEM0030
010500 01  WS-ALEATORIO.                                                OEEM0030
010600     05 WS9-SEMILLA               PIC S9(18) COMP VALUE 135792468.OEEM0030
010700     05 WS9-PRODUCTO              PIC S9(18) COMP.                OEEM0030
010800     05 WS9-COCIENTE              PIC S9(18) COMP.                OEEM0030
010900     05 WS9-MILESIMO              PIC 9(04) COMP.                 OEEM0030
011000     05 WS-UMBRAL-MIL             PIC 9(04) COMP.                 OEEM0030
011100     05 FILLER                    PIC X(02) VALUE SPACES.         OEEM0030
011200******************************************************************OEEM0030
011300*        TABLA DE TIPOS DE ANOMALIA DE SENSOR (U2 REGLA 6)      * OEEM0030
011400******************************************************************OEEM0030
011500 01  WS-TABLA-ANOMALIA-LIT.                                       OEEM0030
011600     05 FILLER PIC X(20) VALUE 'temperature_spike   '.            OEEM0030
011700     05 FILLER PIC X(20) VALUE 'vibration_anomaly   '.            OEEM0030
011800     05 FILLER PIC X(20) VALUE 'pressure_drop       '.            OEEM0030
011900     05 FILLER PIC X(20) VALUE 'speed_fluctuation   '.            OEEM0030
012000     05 FILLER PIC X(20) VALUE 'power_surge         '.            OEEM0030
012100 01  WS-TABLA-ANOMALIA REDEFINES WS-TABLA-ANOMALIA-LIT.           OEEM0030
012200     05 WS-ANOMALIA-TIPO OCCURS 5 TIMES                           OEEM0030
012300                         INDEXED BY WS-IX-ANOM    PIC X(20).      OEEM0030
012400******************************************************************OEEM0030
012500*             TABLA DE TIPOS DE DEFECTO (U2 REGLA CALIDAD)      * OEEM0030
012600******************************************************************OEEM0030
012700 01  WS-TABLA-DEFECTO-LIT.                                        OEEM0030
012800     05 FILLER PIC X(11) VALUE 'dimensional'.                     OEEM0030
012900     05 FILLER PIC X(11) VALUE 'surface    '.                     OEEM0030
013000     05 FILLER PIC X(11) VALUE 'material   '.                     OEEM0030
013100     05 FILLER PIC X(11) VALUE 'assembly   '.                     OEEM0030
013200 01  WS-TABLA-DEFECTO REDEFINES WS-TABLA-DEFECTO-LIT.             OEEM0030
013300     05 WS-DEFECTO-TIPO OCCURS 4 TIMES                            OEEM0030
013400                        INDEXED BY WS-IX-DEFEC    PIC X(11).      OEEM0030
013500******************************************************************OEEM0030
013600*            TABLA DE INSPECTORES DE TURNO (U2 CALIDAD)         * OEEM0030
013700******************************************************************OEEM0030
013800 01  WS-TABLA-INSPECTOR-LIT.                                      OEEM0030
013900     05 FILLER PIC X(12) VALUE 'inspector_1 '.                    OEEM0030
014000     05 FILLER PIC X(12) VALUE 'inspector_2 '.                    OEEM0030
014100     05 FILLER PIC X(12) VALUE 'inspector_3 '.                    OEEM0030
014200     05 FILLER PIC X(12) VALUE 'inspector_4 '.                    OEEM0030
014300     05 FILLER PIC X(12) VALUE 'inspector_5 '.                    OEEM0030
014400 01  WS-TABLA-INSPECTOR REDEFINES WS-TABLA-INSPECTOR-LIT.         OEEM0030
014500     05 WS-INSPECTOR-ID OCCURS 5 TIMES                            OEEM0030
014600                        INDEXED BY WS-IX-INSP     PIC X(12).      OEEM0030
014700******************************************************************OEEM0030
014800*                 DEFINICION DE VARIABLES DE TRABAJO            * OEEM0030
014900******************************************************************OEEM0030
015000 01  WS-VARIABLES.                                                OEEM0030
015100     05 WS-ESTADO-INICIO-TICK     PIC X(18).                      OEEM0030
015200     05 WS-DESTINO-ALEAT          PIC X(18).                      OEEM0030
015300     05 WS-PROGRESO               PIC S9(1)V999 COMP-3.           OEEM0030
015400     05 WS-SORT-LO                PIC S9(3)V99 COMP-3.            OEEM0030
015500     05 WS-SORT-HI                PIC S9(3)V99 COMP-3.            OEEM0030
015600     05 WS-SORT-VALOR             PIC S9(3)V99 COMP-3.            OEEM0030
015700     05 WS-PROB-CICLO             PIC V999 COMP-3.                OEEM0030
015800     05 WS-PROB-DEFECTO           PIC V999 COMP-3.                OEEM0030
015900     05 WS-PROB-FALLA             PIC V999 COMP-3.                OEEM0030
016000     05 WS-SEC-ID                 PIC 9(12) COMP VALUE ZERO.      OEEM0030
016100     05 WS-HEX-ID                 PIC X(12).                      OEEM0030
016200     05 WS-RESIDUO-HEX            PIC 9(12) COMP.                 OEEM0030
016300     05 WS-DIGITO-HEX             PIC 9(02) COMP.                 OEEM0030
016400     05 WS-TIMESTAMP-TEXTO        PIC X(24).                      OEEM0030
016500     05 WS-ANIO                   PIC 9(04).                      OEEM0030
016600     05 WS-MES                    PIC 9(02).                      OEEM0030
016700     05 WS-DIA                    PIC 9(02).                      OEEM0030
016800     05 WS-HORA                   PIC 9(02).                      OEEM0030
016900     05 WS-MINUTO                 PIC 9(02).                      OEEM0030
017000     05 WS-SEGUNDO                PIC 9(02).                      OEEM0030
017100     05 WS-ANIO-C                 PIC 9(04) COMP.                 OEEM0030
017200     05 WS-MES-C                  PIC 9(02) COMP.                 OEEM0030
017300     05 WS-DIA-C                  PIC 9(02) COMP.                 OEEM0030
017400     05 WS-HORA-C                 PIC 9(02) COMP.                 OEEM0030
017500     05 WS-MINUTO-C               PIC 9(02) COMP.                 OEEM0030
017600     05 WS-SEGUNDO-C              PIC 9(02) COMP.                 OEEM0030
017700     05 WS-DIAS-TOTAL              PIC 9(07) COMP.                OEEM0030
017800     05 WS-SEG-RESTO              PIC 9(09) COMP.                 OEEM0030
017900     05 WS-LOTE-HORA              PIC 9(07) COMP.                 OEEM0030
018000     05 FILLER                    PIC X(05) VALUE SPACES.         OEEM0030
018100******************************************************************OEEM0030
018200*                     DEFINICION DE LINKAGE                     * OEEM0030
018300******************************************************************OEEM0030
018400 LINKAGE SECTION.                                                 OEEM0030
018500 01  LN-AREA.                                                     OEEM0030
018600     COPY OEELNK0.                                                OEEM0030
018700******************************************************************OEEM0030
018800*                                                                *OEEM0030
018900*              P R O C E D U R E   D I V I S I O N              * OEEM0030
019000*                                                                *OEEM0030
019100******************************************************************OEEM0030
019200 PROCEDURE DIVISION USING LN-AREA.                                OEEM0030
019300******************************************************************OEEM0030
019400*                        0000-MAINLINE                          * OEEM0030
019500******************************************************************OEEM0030
019600 0000-MAINLINE.                                                   OEEM0030
019700                                                                  OEEM0030
019800     MOVE LNK0-ESTADO-ACTUAL      TO WS-ESTADO-INICIO-TICK        OEEM0030
019900     MOVE 'N'                     TO LNK0-EVENTO-EMITIDO          OEEM0030
020000     MOVE 'N'                     TO LNK0-INSPECCION-OCURRIO      OEEM0030
020100                                                                  OEEM0030
020200     PERFORM 1000-AVANCE-TEMPORIZADO                              OEEM0030
020300        THRU 1000-AVANCE-TEMPORIZADO-EXIT                         OEEM0030
020400                                                                  OEEM0030
020500     PERFORM 2000-TRANSICION-ALEATORIA                            OEEM0030
020600        THRU 2000-TRANSICION-ALEATORIA-EXIT                       OEEM0030
020700                                                                  OEEM0030
020800     PERFORM 2500-EVENTO-CAMBIO-ESTADO                            OEEM0030
020900        THRU 2500-EVENTO-CAMBIO-ESTADO-EXIT                       OEEM0030
021000                                                                  OEEM0030
021100     IF LNK0-ESTADO-ACTUAL EQUAL CT-ESTADO-RUNNING                OEEM0030
021200        PERFORM 3000-TRABAJO-RUNNING                              OEEM0030
021300           THRU 3000-TRABAJO-RUNNING-EXIT                         OEEM0030
021400     END-IF                                                       OEEM0030
021500                                                                  OEEM0030
021600     PERFORM 4000-METRICA-SENSOR                                  OEEM0030
021700        THRU 4000-METRICA-SENSOR-EXIT                             OEEM0030
021800                                                                  OEEM0030
021900     IF PRM0-88-FALLAS-ACTIVAS                                    OEEM0030
022000        PERFORM 5000-INYECTA-ANOMALIA                             OEEM0030
022100           THRU 5000-INYECTA-ANOMALIA-EXIT                        OEEM0030
022200     END-IF                                                       OEEM0030
022300                                                                  OEEM0030
022400     PERFORM 6000-CHEQUEO-MANTENIMIENTO                           OEEM0030
022500        THRU 6000-CHEQUEO-MANTENIMIENTO-EXIT                      OEEM0030
022600                                                                  OEEM0030
022700     GOBACK.                                                      OEEM0030
022800******************************************************************OEEM0030
022900*                 1000-AVANCE-TEMPORIZADO                       * OEEM0030
023000* DELEGA EN OEES0020 EL AVANCE DEL RELOJ DE PERMANENCIA Y EL     *OEEM0030
023100* POSIBLE DISPARO DE UN SUCESOR AUTOMATICO (REGLA U2 PASO 1).    *OEEM0030
023200******************************************************************OEEM0030
023300 1000-AVANCE-TEMPORIZADO.                                         OEEM0030
023400                                                                  OEEM0030
023500     MOVE SPACES                  TO LNK0-ESTADO-SOLICITADO       OEEM0030
023600     CALL 'OEES0020' USING LN-AREA.                               OEEM0030
023700                                                                  OEEM0030
023800 1000-AVANCE-TEMPORIZADO-EXIT.                                    OEEM0030
023900     EXIT.                                                        OEEM0030
024000******************************************************************OEEM0030
024100*               2000-TRANSICION-ALEATORIA                       * OEEM0030
024200* SOLO SE EVALUA SI NO HUBO TRANSICION TEMPORIZADA Y LA MAQUINA  *OEEM0030
024300* VENIA CORRIENDO (REGLA U2 PASO 2).  ORDEN: FALLA, PARO         *OEEM0030
024400* PLANEADO, SETUP.                                              * OEEM0030
024500******************************************************************OEEM0030
024600 2000-TRANSICION-ALEATORIA.                                       OEEM0030
024700                                                                  OEEM0030
024800     MOVE SPACES                  TO WS-DESTINO-ALEAT             OEEM0030
024900                                                                  OEEM0030
025000     IF LNK0-88-NO-TRANSICION                                     OEEM0030
025100        AND WS-ESTADO-INICIO-TICK EQUAL CT-ESTADO-RUNNING         OEEM0030
025200                                                                  OEEM0030
025300        COMPUTE WS-PROB-FALLA ROUNDED =                           OEEM0030
025400           PRM0-PROB-FALLO-BASE * (1 + (3 * LNK0-DESGASTE))       OEEM0030
025500                                                                  OEEM0030
025600        PERFORM 9000-GENERA-MILESIMO                              OEEM0030
025700           THRU 9000-GENERA-MILESIMO-EXIT                         OEEM0030
025800        COMPUTE WS-UMBRAL-MIL = WS-PROB-FALLA * 1000              OEEM0030
025900        IF WS9-MILESIMO < WS-UMBRAL-MIL                           OEEM0030
026000           MOVE 'unplanned_downtime'  TO WS-DESTINO-ALEAT         OEEM0030
026100        ELSE                                                      OEEM0030
026200           PERFORM 9000-GENERA-MILESIMO                           OEEM0030
026300              THRU 9000-GENERA-MILESIMO-EXIT                      OEEM0030
026400           COMPUTE WS-UMBRAL-MIL = PRM0-PROB-PARO-PLANEADO * 1000 OEEM0030
026500           IF WS9-MILESIMO < WS-UMBRAL-MIL                        OEEM0030
026600              MOVE 'planned_downtime  '  TO WS-DESTINO-ALEAT      OEEM0030
026700           ELSE                                                   OEEM0030
026800              PERFORM 9000-GENERA-MILESIMO                        OEEM0030
026900                 THRU 9000-GENERA-MILESIMO-EXIT                   OEEM0030
027000              COMPUTE WS-UMBRAL-MIL = PRM0-PROB-SETUP * 1000      OEEM0030
027100              IF WS9-MILESIMO < WS-UMBRAL-MIL                     OEEM0030
027200                 MOVE 'setup             ' TO WS-DESTINO-ALEAT    OEEM0030
027300              END-IF                                              OEEM0030
027400           END-IF                                                 OEEM0030
027500        END-IF                                                    OEEM0030
027600                                                                  OEEM0030
027700        IF WS-DESTINO-ALEAT NOT EQUAL SPACES                      OEEM0030
027800           MOVE WS-DESTINO-ALEAT     TO LNK0-ESTADO-SOLICITADO    OEEM0030
027900           CALL 'OEES0020' USING LN-AREA                          OEEM0030
028000        END-IF                                                    OEEM0030
028100     END-IF.                                                      OEEM0030
028200                                                                  OEEM0030
028300 2000-TRANSICION-ALEATORIA-EXIT.                                  OEEM0030
028400     EXIT.                                                        OEEM0030
028500******************************************************************OEEM0030
028600*              2500-EVENTO-CAMBIO-ESTADO                        * OEEM0030
028700* SI HUBO TRANSICION (TEMPORIZADA O ALEATORIA) ARMA EL EVENTO    *OEEM0030
028800* STATUS_CHANGE DE SALIDA (REGLA U2 PASO 3).                     *OEEM0030
028900******************************************************************OEEM0030
029000 2500-EVENTO-CAMBIO-ESTADO.                                       OEEM0030
029100                                                                  OEEM0030
029200     IF LNK0-88-SI-TRANSICION                                     OEEM0030
029300        PERFORM 9100-GENERA-ID-HEX                                OEEM0030
029400           THRU 9100-GENERA-ID-HEX-EXIT                           OEEM0030
029500        PERFORM 9200-ARMA-TIMESTAMP                               OEEM0030
029600           THRU 9200-ARMA-TIMESTAMP-EXIT                          OEEM0030
029700                                                                  OEEM0030
029800        STRING 'evt-' DELIMITED BY SIZE                           OEEM0030
029900               WS-HEX-ID DELIMITED BY SIZE                        OEEM0030
030000               INTO EVT0-EVENT-ID OF LNK0-IMAGEN-EVENTO           OEEM0030
030100        MOVE LNK0-MACHINE-ID       TO EVT0-MACHINE-ID             OEEM0030
030200                                       OF LNK0-IMAGEN-EVENTO      OEEM0030
030300        MOVE WS-TIMESTAMP-TEXTO     TO EVT0-EVENT-TIMESTAMP       OEEM0030
030400                                       OF LNK0-IMAGEN-EVENTO      OEEM0030
030500        SET EVT0-88-STATUS-CHANGE OF LNK0-IMAGEN-EVENTO TO TRUE   OEEM0030
030600        MOVE LNK0-ESTADO-ACTUAL      TO EVT0-STATUS               OEEM0030
030700                                       OF LNK0-IMAGEN-EVENTO      OEEM0030
030800        MOVE LNK0-ESTADO-ANTERIOR    TO EVT0-PREVIOUS-STATUS      OEEM0030
030900                                       OF LNK0-IMAGEN-EVENTO      OEEM0030
031000        MOVE LNK0-CICLO-CONTADOR     TO EVT0-CYCLE-COUNT          OEEM0030
031100                                       OF LNK0-IMAGEN-EVENTO      OEEM0030
031200        MOVE CFG0-SHIFT OF LNK0-CONFIG-MAQUINA                    OEEM0030
031300                                    TO EVT0-SHIFT                 OEEM0030
031400                                       OF LNK0-IMAGEN-EVENTO      OEEM0030
031500        MOVE CFG0-OPERATOR-ID OF LNK0-CONFIG-MAQUINA              OEEM0030
031600                                    TO EVT0-OPERATOR-ID           OEEM0030
031700                                       OF LNK0-IMAGEN-EVENTO      OEEM0030
031800        MOVE LNK0-RAZON-TRANSICION   TO EVT0-REASON               OEEM0030
031900                                       OF LNK0-IMAGEN-EVENTO      OEEM0030
032000        SET LNK0-88-EVENTO-SI        TO TRUE                      OEEM0030
032100     END-IF.                                                      OEEM0030
032200                                                                  OEEM0030
032300 2500-EVENTO-CAMBIO-ESTADO-EXIT.                                  OEEM0030
032400     EXIT.                                                        OEEM0030
032500******************************************************************OEEM0030
032600*                 3000-TRABAJO-RUNNING                          * OEEM0030
032700* DESGASTE, CONTEO DE CICLOS, EVENTO CYCLE_COMPLETE E            *OEEM0030
032800* INSPECCION DE CALIDAD (REGLA U2 PASO 4).                       *OEEM0030
032900******************************************************************OEEM0030
033000 3000-TRABAJO-RUNNING.                                            OEEM0030
033100                                                                  OEEM0030
033200     COMPUTE LNK0-HORAS-OPERACION ROUNDED =                       OEEM0030
033300        LNK0-HORAS-OPERACION + (LNK0-ELAPSED-SEG / 3600)          OEEM0030
033400                                                                  OEEM0030
033500     COMPUTE LNK0-DESGASTE ROUNDED =                              OEEM0030
033600        LNK0-HORAS-OPERACION / PRM0-HORAS-MANTENIMIENTO           OEEM0030
033700     IF LNK0-DESGASTE > 1                                         OEEM0030
033800        MOVE 1                    TO LNK0-DESGASTE                OEEM0030
033900     END-IF                                                       OEEM0030
034000                                                                  OEEM0030
034100     COMPUTE WS-PROB-CICLO ROUNDED =                              OEEM0030
034200        LNK0-ELAPSED-SEG /                                        OEEM0030
034300           (CFG0-CYCLE-TIME OF LNK0-CONFIG-MAQUINA)               OEEM0030
034400     IF WS-PROB-CICLO > .999                                      OEEM0030
034500        MOVE .999                 TO WS-PROB-CICLO                OEEM0030
034600     END-IF                                                       OEEM0030
034700                                                                  OEEM0030
034800     PERFORM 9000-GENERA-MILESIMO                                 OEEM0030
034900        THRU 9000-GENERA-MILESIMO-EXIT                            OEEM0030
035000     COMPUTE WS-UMBRAL-MIL = WS-PROB-CICLO * 1000                 OEEM0030
035100     IF WS9-MILESIMO < WS-UMBRAL-MIL                              OEEM0030
035200        ADD 1                     TO LNK0-CICLO-CONTADOR          OEEM0030
035300        ADD 1                     TO LNK0-CICLOS-TOTAL            OEEM0030
035400                                                                  OEEM0030
035500        PERFORM 9000-GENERA-MILESIMO                              OEEM0030
035600           THRU 9000-GENERA-MILESIMO-EXIT                         OEEM0030
035700        COMPUTE WS-UMBRAL-MIL = PRM0-PROB-EVENTO-CICLO * 1000     OEEM0030
035800        IF WS9-MILESIMO < WS-UMBRAL-MIL                           OEEM0030
035900           PERFORM 3100-EVENTO-CICLO-COMPLETO                     OEEM0030
036000              THRU 3100-EVENTO-CICLO-COMPLETO-EXIT                OEEM0030
036100        END-IF                                                    OEEM0030
036200                                                                  OEEM0030
036300        PERFORM 9000-GENERA-MILESIMO                              OEEM0030
036400           THRU 9000-GENERA-MILESIMO-EXIT                         OEEM0030
036500        COMPUTE WS-UMBRAL-MIL = PRM0-PROB-INSPECCION * 1000       OEEM0030
036600        IF WS9-MILESIMO < WS-UMBRAL-MIL                           OEEM0030
036700           PERFORM 3500-INSPECCION-CALIDAD                        OEEM0030
036800              THRU 3500-INSPECCION-CALIDAD-EXIT                   OEEM0030
036900        END-IF                                                    OEEM0030
037000     END-IF.                                                      OEEM0030
037100                                                                  OEEM0030
037200 3000-TRABAJO-RUNNING-EXIT.                                       OEEM0030
037300     EXIT.                                                        OEEM0030
037400******************************************************************OEEM0030
037500*            3100-EVENTO-CICLO-COMPLETO                         * OEEM0030
037600* ESTE EVENTO SUSTITUYE AL DE CAMBIO DE ESTADO PARA EFECTOS DE   *OEEM0030
037700* SALIDA DEL TICK (EL ULTIMO EN ESCRIBIR GANA).                  *OEEM0030
037800******************************************************************OEEM0030
037900 3100-EVENTO-CICLO-COMPLETO.                                      OEEM0030
038000                                                                  OEEM0030
038100     PERFORM 9100-GENERA-ID-HEX                                   OEEM0030
038200        THRU 9100-GENERA-ID-HEX-EXIT                              OEEM0030
038300     PERFORM 9200-ARMA-TIMESTAMP                                  OEEM0030
038400        THRU 9200-ARMA-TIMESTAMP-EXIT                             OEEM0030
038500                                                                  OEEM0030
038600     STRING 'evt-' DELIMITED BY SIZE                              OEEM0030
038700            WS-HEX-ID DELIMITED BY SIZE                           OEEM0030
038800            INTO EVT0-EVENT-ID OF LNK0-IMAGEN-EVENTO              OEEM0030
038900     MOVE LNK0-MACHINE-ID          TO EVT0-MACHINE-ID             OEEM0030
039000                                      OF LNK0-IMAGEN-EVENTO       OEEM0030
039100     MOVE WS-TIMESTAMP-TEXTO        TO EVT0-EVENT-TIMESTAMP       OEEM0030
039200                                      OF LNK0-IMAGEN-EVENTO       OEEM0030
039300     SET EVT0-88-CYCLE-COMPLETE OF LNK0-IMAGEN-EVENTO TO TRUE     OEEM0030
039400     MOVE LNK0-ESTADO-ACTUAL         TO EVT0-STATUS               OEEM0030
039500                                      OF LNK0-IMAGEN-EVENTO       OEEM0030
039600     MOVE SPACES                     TO EVT0-PREVIOUS-STATUS      OEEM0030
039700                                      OF LNK0-IMAGEN-EVENTO       OEEM0030
039800     MOVE LNK0-CICLO-CONTADOR        TO EVT0-CYCLE-COUNT          OEEM0030
039900                                      OF LNK0-IMAGEN-EVENTO       OEEM0030
040000     MOVE CFG0-SHIFT OF LNK0-CONFIG-MAQUINA                       OEEM0030
040100                                   TO EVT0-SHIFT                  OEEM0030
040200                                      OF LNK0-IMAGEN-EVENTO       OEEM0030
040300     MOVE CFG0-OPERATOR-ID OF LNK0-CONFIG-MAQUINA                 OEEM0030
040400                                   TO EVT0-OPERATOR-ID            OEEM0030
040500                                      OF LNK0-IMAGEN-EVENTO       OEEM0030
040600     STRING 'Cycle ' DELIMITED BY SIZE                            OEEM0030
040700            LNK0-CICLO-CONTADOR DELIMITED BY SIZE                 OEEM0030
040800            ' completed' DELIMITED BY SIZE                        OEEM0030
040900            INTO EVT0-REASON OF LNK0-IMAGEN-EVENTO                OEEM0030
041000     SET LNK0-88-EVENTO-SI           TO TRUE.                     OEEM0030
041100                                                                  OEEM0030
041200 3100-EVENTO-CICLO-COMPLETO-EXIT.                                 OEEM0030
041300     EXIT.                                                        OEEM0030
041400******************************************************************OEEM0030
041500*             3500-INSPECCION-CALIDAD                           * OEEM0030
041600* PROBABILIDAD DE DEFECTO = BASE + DESGASTE * COEFICIENTE        *OEEM0030
041700* (REGLA U2 - CALIDAD).                                          *OEEM0030
041800******************************************************************OEEM0030
041900 3500-INSPECCION-CALIDAD.                                         OEEM0030
042000                                                                  OEEM0030
042100     PERFORM 9100-GENERA-ID-HEX                                   OEEM0030
042200        THRU 9100-GENERA-ID-HEX-EXIT                              OEEM0030
042300     PERFORM 9200-ARMA-TIMESTAMP                                  OEEM0030
042400        THRU 9200-ARMA-TIMESTAMP-EXIT                             OEEM0030
042500                                                                  OEEM0030
042600     STRING 'qlt_' DELIMITED BY SIZE                              OEEM0030
042700            WS-HEX-ID DELIMITED BY SIZE                           OEEM0030
042800            INTO QLT0-INSPECTION-ID OF LNK0-IMAGEN-CALIDAD        OEEM0030
042900     MOVE LNK0-MACHINE-ID          TO QLT0-MACHINE-ID             OEEM0030
043000                                      OF LNK0-IMAGEN-CALIDAD      OEEM0030
043100     MOVE WS-TIMESTAMP-TEXTO          TO QLT0-INSP-TIMESTAMP      OEEM0030
043200                                      OF LNK0-IMAGEN-CALIDAD      OEEM0030
043300     MOVE LNK0-CICLO-CONTADOR        TO QLT0-CYCLE-COUNT          OEEM0030
043400                                      OF LNK0-IMAGEN-CALIDAD      OEEM0030
043500                                                                  OEEM0030
043600     COMPUTE WS-LOTE-HORA = LNK0-SIM-CLOCK-SEG / 3600             OEEM0030
043700     STRING 'batch_' DELIMITED BY SIZE                            OEEM0030
043800            WS-LOTE-HORA DELIMITED BY SIZE                        OEEM0030
043900            INTO QLT0-BATCH-ID OF LNK0-IMAGEN-CALIDAD             OEEM0030
044000                                                                  OEEM0030
044100     PERFORM 9000-GENERA-MILESIMO                                 OEEM0030
044200        THRU 9000-GENERA-MILESIMO-EXIT                            OEEM0030
044300     COMPUTE WS-IX-INSP = (WS9-MILESIMO / 200) + 1                OEEM0030
044400     IF WS-IX-INSP > 5                                            OEEM0030
044500        MOVE 5                    TO WS-IX-INSP                   OEEM0030
044600     END-IF                                                       OEEM0030
044700     MOVE WS-INSPECTOR-ID (WS-IX-INSP)                            OEEM0030
044800                                   TO QLT0-INSPECTOR-ID           OEEM0030
044900                                      OF LNK0-IMAGEN-CALIDAD      OEEM0030
045000                                                                  OEEM0030
045100     COMPUTE WS-PROB-DEFECTO ROUNDED =                            OEEM0030
045200        PRM0-PROB-DEFECTO-BASE +                                  OEEM0030
045300           (PRM0-COEF-DEFECTO-DESGASTE * LNK0-DESGASTE)           OEEM0030
045400                                                                  OEEM0030
045500     PERFORM 9000-GENERA-MILESIMO                                 OEEM0030
045600        THRU 9000-GENERA-MILESIMO-EXIT                            OEEM0030
045700     COMPUTE WS-UMBRAL-MIL = WS-PROB-DEFECTO * 1000               OEEM0030
045800     IF WS9-MILESIMO < WS-UMBRAL-MIL                              OEEM0030
045900        SET QLT0-88-NOK OF LNK0-IMAGEN-CALIDAD TO TRUE            OEEM0030
046000        ADD 1                     TO LNK0-PARTES-NOK              OEEM0030
046100                                                                  OEEM0030
046200        PERFORM 9000-GENERA-MILESIMO                              OEEM0030
046300           THRU 9000-GENERA-MILESIMO-EXIT                         OEEM0030
046400        COMPUTE WS-IX-DEFEC = (WS9-MILESIMO / 250) + 1            OEEM0030
046500        IF WS-IX-DEFEC > 4                                        OEEM0030
046600           MOVE 4                 TO WS-IX-DEFEC                  OEEM0030
046700        END-IF                                                    OEEM0030
046800        MOVE WS-DEFECTO-TIPO (WS-IX-DEFEC)                        OEEM0030
046900                                   TO QLT0-DEFECT-TYPE            OEEM0030
047000                                      OF LNK0-IMAGEN-CALIDAD      OEEM0030
047100                                                                  OEEM0030
047200        PERFORM 9000-GENERA-MILESIMO                              OEEM0030
047300           THRU 9000-GENERA-MILESIMO-EXIT                         OEEM0030
047400        COMPUTE QLT0-DEFECT-SEVERITY OF LNK0-IMAGEN-CALIDAD =     OEEM0030
047500           (WS9-MILESIMO / 200) + 1                               OEEM0030
047600     ELSE                                                         OEEM0030
047700        SET QLT0-88-OK OF LNK0-IMAGEN-CALIDAD TO TRUE             OEEM0030
047800        ADD 1                     TO LNK0-PARTES-OK               OEEM0030
047900        MOVE SPACES                TO QLT0-DEFECT-TYPE            OEEM0030
048000                                      OF LNK0-IMAGEN-CALIDAD      OEEM0030
048100        MOVE ZERO                  TO QLT0-DEFECT-SEVERITY        OEEM0030
048200                                      OF LNK0-IMAGEN-CALIDAD      OEEM0030
048300     END-IF                                                       OEEM0030
048400                                                                  OEEM0030
048500     SET LNK0-88-INSPECCION-SI       TO TRUE.                     OEEM0030
048600                                                                  OEEM0030
048700 3500-INSPECCION-CALIDAD-EXIT.                                    OEEM0030
048800     EXIT.                                                        OEEM0030
048900******************************************************************OEEM0030
049000*                4000-METRICA-SENSOR                            * OEEM0030
049100* SIEMPRE SE EMITE UNA LECTURA DE SENSOR POR MAQUINA POR TICK,   *OEEM0030
049200* CON LA FORMA DETERMINADA POR EL ESTADO ACTUAL (REGLA U2 PASO 5)*OEEM0030
049300******************************************************************OEEM0030
049400 4000-METRICA-SENSOR.                                             OEEM0030
049500                                                                  OEEM0030
049600     IF LNK0-DURACION-PERMANENCIA > 0                             OEEM0030
049700        COMPUTE WS-PROGRESO ROUNDED =                             OEEM0030
049800           LNK0-TIEMPO-EN-ESTADO / LNK0-DURACION-PERMANENCIA      OEEM0030
049900     ELSE                                                         OEEM0030
050000        MOVE 0                    TO WS-PROGRESO                  OEEM0030
050100     END-IF                                                       OEEM0030
050200     IF WS-PROGRESO > 1                                           OEEM0030
050300        MOVE 1                    TO WS-PROGRESO                  OEEM0030
050400     END-IF                                                       OEEM0030
050500                                                                  OEEM0030
050600     EVALUATE LNK0-ESTADO-ACTUAL                                  OEEM0030
050700        WHEN 'idle              '                                 OEEM0030
050800           PERFORM 4100-SENSOR-IDLE                               OEEM0030
050900              THRU 4100-SENSOR-IDLE-EXIT                          OEEM0030
051000        WHEN 'warmup            '                                 OEEM0030
051100           PERFORM 4200-SENSOR-WARMUP                             OEEM0030
051200              THRU 4200-SENSOR-WARMUP-EXIT                        OEEM0030
051300        WHEN 'running           '                                 OEEM0030
051400           PERFORM 4300-SENSOR-RUNNING                            OEEM0030
051500              THRU 4300-SENSOR-RUNNING-EXIT                       OEEM0030
051600        WHEN 'setup             '                                 OEEM0030
051700           PERFORM 4400-SENSOR-SETUP                              OEEM0030
051800              THRU 4400-SENSOR-SETUP-EXIT                         OEEM0030
051900        WHEN 'planned_downtime  '                                 OEEM0030
052000           PERFORM 4500-SENSOR-PARO                               OEEM0030
052100              THRU 4500-SENSOR-PARO-EXIT                          OEEM0030
052200        WHEN 'unplanned_downtime'                                 OEEM0030
052300           PERFORM 4500-SENSOR-PARO                               OEEM0030
052400              THRU 4500-SENSOR-PARO-EXIT                          OEEM0030
052500        WHEN 'maintance         '                                 OEEM0030
052600           PERFORM 4600-SENSOR-MANTENIMIENTO                      OEEM0030
052700              THRU 4600-SENSOR-MANTENIMIENTO-EXIT                 OEEM0030
052800        WHEN 'cooldown          '                                 OEEM0030
052900           PERFORM 4700-SENSOR-COOLDOWN                           OEEM0030
053000              THRU 4700-SENSOR-COOLDOWN-EXIT                      OEEM0030
053100     END-EVALUATE                                                 OEEM0030
053200                                                                  OEEM0030
053300     PERFORM 9100-GENERA-ID-HEX                                   OEEM0030
053400        THRU 9100-GENERA-ID-HEX-EXIT                              OEEM0030
053500     PERFORM 9200-ARMA-TIMESTAMP                                  OEEM0030
053600        THRU 9200-ARMA-TIMESTAMP-EXIT                             OEEM0030
053700                                                                  OEEM0030
053800     STRING 'met_' DELIMITED BY SIZE                              OEEM0030
053900            WS-HEX-ID DELIMITED BY SIZE                           OEEM0030
054000            INTO SEN0-METRIC-ID OF LNK0-IMAGEN-SENSOR             OEEM0030
054100     MOVE LNK0-MACHINE-ID          TO SEN0-MACHINE-ID             OEEM0030
054200                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
054300     MOVE WS-TIMESTAMP-TEXTO          TO SEN0-METRIC-TIMESTAMP    OEEM0030
054400                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
054500     MOVE LNK0-HORAS-OPERACION        TO SEN0-OPERATING-HOURS     OEEM0030
054600                                      OF LNK0-IMAGEN-SENSOR.      OEEM0030
054700                                                                  OEEM0030
054800 4000-METRICA-SENSOR-EXIT.                                        OEEM0030
054900     EXIT.                                                        OEEM0030
055000******************************************************************OEEM0030
055100*                   4100-SENSOR-IDLE                             *OEEM0030
055200******************************************************************OEEM0030
055300 4100-SENSOR-IDLE.                                                OEEM0030
055400                                                                  OEEM0030
055500     MOVE -2                      TO WS-SORT-LO                   OEEM0030
055600     MOVE 2                       TO WS-SORT-HI                   OEEM0030
055700     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
055800        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
055900     COMPUTE SEN0-TEMPERATURE OF LNK0-IMAGEN-SENSOR =             OEEM0030
056000        LNK0-BASE-TEMPERATURA + WS-SORT-VALOR                     OEEM0030
056100                                                                  OEEM0030
056200     MOVE .10                     TO WS-SORT-LO                   OEEM0030
056300     MOVE .50                     TO WS-SORT-HI                   OEEM0030
056400     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
056500        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
056600     MOVE WS-SORT-VALOR              TO SEN0-VIBRATION            OEEM0030
056700                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
056800                                                                  OEEM0030
056900     MOVE ZERO                       TO SEN0-SPEED-RPM            OEEM0030
057000                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
057100                                                                  OEEM0030
057200     MOVE 0                       TO WS-SORT-LO                   OEEM0030
057300     MOVE 1                       TO WS-SORT-HI                   OEEM0030
057400     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
057500        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
057600     MOVE WS-SORT-VALOR              TO SEN0-PRESSURE             OEEM0030
057700                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
057800                                                                  OEEM0030
057900     MOVE .5                      TO WS-SORT-LO                   OEEM0030
058000     MOVE 2.0                     TO WS-SORT-HI                   OEEM0030
058100     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
058200        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
058300     MOVE WS-SORT-VALOR              TO SEN0-POWER-CONSUMPTION    OEEM0030
058400                                      OF LNK0-IMAGEN-SENSOR.      OEEM0030
058500                                                                  OEEM0030
058600 4100-SENSOR-IDLE-EXIT.                                           OEEM0030
058700     EXIT.                                                        OEEM0030
058800******************************************************************OEEM0030
058900*                  4200-SENSOR-WARMUP                            *OEEM0030
059000******************************************************************OEEM0030
059100 4200-SENSOR-WARMUP.                                              OEEM0030
059200                                                                  OEEM0030
059300     MOVE -3                      TO WS-SORT-LO                   OEEM0030
059400     MOVE 3                       TO WS-SORT-HI                   OEEM0030
059500     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
059600        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
059700     COMPUTE SEN0-TEMPERATURE OF LNK0-IMAGEN-SENSOR =             OEEM0030
059800        (LNK0-BASE-TEMPERATURA * (.5 + (.5 * WS-PROGRESO)))       OEEM0030
059900        + WS-SORT-VALOR                                           OEEM0030
060000                                                                  OEEM0030
060100     MOVE -.3                     TO WS-SORT-LO                   OEEM0030
060200     MOVE .3                      TO WS-SORT-HI                   OEEM0030
060300     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
060400        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
060500     COMPUTE SEN0-VIBRATION OF LNK0-IMAGEN-SENSOR =               OEEM0030
060600        1.0 + (1.5 * WS-PROGRESO) + WS-SORT-VALOR                 OEEM0030
060700                                                                  OEEM0030
060800     COMPUTE WS-RPM-CALC =                                        OEEM0030
060900        (CFG0-RATED-SPEED OF LNK0-CONFIG-MAQUINA)                 OEEM0030
061000        * WS-PROGRESO * .5                                        OEEM0030
061100     MOVE WS-RPM-CALC                TO SEN0-SPEED-RPM            OEEM0030
061200                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
061300                                                                  OEEM0030
061400     COMPUTE SEN0-PRESSURE OF LNK0-IMAGEN-SENSOR =                OEEM0030
061500        LNK0-BASE-PRESION * (.3 + (.7 * WS-PROGRESO))             OEEM0030
061600                                                                  OEEM0030
061700     COMPUTE SEN0-POWER-CONSUMPTION OF LNK0-IMAGEN-SENSOR =       OEEM0030
061800        5 + (10 * WS-PROGRESO).                                   OEEM0030
061900                                                                  OEEM0030
062000 4200-SENSOR-WARMUP-EXIT.                                         OEEM0030
062100     EXIT.                                                        OEEM0030
062200******************************************************************OEEM0030
062300*                  4300-SENSOR-RUNNING                           *OEEM0030
062400******************************************************************OEEM0030
062500 4300-SENSOR-RUNNING.                                             OEEM0030
062600                                                                  OEEM0030
062700     MOVE -5                      TO WS-SORT-LO                   OEEM0030
062800     MOVE 8                       TO WS-SORT-HI                   OEEM0030
062900     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
063000        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
063100     COMPUTE SEN0-TEMPERATURE OF LNK0-IMAGEN-SENSOR =             OEEM0030
063200        (LNK0-BASE-TEMPERATURA * (1 + (.2 * LNK0-DESGASTE)))      OEEM0030
063300        + WS-SORT-VALOR                                           OEEM0030
063400                                                                  OEEM0030
063500     MOVE -.5                     TO WS-SORT-LO                   OEEM0030
063600     MOVE .5                      TO WS-SORT-HI                   OEEM0030
063700     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
063800        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
063900     COMPUTE SEN0-VIBRATION OF LNK0-IMAGEN-SENSOR =               OEEM0030
064000        (LNK0-BASE-VIBRACION * (1 + (.5 * LNK0-DESGASTE)))        OEEM0030
064100        + WS-SORT-VALOR                                           OEEM0030
064200                                                                  OEEM0030
064300     MOVE .90                     TO WS-SORT-LO                   OEEM0030
064400     MOVE .98                     TO WS-SORT-HI                   OEEM0030
064500     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
064600        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
064700     COMPUTE WS-RPM-CALC =                                        OEEM0030
064800        (CFG0-RATED-SPEED OF LNK0-CONFIG-MAQUINA) * WS-SORT-VALOR OEEM0030
064900     IF WS-RPM-CALC > (CFG0-RATED-SPEED OF LNK0-CONFIG-MAQUINA)   OEEM0030
065000        MOVE (CFG0-RATED-SPEED OF LNK0-CONFIG-MAQUINA)            OEEM0030
065100                                   TO WS-RPM-CALC                 OEEM0030
065200     END-IF                                                       OEEM0030
065300     MOVE WS-RPM-CALC                TO SEN0-SPEED-RPM            OEEM0030
065400                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
065500                                                                  OEEM0030
065600     MOVE -.5                     TO WS-SORT-LO                   OEEM0030
065700     MOVE .5                      TO WS-SORT-HI                   OEEM0030
065800     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
065900        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
066000     COMPUTE SEN0-PRESSURE OF LNK0-IMAGEN-SENSOR =                OEEM0030
066100        LNK0-BASE-PRESION + WS-SORT-VALOR                         OEEM0030
066200                                                                  OEEM0030
066300     MOVE -3                      TO WS-SORT-LO                   OEEM0030
066400     MOVE 5                       TO WS-SORT-HI                   OEEM0030
066500     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
066600        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
066700     COMPUTE SEN0-POWER-CONSUMPTION OF LNK0-IMAGEN-SENSOR =       OEEM0030
066800        15 + WS-SORT-VALOR.                                       OEEM0030
066900                                                                  OEEM0030
067000 4300-SENSOR-RUNNING-EXIT.                                        OEEM0030
067100     EXIT.                                                        OEEM0030
067200******************************************************************OEEM0030
067300*                   4400-SENSOR-SETUP                            *OEEM0030
067400******************************************************************OEEM0030
067500 4400-SENSOR-SETUP.                                               OEEM0030
067600                                                                  OEEM0030
067700     MOVE -2                      TO WS-SORT-LO                   OEEM0030
067800     MOVE 2                       TO WS-SORT-HI                   OEEM0030
067900     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
068000        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
068100     COMPUTE SEN0-TEMPERATURE OF LNK0-IMAGEN-SENSOR =             OEEM0030
068200        (LNK0-BASE-TEMPERATURA * .8) + WS-SORT-VALOR              OEEM0030
068300                                                                  OEEM0030
068400     MOVE .5                      TO WS-SORT-LO                   OEEM0030
068500     MOVE 2.0                     TO WS-SORT-HI                   OEEM0030
068600     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
068700        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
068800     MOVE WS-SORT-VALOR              TO SEN0-VIBRATION            OEEM0030
068900                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
069000                                                                  OEEM0030
069100     MOVE 0                       TO WS-SORT-LO                   OEEM0030
069200     MOVE .3                      TO WS-SORT-HI                   OEEM0030
069300     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
069400        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
069500     COMPUTE WS-RPM-CALC =                                        OEEM0030
069600        (CFG0-RATED-SPEED OF LNK0-CONFIG-MAQUINA) * WS-SORT-VALOR OEEM0030
069700     MOVE WS-RPM-CALC                TO SEN0-SPEED-RPM            OEEM0030
069800                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
069900                                                                  OEEM0030
070000     COMPUTE SEN0-PRESSURE OF LNK0-IMAGEN-SENSOR =                OEEM0030
070100        LNK0-BASE-PRESION * .5                                    OEEM0030
070200                                                                  OEEM0030
070300     MOVE 3                       TO WS-SORT-LO                   OEEM0030
070400     MOVE 8                       TO WS-SORT-HI                   OEEM0030
070500     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
070600        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
070700     MOVE WS-SORT-VALOR              TO SEN0-POWER-CONSUMPTION    OEEM0030
070800                                      OF LNK0-IMAGEN-SENSOR.      OEEM0030
070900                                                                  OEEM0030
071000 4400-SENSOR-SETUP-EXIT.                                          OEEM0030
071100     EXIT.                                                        OEEM0030
071200******************************************************************OEEM0030
071300*            4500-SENSOR-PARO (PLANEADO / NO PLANEADO)          * OEEM0030
071400******************************************************************OEEM0030
071500 4500-SENSOR-PARO.                                                OEEM0030
071600                                                                  OEEM0030
071700     MOVE -5                      TO WS-SORT-LO                   OEEM0030
071800     MOVE 0                       TO WS-SORT-HI                   OEEM0030
071900     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
072000        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
072100     COMPUTE SEN0-TEMPERATURE OF LNK0-IMAGEN-SENSOR =             OEEM0030
072200        (LNK0-BASE-TEMPERATURA * .6) + WS-SORT-VALOR              OEEM0030
072300                                                                  OEEM0030
072400     MOVE 0                       TO WS-SORT-LO                   OEEM0030
072500     MOVE .2                      TO WS-SORT-HI                   OEEM0030
072600     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
072700        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
072800     MOVE WS-SORT-VALOR              TO SEN0-VIBRATION            OEEM0030
072900                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
073000                                                                  OEEM0030
073100     MOVE ZERO                       TO SEN0-SPEED-RPM            OEEM0030
073200                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
073300                                                                  OEEM0030
073400     MOVE 0                       TO WS-SORT-LO                   OEEM0030
073500     MOVE 1                       TO WS-SORT-HI                   OEEM0030
073600     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
073700        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
073800     MOVE WS-SORT-VALOR              TO SEN0-PRESSURE             OEEM0030
073900                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
074000                                                                  OEEM0030
074100     MOVE .2                      TO WS-SORT-LO                   OEEM0030
074200     MOVE 1.0                     TO WS-SORT-HI                   OEEM0030
074300     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
074400        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
074500     MOVE WS-SORT-VALOR              TO SEN0-POWER-CONSUMPTION    OEEM0030
074600                                      OF LNK0-IMAGEN-SENSOR.      OEEM0030
074700                                                                  OEEM0030
074800 4500-SENSOR-PARO-EXIT.                                           OEEM0030
074900     EXIT.                                                        OEEM0030
075000******************************************************************OEEM0030
075100*              4600-SENSOR-MANTENIMIENTO                        * OEEM0030
075200******************************************************************OEEM0030
075300 4600-SENSOR-MANTENIMIENTO.                                       OEEM0030
075400                                                                  OEEM0030
075500     MOVE -2                      TO WS-SORT-LO                   OEEM0030
075600     MOVE 2                       TO WS-SORT-HI                   OEEM0030
075700     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
075800        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
075900     COMPUTE SEN0-TEMPERATURE OF LNK0-IMAGEN-SENSOR =             OEEM0030
076000        25 + WS-SORT-VALOR                                        OEEM0030
076100                                                                  OEEM0030
076200     MOVE 0                       TO WS-SORT-LO                   OEEM0030
076300     MOVE .1                      TO WS-SORT-HI                   OEEM0030
076400     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
076500        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
076600     MOVE WS-SORT-VALOR              TO SEN0-VIBRATION            OEEM0030
076700                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
076800                                                                  OEEM0030
076900     MOVE ZERO                       TO SEN0-SPEED-RPM            OEEM0030
077000                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
077100     MOVE ZERO                       TO SEN0-PRESSURE             OEEM0030
077200                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
077300                                                                  OEEM0030
077400     MOVE 0                       TO WS-SORT-LO                   OEEM0030
077500     MOVE .5                      TO WS-SORT-HI                   OEEM0030
077600     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
077700        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
077800     MOVE WS-SORT-VALOR              TO SEN0-POWER-CONSUMPTION    OEEM0030
077900                                      OF LNK0-IMAGEN-SENSOR.      OEEM0030
078000                                                                  OEEM0030
078100 4600-SENSOR-MANTENIMIENTO-EXIT.                                  OEEM0030
078200     EXIT.                                                        OEEM0030
078300******************************************************************OEEM0030
078400*                4700-SENSOR-COOLDOWN                            *OEEM0030
078500******************************************************************OEEM0030
078600 4700-SENSOR-COOLDOWN.                                            OEEM0030
078700                                                                  OEEM0030
078800     MOVE -3                      TO WS-SORT-LO                   OEEM0030
078900     MOVE 3                       TO WS-SORT-HI                   OEEM0030
079000     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
079100        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
079200     COMPUTE SEN0-TEMPERATURE OF LNK0-IMAGEN-SENSOR =             OEEM0030
079300        (LNK0-BASE-TEMPERATURA * (1 - (.5 * WS-PROGRESO)))        OEEM0030
079400        + WS-SORT-VALOR                                           OEEM0030
079500                                                                  OEEM0030
079600     MOVE 0                       TO WS-SORT-LO                   OEEM0030
079700     MOVE .2                      TO WS-SORT-HI                   OEEM0030
079800     PERFORM 9050-SORTEA-RANGO                                    OEEM0030
079900        THRU 9050-SORTEA-RANGO-EXIT                               OEEM0030
080000     COMPUTE SEN0-VIBRATION OF LNK0-IMAGEN-SENSOR =               OEEM0030
080100        (2.0 * (1 - WS-PROGRESO)) + WS-SORT-VALOR                 OEEM0030
080200                                                                  OEEM0030
080300     COMPUTE WS-RPM-CALC =                                        OEEM0030
080400        (CFG0-RATED-SPEED OF LNK0-CONFIG-MAQUINA)                 OEEM0030
080500        * (1 - WS-PROGRESO) * .3                                  OEEM0030
080600     MOVE WS-RPM-CALC                TO SEN0-SPEED-RPM            OEEM0030
080700                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
080800                                                                  OEEM0030
080900     COMPUTE SEN0-PRESSURE OF LNK0-IMAGEN-SENSOR =                OEEM0030
081000        LNK0-BASE-PRESION * (1 - (.7 * WS-PROGRESO))              OEEM0030
081100                                                                  OEEM0030
081200     COMPUTE SEN0-POWER-CONSUMPTION OF LNK0-IMAGEN-SENSOR =       OEEM0030
081300        5 * (1 - WS-PROGRESO).                                    OEEM0030
081400                                                                  OEEM0030
081500 4700-SENSOR-COOLDOWN-EXIT.                                       OEEM0030
081600     EXIT.                                                        OEEM0030
081700******************************************************************OEEM0030
081800*                5000-INYECTA-ANOMALIA                          * OEEM0030
081900* ARRANCA, SOSTIENE O APAGA LA ANOMALIA DE SENSOR ACTIVA SOBRE   *OEEM0030
082000* LA MAQUINA (REGLA U2 PASO 6).  SOLO TOCA LA IMAGEN DE SENSOR,  *OEEM0030
082100* NUNCA LA MAQUINA DE ESTADOS NI LOS CONTADORES.                 *OEEM0030
082200******************************************************************OEEM0030
082300 5000-INYECTA-ANOMALIA.                                           OEEM0030
082400                                                                  OEEM0030
082500     IF LNK0-88-ANOMALIA-NO                                       OEEM0030
082600        PERFORM 9000-GENERA-MILESIMO                              OEEM0030
082700           THRU 9000-GENERA-MILESIMO-EXIT                         OEEM0030
082800        COMPUTE WS-UMBRAL-MIL =                                   OEEM0030
082900           (CFG0-FAILURE-INJECTION-RATE OF LNK0-CONFIG-MAQUINA)   OEEM0030
083000           * 1000                                                 OEEM0030
083100        IF WS9-MILESIMO < WS-UMBRAL-MIL                           OEEM0030
083200           PERFORM 9000-GENERA-MILESIMO                           OEEM0030
083300              THRU 9000-GENERA-MILESIMO-EXIT                      OEEM0030
083400           COMPUTE WS-IX-ANOM = (WS9-MILESIMO / 200) + 1          OEEM0030
083500           IF WS-IX-ANOM > 5                                      OEEM0030
083600              MOVE 5              TO WS-IX-ANOM                   OEEM0030
083700           END-IF                                                 OEEM0030
083800           MOVE WS-ANOMALIA-TIPO (WS-IX-ANOM)                     OEEM0030
083900                                   TO LNK0-ANOMALIA-TIPO          OEEM0030
084000                                                                  OEEM0030
084100           MOVE 30                TO WS-SORT-LO                   OEEM0030
084200           MOVE 180                TO WS-SORT-HI                  OEEM0030
084300           PERFORM 9050-SORTEA-RANGO                              OEEM0030
084400              THRU 9050-SORTEA-RANGO-EXIT                         OEEM0030
084500           MOVE WS-SORT-VALOR        TO LNK0-ANOMALIA-DURACION-RESOEEM0030
084600           SET LNK0-88-ANOMALIA-SI   TO TRUE                      OEEM0030
084700        END-IF                                                    OEEM0030
084800     ELSE                                                         OEEM0030
084900        PERFORM 5100-APLICA-ANOMALIA                              OEEM0030
085000           THRU 5100-APLICA-ANOMALIA-EXIT                         OEEM0030
085100                                                                  OEEM0030
085200        IF LNK0-ANOMALIA-DURACION-RES NOT GREATER LNK0-ELAPSED-SEGOEEM0030
085300           SET LNK0-88-ANOMALIA-NO TO TRUE                        OEEM0030
085400           MOVE SPACES             TO LNK0-ANOMALIA-TIPO          OEEM0030
085500           MOVE ZERO               TO LNK0-ANOMALIA-DURACION-RES  OEEM0030
085600        ELSE                                                      OEEM0030
085700           SUBTRACT LNK0-ELAPSED-SEG                              OEEM0030
085800              FROM LNK0-ANOMALIA-DURACION-RES                     OEEM0030
085900        END-IF                                                    OEEM0030
086000     END-IF.                                                      OEEM0030
086100                                                                  OEEM0030
086200 5000-INYECTA-ANOMALIA-EXIT.                                      OEEM0030
086300     EXIT.                                                        OEEM0030
086400******************************************************************OEEM0030
086500*                5100-APLICA-ANOMALIA                           * OEEM0030
086600******************************************************************OEEM0030
086700 5100-APLICA-ANOMALIA.                                            OEEM0030
086800                                                                  OEEM0030
086900     EVALUATE LNK0-ANOMALIA-TIPO                                  OEEM0030
087000        WHEN 'temperature_spike  '                                OEEM0030
087100           MOVE 1.05               TO WS-SORT-LO                  OEEM0030
087200           MOVE 1.25                TO WS-SORT-HI                 OEEM0030
087300           PERFORM 9050-SORTEA-RANGO                              OEEM0030
087400              THRU 9050-SORTEA-RANGO-EXIT                         OEEM0030
087500           COMPUTE SEN0-TEMPERATURE OF LNK0-IMAGEN-SENSOR =       OEEM0030
087600              (CFG0-MAX-TEMPERATURE OF LNK0-CONFIG-MAQUINA)       OEEM0030
087700              * WS-SORT-VALOR                                     OEEM0030
087800        WHEN 'vibration_anomaly  '                                OEEM0030
087900           MOVE 1.1                 TO WS-SORT-LO                 OEEM0030
088000           MOVE 1.5                 TO WS-SORT-HI                 OEEM0030
088100           PERFORM 9050-SORTEA-RANGO                              OEEM0030
088200              THRU 9050-SORTEA-RANGO-EXIT                         OEEM0030
088300           COMPUTE SEN0-VIBRATION OF LNK0-IMAGEN-SENSOR =         OEEM0030
088400              (CFG0-MAX-VIBRATION OF LNK0-CONFIG-MAQUINA)         OEEM0030
088500              * WS-SORT-VALOR                                     OEEM0030
088600        WHEN 'pressure_drop       '                               OEEM0030
088700           MOVE .3                  TO WS-SORT-LO                 OEEM0030
088800           MOVE .6                  TO WS-SORT-HI                 OEEM0030
088900           PERFORM 9050-SORTEA-RANGO                              OEEM0030
089000              THRU 9050-SORTEA-RANGO-EXIT                         OEEM0030
089100           COMPUTE SEN0-PRESSURE OF LNK0-IMAGEN-SENSOR =          OEEM0030
089200              (CFG0-OPTIMAL-PRESSURE OF LNK0-CONFIG-MAQUINA)      OEEM0030
089300              * WS-SORT-VALOR                                     OEEM0030
089400        WHEN 'speed_fluctuation   '                               OEEM0030
089500           MOVE 200                 TO WS-SORT-LO                 OEEM0030
089600           MOVE 500                 TO WS-SORT-HI                 OEEM0030
089700           PERFORM 9050-SORTEA-RANGO                              OEEM0030
089800              THRU 9050-SORTEA-RANGO-EXIT                         OEEM0030
089900           COMPUTE WS-RPM-CALC =                                  OEEM0030
090000              (SEN0-SPEED-RPM OF LNK0-IMAGEN-SENSOR)              OEEM0030
090100              + WS-SORT-VALOR                                     OEEM0030
090200           IF WS-RPM-CALC < 0                                     OEEM0030
090300              MOVE ZERO              TO SEN0-SPEED-RPM            OEEM0030
090400                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
090500           ELSE                                                   OEEM0030
090600              MOVE WS-RPM-CALC        TO SEN0-SPEED-RPM           OEEM0030
090700                                      OF LNK0-IMAGEN-SENSOR       OEEM0030
090800           END-IF                                                 OEEM0030
090900        WHEN 'power_surge         '                               OEEM0030
091000           MOVE 1.5                 TO WS-SORT-LO                 OEEM0030
091100           MOVE 2.5                 TO WS-SORT-HI                 OEEM0030
091200           PERFORM 9050-SORTEA-RANGO                              OEEM0030
091300              THRU 9050-SORTEA-RANGO-EXIT                         OEEM0030
091400           COMPUTE SEN0-POWER-CONSUMPTION OF LNK0-IMAGEN-SENSOR = OEEM0030
091500              (SEN0-POWER-CONSUMPTION OF LNK0-IMAGEN-SENSOR)      OEEM0030
091600              * WS-SORT-VALOR                                     OEEM0030
091700     END-EVALUATE.                                                OEEM0030
091800                                                                  OEEM0030
091900 5100-APLICA-ANOMALIA-EXIT.                                       OEEM0030
092000     EXIT.                                                        OEEM0030
092100******************************************************************OEEM0030
092200*              6000-CHEQUEO-MANTENIMIENTO                       * OEEM0030
092300* A DESGASTE PLENO FUERZA EL PARO A COOLDOWN; AL ENTRAR A        *OEEM0030
092400* MANTENIMIENTO REINICIA DESGASTE Y HORAS (REGLA U2 PASO 7).     *OEEM0030
092500******************************************************************OEEM0030
092600 6000-CHEQUEO-MANTENIMIENTO.                                      OEEM0030
092700                                                                  OEEM0030
092800     IF LNK0-DESGASTE NOT LESS PRM0-UMBRAL-DESGASTE               OEEM0030
092900        AND LNK0-ESTADO-ACTUAL EQUAL CT-ESTADO-RUNNING            OEEM0030
093000        MOVE 'cooldown          '   TO LNK0-ESTADO-SOLICITADO     OEEM0030
093100        CALL 'OEES0020' USING LN-AREA                             OEEM0030
093200        IF LNK0-88-SI-TRANSICION                                  OEEM0030
093300           PERFORM 2500-EVENTO-CAMBIO-ESTADO                      OEEM0030
093400              THRU 2500-EVENTO-CAMBIO-ESTADO-EXIT                 OEEM0030
093500        END-IF                                                    OEEM0030
093600     END-IF                                                       OEEM0030
093700                                                                  OEEM0030
093800     IF LNK0-ESTADO-ACTUAL EQUAL CT-ESTADO-MAINTANCE              OEEM0030
093900        AND WS-ESTADO-INICIO-TICK NOT EQUAL CT-ESTADO-MAINTANCE   OEEM0030
094000        MOVE ZERO                   TO LNK0-DESGASTE              OEEM0030
094100        MOVE ZERO                   TO LNK0-HORAS-OPERACION       OEEM0030
094200        MOVE LNK0-SIM-CLOCK-SEG      TO LNK0-ULTIMA-MANTENC-SEG   OEEM0030
094300     END-IF.                                                      OEEM0030
094400                                                                  OEEM0030
094500 6000-CHEQUEO-MANTENIMIENTO-EXIT.                                 OEEM0030
094600     EXIT.                                                        OEEM0030
094700******************************************************************OEEM0030
094800*               9000-GENERA-MILESIMO                            * OEEM0030
094900* GENERADOR CONGRUENCIAL LINEAL PROPIO DE ESTE MODULO (A=16807,  *OEEM0030
095000* M=2147483647).  SIN FUNCTION RANDOM.                           *OEEM0030
095100******************************************************************OEEM0030
095200 9000-GENERA-MILESIMO.                                            OEEM0030
095300                                                                  OEEM0030
095400     COMPUTE WS9-PRODUCTO = WS9-SEMILLA * 16807                   OEEM0030
095500                                                                  OEEM0030
095600     DIVIDE WS9-PRODUCTO BY 2147483647                            OEEM0030
095700        GIVING WS9-COCIENTE                                       OEEM0030
095800        REMAINDER WS9-SEMILLA                                     OEEM0030
095900                                                                  OEEM0030
096000     IF WS9-SEMILLA < 0                                           OEEM0030
096100        ADD 2147483647            TO WS9-SEMILLA                  OEEM0030
096200     END-IF                                                       OEEM0030
096300                                                                  OEEM0030
096400     DIVIDE WS9-SEMILLA BY 1000                                   OEEM0030
096500        GIVING WS9-COCIENTE                                       OEEM0030
096600        REMAINDER WS9-MILESIMO.                                   OEEM0030
096700                                                                  OEEM0030
096800 9000-GENERA-MILESIMO-EXIT.                                       OEEM0030
096900     EXIT.                                                        OEEM0030
097000******************************************************************OEEM0030
097100*              9050-SORTEA-RANGO                                * OEEM0030
097200* SORTEO UNIFORME EN [WS-SORT-LO, WS-SORT-HI].  USADO POR TODAS  *OEEM0030
097300* LAS FORMULAS DE SENSOR Y DE ANOMALIA.                          *OEEM0030
097400******************************************************************OEEM0030
097500 9050-SORTEA-RANGO.                                               OEEM0030
097600                                                                  OEEM0030
097700     PERFORM 9000-GENERA-MILESIMO                                 OEEM0030
097800        THRU 9000-GENERA-MILESIMO-EXIT                            OEEM0030
097900                                                                  OEEM0030
098000     COMPUTE WS-SORT-VALOR ROUNDED =                              OEEM0030
098100        WS-SORT-LO +                                              OEEM0030
098200           (((WS-SORT-HI - WS-SORT-LO) * WS9-MILESIMO) / 999).    OEEM0030
098300                                                                  OEEM0030
098400 9050-SORTEA-RANGO-EXIT.                                          OEEM0030
098500     EXIT.                                                        OEEM0030
098600******************************************************************OEEM0030
098700*               9100-GENERA-ID-HEX                              * OEEM0030
098800* CONVIERTE EL CONTADOR SECUENCIAL WS-SEC-ID A 12 DIGITOS HEX    *OEEM0030
098900* POR DIVISIONES SUCESIVAS ENTRE 16 (SUSTITUTO DEL UUID, NO HAY  *OEEM0030
099000* FUNCION INTRINSECA DE CONVERSION EN ESTE TALLER).              *OEEM0030
099100******************************************************************OEEM0030
099200 9100-GENERA-ID-HEX.                                              OEEM0030
099300                                                                  OEEM0030
099400     ADD 1                        TO WS-SEC-ID                    OEEM0030
099500     MOVE WS-SEC-ID                 TO WS-RESIDUO-HEX             OEEM0030
099600     MOVE SPACES                    TO WS-HEX-ID                  OEEM0030
099700     MOVE 12                        TO WS-IX-HEX.                 OEEM0030
099800                                                                  OEEM0030
099900 9110-CONVIERTE-UN-DIGITO.                                        OEEM0030
100000     IF WS-IX-HEX < 1                                             OEEM0030
100100        GO TO 9100-GENERA-ID-HEX-EXIT                             OEEM0030
100200     END-IF                                                       OEEM0030
100300                                                                  OEEM0030
100400     DIVIDE WS-RESIDUO-HEX BY 16                                  OEEM0030
100500        GIVING WS-RESIDUO-HEX                                     OEEM0030
100600        REMAINDER WS-DIGITO-HEX                                   OEEM0030
100700     MOVE CT-HEXDIGITOS (WS-DIGITO-HEX + 1)                       OEEM0030
100800        TO WS-HEX-ID (WS-IX-HEX:1)                                OEEM0030
100900     SUBTRACT 1                     FROM WS-IX-HEX                OEEM0030
101000     GO TO 9110-CONVIERTE-UN-DIGITO.                              OEEM0030
101100                                                                  OEEM0030
101200 9100-GENERA-ID-HEX-EXIT.                                         OEEM0030
101300     EXIT.                                                        OEEM0030
101400******************************************************************OEEM0030
101500*                9200-ARMA-TIMESTAMP                             *OEEM0030
101600* RELOJ SINTETICO DERIVADO DEL RELOJ DE SIMULACION - CALENDARIO  *OEEM0030
101700* DE 360 DIAS (12 MESES DE 30) CONTADO DESDE 2025-01-01.  NO SE  *OEEM0030
101800* USA FUNCTION CURRENT-DATE - ESTE TALLER NO CORRE EN TIEMPO     *OEEM0030
101900* REAL, CORRE AL RITMO DEL RELOJ DE SIMULACION (U3).             *OEEM0030
102000******************************************************************OEEM0030
102100 9200-ARMA-TIMESTAMP.                                             OEEM0030
102200                                                                  OEEM0030
102300     DIVIDE LNK0-SIM-CLOCK-SEG BY 86400                           OEEM0030
102400        GIVING WS-DIAS-TOTAL                                      OEEM0030
102500        REMAINDER WS-SEG-RESTO                                    OEEM0030
102600                                                                  OEEM0030
102700     DIVIDE WS-SEG-RESTO BY 3600                                  OEEM0030
102800        GIVING WS-HORA-C                                          OEEM0030
102900        REMAINDER WS-SEG-RESTO                                    OEEM0030
103000     DIVIDE WS-SEG-RESTO BY 60                                    OEEM0030
103100        GIVING WS-MINUTO-C                                        OEEM0030
103200        REMAINDER WS-SEGUNDO-C                                    OEEM0030
103300                                                                  OEEM0030
103400     DIVIDE WS-DIAS-TOTAL BY 360                                  OEEM0030
103500        GIVING WS-ANIO-C                                          OEEM0030
103600        REMAINDER WS-DIAS-TOTAL                                   OEEM0030
103700     ADD 2025                     TO WS-ANIO-C                    OEEM0030
103800     DIVIDE WS-DIAS-TOTAL BY 30                                   OEEM0030
103900        GIVING WS-MES-C                                           OEEM0030
104000        REMAINDER WS-DIA-C                                        OEEM0030
104100     ADD 1                        TO WS-MES-C                     OEEM0030
104200     ADD 1                        TO WS-DIA-C                     OEEM0030
104300                                                                  OEEM0030
104400     MOVE WS-ANIO-C                TO WS-ANIO                     OEEM0030
104500     MOVE WS-MES-C                 TO WS-MES                      OEEM0030
104600     MOVE WS-DIA-C                 TO WS-DIA                      OEEM0030
104700     MOVE WS-HORA-C                TO WS-HORA                     OEEM0030
104800     MOVE WS-MINUTO-C              TO WS-MINUTO                   OEEM0030
104900     MOVE WS-SEGUNDO-C             TO WS-SEGUNDO                  OEEM0030
105000                                                                  OEEM0030
105100     STRING WS-ANIO   DELIMITED BY SIZE '-' DELIMITED BY SIZE     OEEM0030
105200            WS-MES    DELIMITED BY SIZE '-' DELIMITED BY SIZE     OEEM0030
105300            WS-DIA    DELIMITED BY SIZE 'T' DELIMITED BY SIZE     OEEM0030
105400            WS-HORA   DELIMITED BY SIZE ':' DELIMITED BY SIZE     OEEM0030
105500            WS-MINUTO DELIMITED BY SIZE ':' DELIMITED BY SIZE     OEEM0030
105600            WS-SEGUNDO DELIMITED BY SIZE '.000Z' DELIMITED BY SIZEOEEM0030
105700            INTO WS-TIMESTAMP-TEXTO.                              OEEM0030
105800                                                                  OEEM0030
105900 9200-ARMA-TIMESTAMP-EXIT.                                        OEEM0030
106000     EXIT.                                                        OEEM0030
